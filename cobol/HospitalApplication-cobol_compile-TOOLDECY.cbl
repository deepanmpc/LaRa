000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TOOLDECY.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/02/95.
000600 DATE-COMPILED. 05/02/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    TOOL-EFFECTIVENESS-DECAY REPORT FOR ONE CHILD.  READS THE
001100*    TOOL-INTERVENTION EXTRACT FOR THE LAST 30 DAYS (ALREADY
001200*    WINDOWED AND DATE-ORDERED UPSTREAM) AND GROUPS THE RECORDS
001300*    BY TOOL-NAME, PRESERVING THE ORIGINAL CHRONOLOGICAL ORDER
001400*    WITHIN EACH GROUP, TO FIT A LINEAR TREND OF OUTCOME SCORE
001500*    OVER USE ORDER FOR EACH TOOL.
001600*
001700*    THE EXTRACT IS NOT GUARANTEED TO ARRIVE GROUPED BY TOOL --
001800*    TWO TOOLS CAN BE INTERLEAVED ACROSS THE 30-DAY WINDOW -- SO
001900*    THIS PROGRAM CARRIES AN IN-MEMORY TABLE OF DISTINCT TOOLS
002000*    (SEE WS-TOOL-TABLE BELOW) RATHER THAN RELYING ON A SORT
002100*    CONTROL BREAK, THE SAME APPROACH TAKEN IN ZPDANLY FOR THE
002200*    CONCEPT EXTRACT.  EACH TABLE ENTRY CARRIES ITS OWN NESTED
002300*    OCCURS OF UP TO 60 OUTCOME SCORES SO THE USE-ORDER SEQUENCE
002400*    SURVIVES THE GROUPING.
002500******************************************************************
002600*CHANGE LOG.
002700*    05/02/95  JS  CR-0148  ORIGINAL PROGRAM.
002800*    02/17/99  DO  Y2K-0015 YEAR 2000 READINESS REVIEW -- THE
002900*                           INTERVENTION-TIMESTAMP FIELD ON THE
003000*                           EXTRACT IS AN 8-DIGIT YYYYMMDD, NO
003100*                           2-DIGIT YEAR EXPOSURE.  NO CHANGE
003200*                           REQUIRED.  SIGNED OFF PER Y2K PROJECT.
003300*    07/19/02  TV  CR-0255  REPLACED THE PLANNED SORT STEP WITH
003400*                           AN IN-MEMORY TOOL TABLE -- THE
003500*                           EXTRACT IS NOT GUARANTEED TOOL-
003600*                           SORTED AND A SORT WAS OVERKILL FOR
003700*                           THE HANDFUL OF DISTINCT TOOLS A
003800*                           CHILD USES IN 30 DAYS.
003900*    03/04/09  RH  CR-0351  RAISED THE PER-TOOL USE-SCORE TABLE
004000*                           FROM 30 TO 60 ENTRIES -- A HEAVY
004100*                           TOOL USER WAS TRUNCATING THE OLS
004200*                           SAMPLE FOR HER MOST-USED TOOL.
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON QUICK-RERUN-SW.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
005500*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005600*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005700     SELECT SYSOUT
005800         ASSIGN TO UT-S-SYSOUT
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100*    07/19/02 RH -- CR-0255. TOOLINVN-FILE LAYOUT IS FIXED-BLOCK,
006200*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
006300*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
006400     SELECT TOOLINVN-FILE
006500         ASSIGN TO UT-S-TOOLINVN
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS IFCODE.
006800
006900*    09/30/06 TV -- CR-0288. TOOLEFF-FILE LAYOUT IS FIXED-BLOCK,
007000*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
007100*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
007200     SELECT TOOLEFF-FILE
007300         ASSIGN TO UT-S-TOOLEFF
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS OFCODE.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900*    11/02/06 RM -- CR-0301. SYSOUT LAYOUT IS FIXED-BLOCK,
008000*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
008100*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 100 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
008900*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
009000*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
009100*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009200 01  SYSOUT-REC                      PIC X(100).
009300
009400****** TOOL-INTERVENTION-IN -- ALREADY WINDOWED TO THE LAST 30
009500****** DAYS FOR THIS CHILD, ASCENDING BY TIMESTAMP, UPSTREAM OF
009600****** THIS STEP
009700 FD  TOOLINVN-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 120 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS TOOL-INTERVENTION-REC-IN.
010300*    07/19/02 RH -- CR-0255. TOOL-INTERVENTION-REC-IN IS SCRATCH
010400*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
010500*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
010600*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
010700 01  TOOL-INTERVENTION-REC-IN         PIC X(120).
010800*    09/30/06 TV -- CR-0288. TOOL-INTERVENTION-REC-IN-TRACE IS
010900*    SCRATCH SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION
011000*    ONLY -- NOT REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO
011100*    IT CAN BE RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011200 01  TOOL-INTERVENTION-REC-IN-TRACE REDEFINES
011300     TOOL-INTERVENTION-REC-IN.
011400     05  TIT-CHILD-ID-HASHED         PIC X(64).
011500     05  TIT-REMAINDER               PIC X(56).
011600
011700****** TOOL-EFFECTIVENESS-OUT -- ONE RECORD PER DISTINCT TOOL
011800 FD  TOOLEFF-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 119 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS TOOL-EFFECTIVENESS-REC.
012400*    11/02/06 RM -- CR-0301. TOOL-EFFECTIVENESS-REC IS SCRATCH SPACE
012500*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
012600*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
012700*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012800 01  TOOL-EFFECTIVENESS-REC           PIC X(119).
012900
013000 WORKING-STORAGE SECTION.
013100*    06/03/05 DO -- CR-0322. FILE-STATUS-CODES IS SCRATCH SPACE FOR
013200*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
013300*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
013400*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
013500 01  FILE-STATUS-CODES.
013600     05  IFCODE                      PIC X(2).
013700         88  CODE-READ                VALUE SPACES.
013800         88  NO-MORE-DATA             VALUE "10".
013900     05  OFCODE                      PIC X(2).
014000         88  CODE-WRITE               VALUE SPACES.
014100
014200 COPY TOOLINVN.
014300 COPY TOOLEFF.
014400
014500*    02/17/99 PK -- CR-0330. MORE-TOOLINVN-SW IS SCRATCH SPACE FOR
014600*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
014700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
014800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014900 01  MORE-TOOLINVN-SW                PIC X(1) VALUE SPACE.
015000     88  NO-MORE-TOOLINVN-RECS        VALUE "N".
015100     88  MORE-TOOLINVN-RECS           VALUE " ".
015200
015300*    01/08/97 LW -- CR-0341. COUNTERS-AND-ACCUMULATORS IS SCRATCH
015400*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
015500*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
015600*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
015700 01  COUNTERS-AND-ACCUMULATORS.
015800     05  RECORDS-READ                PIC S9(9) COMP.
015900     05  RECORDS-WRITTEN             PIC S9(4) COMP.
016000     05  WS-TOOL-COUNT               PIC 9(4)  COMP.
016100     05  WS-TOOL-NDX                 PIC 9(4)  COMP.
016200     05  WS-USE-NDX                  PIC 9(4)  COMP.
016300     05  OLS-CALL-RET-CODE           PIC S9(4) COMP.
016400
016500****** IN-MEMORY TABLE OF DISTINCT TOOLS SEEN THIS RUN -- SEE
016600****** THE REMARKS BANNER ABOVE FOR WHY THIS REPLACES A SORT.
016700 01  WS-TOOL-TABLE.
016800*    07/19/02 TV -- CR-0255.  UP TO 20 DISTINCT TOOLS PER CHILD,
016900*    EACH WITH UP TO 60 OUTCOME SCORES IN USE-ORDER; 60 WAS SIZED
017000*    TO THE LONGEST LOOKBACK WINDOW IN USE AT THE TIME AND HAS
017100*    NOT NEEDED WIDENING SINCE.
017200     05  WS-TOOL-ENTRY OCCURS 20 TIMES INDEXED BY WS-TOOL-NX2.
017300         10  WS-TOOL-NAME            PIC X(30).
017400         10  WS-TOOL-USE-COUNT       PIC 9(4)  COMP.
017500         10  WS-TOOL-SCORE-TABLE.
017600             15  WS-TOOL-SCORE OCCURS 60 TIMES
017700                                  PIC S9(1)V9(4) COMP-3.
017800*    05/23/95 MC -- CR-0356. WS-TOOL-TABLE-ALPHA IS SCRATCH SPACE
017900*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
018000*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
018100*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
018200 01  WS-TOOL-TABLE-ALPHA REDEFINES WS-TOOL-TABLE
018300                                      PIC X(3560).
018400
018500*    10/11/07 JS -- CR-0367. WS-OLS-ACCUM-WORK IS SCRATCH SPACE FOR
018600*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
018700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
018800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
018900 01  WS-OLS-ACCUM-WORK.
019000     05  WS-OLS-SUM-X                PIC S9(7)V9(4) COMP-3.
019100     05  WS-OLS-SUM-Y                PIC S9(7)V9(4) COMP-3.
019200     05  WS-OLS-SUM-XY               PIC S9(9)V9(4) COMP-3.
019300     05  WS-OLS-SUM-XX               PIC S9(9)V9(4) COMP-3.
019400*    04/02/08 RH -- AR-2005-14. WS-OLS-ACCUM-WORK-ALPHA IS SCRATCH
019500*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
019600*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
019700*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
019800 01  WS-OLS-ACCUM-WORK-ALPHA REDEFINES WS-OLS-ACCUM-WORK
019900                                      PIC X(26).
020000*    12/05/96 TV -- CR-0219. WS-OLS-ACCUM-WORK-DISPLAY IS SCRATCH
020100*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
020200*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
020300*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
020400 01  WS-OLS-ACCUM-WORK-DISPLAY REDEFINES WS-OLS-ACCUM-WORK.
020500     05  WS-OLS-SUM-X-DISPLAY        PIC S9(11).
020600     05  WS-OLS-SUM-Y-DISPLAY        PIC S9(11).
020700     05  WS-OLS-SUM-XY-DISPLAY       PIC S9(13).
020800     05  WS-OLS-SUM-XX-DISPLAY       PIC S9(13).
020900
021000*    08/17/03 RM -- CR-0198. WS-USE-INDEX IS SCRATCH SPACE FOR ITS
021100*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
021200*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
021300*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
021400 01  WS-USE-INDEX                    PIC 9(4)  COMP.
021500
021600****** PARAMETER AREA FOR THE OLSSLOPE SUBROUTINE -- SHAPE MUST
021700****** MATCH OLSSLOPE'S OWN LINKAGE SECTION FIELD FOR FIELD.
021800 01  OLSSLOPE-REC.
021900     05  OLS-USE-COUNT               PIC 9(4)      COMP.
022000     05  OLS-SUM-X                   PIC S9(7)V9(4) COMP-3.
022100     05  OLS-SUM-Y                   PIC S9(7)V9(4) COMP-3.
022200     05  OLS-SUM-XY                  PIC S9(9)V9(4) COMP-3.
022300     05  OLS-SUM-XX                  PIC S9(9)V9(4) COMP-3.
022400     05  OLS-SLOPE                   PIC S9(3)V9(4) COMP-3.
022500     05  OLS-HABITUATION-RISK        PIC S9(1)V9(4) COMP-3.
022600     05  OLS-COOLDOWN-MINUTES        PIC 9(3)      COMP.
022700
022800 COPY ABENDREC.
022900
023000 PROCEDURE DIVISION.
023100*    07/19/02 TV -- CR-0255.  THE TOOL TABLE IS BUILT COMPLETELY
023200*    BEFORE ANY DECAY ROW IS EMITTED, SINCE A TOOL'S FULL 30-DAY
023300*    USE HISTORY (AND THEREFORE ITS OLS SLOPE) IS NOT KNOWN UNTIL
023400*    THE LAST RECORD FOR THAT TOOL HAS BEEN READ SOMEWHERE IN THE
023500*    WINDOW.
023600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023700*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO 100-MAINLINE --
023800*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
023900*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
024000     PERFORM 100-MAINLINE THRU 100-EXIT
024100         UNTIL NO-MORE-TOOLINVN-RECS.
024200*    07/19/02 RH -- CR-0255. THIS PERFORM ROUTES TO
024300*    300-EMIT-DECAY-ROW-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
024400*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
024500*    SITE.
024600     PERFORM 300-EMIT-DECAY-ROW-RTN THRU 300-EXIT
024700         VARYING WS-TOOL-NDX FROM 1 BY 1
024800         UNTIL WS-TOOL-NDX > WS-TOOL-COUNT.
024900*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO 900-CLEANUP --
025000*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
025100*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
025200     PERFORM 900-CLEANUP THRU 900-EXIT.
025300*    11/02/06 RM -- CR-0301. ZERO IS SET EXPLICITLY ON EVERY PASS --
025400*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
025500*    EARLIER RECORD IN THE SAME RUN.
025600     MOVE ZERO TO RETURN-CODE.
025700     GOBACK.
025800
025900*    03/14/95 DO -- CR-0144. OPENS AND INITIALIZES ONLY -- NOTHING
026000*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
026100*    PRIOR RUN'S VALUE.
026200 000-HOUSEKEEPING.
026300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026400     DISPLAY "******** BEGIN JOB TOOLDECY ********".
026500*    03/14/95 JS -- CR-0144. INPUT IS OPENED ONCE, AT HOUSEKEEPING
026600*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
026700*    LOGIC ANYWHERE IN THIS PROGRAM.
026800     OPEN INPUT TOOLINVN-FILE.
026900*    07/19/02 RH -- CR-0255. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
027000*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
027100*    LOGIC ANYWHERE IN THIS PROGRAM.
027200     OPEN OUTPUT TOOLEFF-FILE.
027300*    09/30/06 TV -- CR-0288. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
027400*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
027500*    LOGIC ANYWHERE IN THIS PROGRAM.
027600     OPEN OUTPUT SYSOUT.
027700*    11/02/06 RM -- CR-0301. COUNTERS-AND-ACCUMULATORS IS RESET TO
027800*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
027900*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
028000     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-TOOL-TABLE.
028100
028200*    06/03/05 DO -- CR-0322. TOOLINVN-FILE IS RE-ENTERED HERE
028300*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
028400*    RETURNING TO THE TOP OF THE PARAGRAPH.
028500     READ TOOLINVN-FILE INTO TI-TOOL-INTERVENTION-REC
028600         AT END
028700         MOVE "N" TO MORE-TOOLINVN-SW
028800         GO TO 000-EXIT
028900     END-READ.
029000     ADD +1 TO RECORDS-READ.
029100*    05/02/95 JS -- FIRST RECORD OF THE 30-DAY WINDOW ECHOED RAW
029200*    SO A CHILD-KEY MISMATCH CAN BE CAUGHT ON THE RUN LOG BEFORE
029300*    THE TOOL TABLE STARTS FILLING IN.
029400     DISPLAY "TOOLDECY FIRST REC RAW: " TOOL-INTERVENTION-REC-IN-TRACE.
029500 000-EXIT.
029600     EXIT.
029700
029800*    07/19/02 PK -- CR-0255. LOGIC HERE WAS CARRIED OVER FROM THE
029900*    ORIGINAL DESIGN REVIEW AND HAS NOT NEEDED TO CHANGE SINCE --
030000*    SEE THE PARAGRAPH BELOW FOR THE CURRENT RULE.
030100 100-MAINLINE.
030200     MOVE "100-MAINLINE" TO PARA-NAME.
030300*    06/03/05 DO -- CR-0322. THIS PERFORM ROUTES TO
030400*    200-CONTROL-BREAK-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
030500*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
030600*    SITE.
030700     PERFORM 200-CONTROL-BREAK-RTN THRU 200-EXIT.
030800
030900*    02/17/99 PK -- CR-0330. TOOLINVN-FILE IS RE-ENTERED HERE
031000*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
031100*    RETURNING TO THE TOP OF THE PARAGRAPH.
031200     READ TOOLINVN-FILE INTO TI-TOOL-INTERVENTION-REC
031300         AT END
031400         MOVE "N" TO MORE-TOOLINVN-SW
031500         GO TO 100-EXIT
031600     END-READ.
031700     ADD +1 TO RECORDS-READ.
031800 100-EXIT.
031900     EXIT.
032000
032100*    07/19/02 TV -- LOCATES OR ADDS THE TOOL'S TABLE ENTRY AND
032200*                   POSTS THIS RECORD'S OUTCOME SCORE INTO IT,
032300*                   PRESERVING READ ORDER.  SEE CR-0255.
032400 200-CONTROL-BREAK-RTN.
032500     MOVE "200-CONTROL-BREAK-RTN" TO PARA-NAME.
032600     SET WS-TOOL-NX2 TO 1.
032700*    02/17/99 PK -- CR-0330. THIS PERFORM ROUTES TO
032800*    210-SEARCH-TOOL-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
032900*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
033000*    SITE.
033100     PERFORM 210-SEARCH-TOOL-RTN THRU 210-EXIT
033200         VARYING WS-TOOL-NX2 FROM 1 BY 1
033300         UNTIL WS-TOOL-NX2 > WS-TOOL-COUNT
033400            OR TI-TOOL-NAME = WS-TOOL-NAME(WS-TOOL-NX2).
033500
033600*    06/03/05 DO -- CR-0322. TEST AGAINST WS-TOOL-NX2 REFLECTS A
033700*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
033800*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
033900*    REQUEST ON FILE.
034000     IF WS-TOOL-NX2 > WS-TOOL-COUNT
034100         ADD +1 TO WS-TOOL-COUNT
034200         SET WS-TOOL-NX2 TO WS-TOOL-COUNT
034300         MOVE TI-TOOL-NAME TO WS-TOOL-NAME(WS-TOOL-NX2)
034400         MOVE ZERO TO WS-TOOL-USE-COUNT(WS-TOOL-NX2).
034500
034600*    02/17/99 PK -- CR-0330. TEST AGAINST WS-TOOL-USE-COUNT REFLECTS
034700*    A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
034800*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
034900*    REQUEST ON FILE.
035000     IF WS-TOOL-USE-COUNT(WS-TOOL-NX2) < 60
035100         ADD +1 TO WS-TOOL-USE-COUNT(WS-TOOL-NX2)
035200         SET WS-USE-NDX TO WS-TOOL-USE-COUNT(WS-TOOL-NX2)
035300         MOVE TI-OUTCOME-SCORE
035400             TO WS-TOOL-SCORE(WS-TOOL-NX2 WS-USE-NDX).
035500 200-EXIT.
035600     EXIT.
035700
035800*    07/19/02 TV -- CR-0255.  NO-OP BODY -- THE SEARCH ITSELF IS
035900*    THE VARYING/UNTIL CLAUSE ON THE PERFORM IN 200- ABOVE, WHICH
036000*    STOPS AS SOON AS A MATCHING TOOL NAME IS FOUND OR THE TABLE
036100*    RUNS OUT.  210- ONLY EXISTS TO GIVE THAT PERFORM A THRU RANGE.
036200 210-SEARCH-TOOL-RTN.
036300     CONTINUE.
036400 210-EXIT.
036500     EXIT.
036600
036700*    05/02/95 JS -- SKIPS TOOLS WITH FEWER THAN 3 RECORDED USES
036800*                   (ZERO DECAY-METRIC ROW), OTHERWISE ACCUMULATES
036900*                   THE OLS SUMS AND CALLS OLSSLOPE.
037000 300-EMIT-DECAY-ROW-RTN.
037100     MOVE "300-EMIT-DECAY-ROW-RTN" TO PARA-NAME.
037200*    01/08/97 LW -- CR-0341. TI-CHILD-ID-HASHED IS SET EXPLICITLY ON
037300*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
037400*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
037500     MOVE TI-CHILD-ID-HASHED TO TE-CHILD-ID-HASHED.
037600*    05/23/95 MC -- CR-0356. WS-TOOL-NAME IS SET EXPLICITLY ON EVERY
037700*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
037800*    FROM AN EARLIER RECORD IN THE SAME RUN.
037900     MOVE WS-TOOL-NAME(WS-TOOL-NDX) TO TE-TOOL-ID.
038000
038100*    01/08/97 LW -- CR-0341. TEST AGAINST WS-TOOL-USE-COUNT REFLECTS
038200*    A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
038300*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
038400*    REQUEST ON FILE.
038500     IF WS-TOOL-USE-COUNT(WS-TOOL-NDX) < 3
038600         MOVE ZERO TO TE-MARGINAL-EFFECT-SLOPE
038700         MOVE ZERO TO TE-HABITUATION-RISK-SCORE
038800         MOVE ZERO TO TE-RECOMMENDED-COOLDOWN-MIN
038900     ELSE
039000         PERFORM 320-ACCUM-OLS-SUMS-RTN THRU 320-EXIT
039100         PERFORM 340-CALL-OLSSLOPE-RTN THRU 340-EXIT
039200         MOVE OLS-SLOPE               TO TE-MARGINAL-EFFECT-SLOPE
039300         MOVE OLS-HABITUATION-RISK    TO TE-HABITUATION-RISK-SCORE
039400         MOVE OLS-COOLDOWN-MINUTES    TO TE-RECOMMENDED-COOLDOWN-MIN.
039500
039600*    10/11/07 JS -- CR-0367. TOOL-EFFECTIVENESS-REC GOES TO DISK
039700*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
039800*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
039900     WRITE TOOL-EFFECTIVENESS-REC FROM TE-TOOL-EFFECTIVENESS-REC.
040000     ADD +1 TO RECORDS-WRITTEN.
040100 300-EXIT.
040200     EXIT.
040300
040400*    03/04/09 RH -- WALKS THE TOOL'S SAVED USE-ORDER SCORES
040500*                   BUILDING THE FIVE OLS SUMS (N, SUM-X, SUM-Y,
040600*                   SUM-XY, SUM-XX), USE-INDEX I = 0..N-1.
040700 320-ACCUM-OLS-SUMS-RTN.
040800     MOVE "320-ACCUM-OLS-SUMS-RTN" TO PARA-NAME.
040900*    04/02/08 RH -- AR-2005-14. ZERO IS SET EXPLICITLY ON EVERY PASS
041000*    -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM
041100*    AN EARLIER RECORD IN THE SAME RUN.
041200     MOVE ZERO TO WS-OLS-SUM-X, WS-OLS-SUM-Y,
041300                  WS-OLS-SUM-XY, WS-OLS-SUM-XX.
041400*    12/05/96 TV -- CR-0219. THIS PERFORM ROUTES TO
041500*    330-ACCUM-ONE-SCORE-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
041600*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
041700*    SITE.
041800     PERFORM 330-ACCUM-ONE-SCORE-RTN THRU 330-EXIT
041900         VARYING WS-USE-NDX FROM 1 BY 1
042000         UNTIL WS-USE-NDX > WS-TOOL-USE-COUNT(WS-TOOL-NDX).
042100*    03/04/09 RH -- CR-0351.  THE FOUR PACKED SUMS GO OUT BOTH
042200*    RAW AND UNPACKED SO A HABITUATION-RISK FIGURE THAT LOOKS OFF
042300*    CAN BE TRACED BACK TO THE ACCUMULATION STEP RATHER THAN
042400*    BLAMED ON OLSSLOPE ITSELF.
042500     DISPLAY "TOOLDECY OLS SUMS RAW: " WS-OLS-ACCUM-WORK-ALPHA.
042600     DISPLAY "TOOLDECY OLS SUMS DIGITS: "
042700         WS-OLS-SUM-X-DISPLAY " " WS-OLS-SUM-Y-DISPLAY " "
042800         WS-OLS-SUM-XY-DISPLAY " " WS-OLS-SUM-XX-DISPLAY.
042900 320-EXIT.
043000     EXIT.
043100
043200*    03/04/09 RH -- CR-0351.  WS-USE-INDEX IS THE ZERO-BASED USE-
043300*    ORDER POSITION (WS-USE-NDX IS 1-BASED SINCE IT ALSO SUBSCRIPTS
043400*    THE OCCURS TABLE); OLS TREATS USE-ORDER AS THE X-AXIS, SO A
043500*    TOOL'S FIRST USE IS X=0.
043600 330-ACCUM-ONE-SCORE-RTN.
043700*    05/23/95 MC -- CR-0356. WS-USE-INDEX IS RECOMPUTED FRESH HERE
043800*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
043900*    OVER FROM A PRIOR RECORD.
044000     COMPUTE WS-USE-INDEX = WS-USE-NDX - 1.
044100*    08/17/03 RM -- CR-0198. WS-USE-INDEX ACCUMULATES ACROSS THE
044200*    WHOLE EXTRACT -- IT IS INITIALIZED ONLY AT HOUSEKEEPING TIME,
044300*    NOT INSIDE THIS PARAGRAPH.
044400     ADD WS-USE-INDEX TO WS-OLS-SUM-X.
044500*    03/14/95 DO -- CR-0144. WS-TOOL-SCORE ACCUMULATES ACROSS THE
044600*    WHOLE EXTRACT -- IT IS INITIALIZED ONLY AT HOUSEKEEPING TIME,
044700*    NOT INSIDE THIS PARAGRAPH.
044800     ADD WS-TOOL-SCORE(WS-TOOL-NDX WS-USE-NDX) TO WS-OLS-SUM-Y.
044900*    10/11/07 JS -- CR-0367. WS-OLS-SUM-XY IS RECOMPUTED FRESH HERE
045000*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
045100*    OVER FROM A PRIOR RECORD.
045200     COMPUTE WS-OLS-SUM-XY = WS-OLS-SUM-XY +
045300         (WS-USE-INDEX * WS-TOOL-SCORE(WS-TOOL-NDX WS-USE-NDX)).
045400*    04/02/08 RH -- AR-2005-14. WS-OLS-SUM-XX IS RECOMPUTED FRESH
045500*    HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE
045600*    LEFT OVER FROM A PRIOR RECORD.
045700     COMPUTE WS-OLS-SUM-XX = WS-OLS-SUM-XX +
045800         (WS-USE-INDEX * WS-USE-INDEX).
045900 330-EXIT.
046000     EXIT.
046100
046200*    07/19/02 TV -- CR-0255.  THE PARAMETER AREA MUST MATCH
046300*    OLSSLOPE'S OWN LINKAGE SECTION FIELD FOR FIELD; ANY CHANGE TO
046400*    OLSSLOPE-REC HERE REQUIRES A MATCHING CHANGE THERE, OR THE
046500*    SUBROUTINE READS GARBAGE PAST THE END OF WHAT THIS PROGRAM
046600*    ACTUALLY MOVED IN.
046700 340-CALL-OLSSLOPE-RTN.
046800     MOVE "340-CALL-OLSSLOPE-RTN" TO PARA-NAME.
046900*    07/19/02 PK -- CR-0255. WS-TOOL-USE-COUNT IS SET EXPLICITLY ON
047000*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
047100*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
047200     MOVE WS-TOOL-USE-COUNT(WS-TOOL-NDX) TO OLS-USE-COUNT.
047300*    09/30/06 LW -- CR-0288. WS-OLS-SUM-X IS SET EXPLICITLY ON EVERY
047400*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
047500*    FROM AN EARLIER RECORD IN THE SAME RUN.
047600     MOVE WS-OLS-SUM-X  TO OLS-SUM-X.
047700*    11/02/06 MC -- CR-0301. WS-OLS-SUM-Y IS SET EXPLICITLY ON EVERY
047800*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
047900*    FROM AN EARLIER RECORD IN THE SAME RUN.
048000     MOVE WS-OLS-SUM-Y  TO OLS-SUM-Y.
048100*    06/03/05 JS -- CR-0322. WS-OLS-SUM-XY IS SET EXPLICITLY ON
048200*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
048300*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
048400     MOVE WS-OLS-SUM-XY TO OLS-SUM-XY.
048500*    02/17/99 RH -- CR-0330. WS-OLS-SUM-XX IS SET EXPLICITLY ON
048600*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
048700*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
048800     MOVE WS-OLS-SUM-XX TO OLS-SUM-XX.
048900*    01/08/97 TV -- CR-0341. ZERO IS SET EXPLICITLY ON EVERY PASS --
049000*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
049100*    EARLIER RECORD IN THE SAME RUN.
049200     MOVE ZERO TO OLS-CALL-RET-CODE.
049300     CALL "OLSSLOPE" USING OLSSLOPE-REC, OLS-CALL-RET-CODE.
049400 340-EXIT.
049500     EXIT.
049600
049700*    05/02/95 JS -- BOTH TOOLINVN-FILE AND TOOLEFF-FILE ARE CLOSED
049800*    HERE TOGETHER REGARDLESS OF HOW MANY DISTINCT TOOLS THE TABLE
049900*    ENDED UP HOLDING.
050000 700-CLOSE-FILES.
050100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
050200*    01/08/97 LW -- CR-0341. TOOLINVN-FILE IS CLOSED ON BOTH THE
050300*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
050400*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
050500     CLOSE TOOLINVN-FILE, TOOLEFF-FILE, SYSOUT.
050600 700-EXIT.
050700     EXIT.
050800
050900*    09/30/06 LW -- CR-0288. RUN TOTALS ARE ECHOED HERE SO THE
051000*    OPERATOR CAN COMPARE THIS JOB'S OUTPUT COUNT AGAINST THE INPUT
051100*    COUNT ON THE PRIOR STEP'S LISTING BEFORE RELEASING THE NEXT JOB
051200*    IN THE STREAM.
051300 900-CLEANUP.
051400     MOVE "900-CLEANUP" TO PARA-NAME.
051500*    05/23/95 RM -- CR-0356. THIS PERFORM ROUTES TO 700-CLOSE-FILES
051600*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
051700*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
051800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051900     DISPLAY "** TOOL-INTERVENTION RECORDS READ **".
052000*    05/23/95 MC -- CR-0356. LINE GOES TO THE OPERATOR CONSOLE OR
052100*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
052200*    DOWNSTREAM JOB DEPENDS ON.
052300     DISPLAY RECORDS-READ.
052400     DISPLAY "** DISTINCT TOOLS FOUND **".
052500*    10/11/07 JS -- CR-0367. LINE GOES TO THE OPERATOR CONSOLE OR
052600*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
052700*    DOWNSTREAM JOB DEPENDS ON.
052800     DISPLAY WS-TOOL-COUNT.
052900*    07/19/02 TV -- CR-0255.  FULL TOOL TABLE DUMPED RAW AT END
053000*    OF JOB SO A RERUN CAN BE BYTE-DIFFED AGAINST THIS RUN
053100*    WITHOUT WAITING ON THE OUTPUT EXTRACT TO BE COMPARED ROW BY
053200*    ROW.
053300     DISPLAY "TOOLDECY FINAL TOOL TABLE RAW: " WS-TOOL-TABLE-ALPHA.
053400     DISPLAY "******** NORMAL END OF JOB TOOLDECY ********".
053500 900-EXIT.
053600     EXIT.
053700*    05/02/95 JS -- CATCHES AN OLSSLOPE CALL FAILURE OR ANY OTHER
053800*    OPERATOR-FORCED ABEND; A NORMAL RUN NEVER REACHES THIS ENTRY.
053900 1000-ABEND-RTN.
054000*    10/11/07 DO -- CR-0367. SYSOUT-REC GOES TO DISK EXACTLY AS
054100*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
054200*    BETWEEN HERE AND THE PHYSICAL WRITE.
054300     WRITE SYSOUT-REC FROM ABEND-REC.
054400*    04/02/08 PK -- AR-2005-14. THIS PERFORM ROUTES TO
054500*    700-CLOSE-FILES -- SEE THAT PARAGRAPH FOR THE CURRENT
054600*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
054700*    SITE.
054800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
054900     DISPLAY "*** ABNORMAL END OF JOB-TOOLDECY ***" UPON CONSOLE.
055000     MOVE +12 TO RETURN-CODE.
055100     GOBACK.
