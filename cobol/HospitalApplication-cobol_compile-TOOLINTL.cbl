000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TOOLINTL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/25/95.
000600 DATE-COMPILED. 04/25/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    OVERALL TOOL-INTELLIGENCE REPORT FOR ONE CHILD.  READS THE
001100*    TOOL-INTERVENTION EXTRACT FOR THE REQUESTED DATE RANGE
001200*    (ALREADY WINDOWED UPSTREAM) AND REPORTS THE OVERALL SUCCESS
001300*    RATE AND A DEPENDENCY-RISK FIGURE BASED ON HOW LONG EACH
001400*    INTERVENTION RAN.
001500******************************************************************
001600*CHANGE LOG.
001700*    04/25/95  JS  CR-0147  ORIGINAL PROGRAM.
001800*    02/17/99  DO  Y2K-0014 YEAR 2000 READINESS REVIEW -- THE
001900*                           INTERVENTION-TIMESTAMP FIELD ON THE
002000*                           EXTRACT IS AN 8-DIGIT YYYYMMDD, NO
002100*                           2-DIGIT YEAR EXPOSURE.  NO CHANGE
002200*                           REQUIRED.  SIGNED OFF PER Y2K PROJECT.
002300*    12/11/08  RH  CR-0350  ADDED THE EMPTY-EXTRACT BRANCH -- A
002400*                           CHILD WITH NO INTERVENTIONS IN THE
002500*                           WINDOW WAS FAILING WITH A DIVIDE
002600*                           EXCEPTION ON SUCCESS-RATE.
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 ON QUICK-RERUN-SW.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
003900*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004000*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004100     SELECT SYSOUT
004200         ASSIGN TO UT-S-SYSOUT
004300         ORGANIZATION IS SEQUENTIAL.
004400
004500*    07/19/02 RH -- CR-0255. TOOLINVN-FILE LAYOUT IS FIXED-BLOCK,
004600*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004700*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004800     SELECT TOOLINVN-FILE
004900         ASSIGN TO UT-S-TOOLINVN
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS IFCODE.
005200
005300*    09/30/06 TV -- CR-0288. TOOLANLY-FILE LAYOUT IS FIXED-BLOCK,
005400*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005500*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005600     SELECT TOOLANLY-FILE
005700         ASSIGN TO UT-S-TOOLANLY
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS OFCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300*    11/02/06 RM -- CR-0301. SYSOUT LAYOUT IS FIXED-BLOCK,
006400*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
006500*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 100 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
007300*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
007400*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
007500*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
007600 01  SYSOUT-REC                      PIC X(100).
007700
007800****** TOOL-INTERVENTION-IN -- ALREADY WINDOWED TO THE REQUESTED
007900****** DATE RANGE FOR THIS CHILD, UPSTREAM OF THIS STEP
008000 FD  TOOLINVN-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 120 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS TOOL-INTERVENTION-REC-IN.
008600*    07/19/02 RH -- CR-0255. TOOL-INTERVENTION-REC-IN IS SCRATCH
008700*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
008800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
008900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009000 01  TOOL-INTERVENTION-REC-IN         PIC X(120).
009100*    09/30/06 TV -- CR-0288. TOOL-INTERVENTION-REC-IN-TRACE IS
009200*    SCRATCH SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION
009300*    ONLY -- NOT REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO
009400*    IT CAN BE RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009500 01  TOOL-INTERVENTION-REC-IN-TRACE REDEFINES
009600     TOOL-INTERVENTION-REC-IN.
009700     05  TIT-CHILD-ID-HASHED         PIC X(64).
009800     05  TIT-REMAINDER               PIC X(56).
009900
010000****** TOOL-ANALYTICS-OUT -- ONE RECORD PER CHILD PER RUN
010100 FD  TOOLANLY-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 90 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS TOOL-ANALYTICS-REC.
010700*    11/02/06 RM -- CR-0301. TOOL-ANALYTICS-REC IS SCRATCH SPACE FOR
010800*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
010900*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011000*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011100 01  TOOL-ANALYTICS-REC               PIC X(90).
011200
011300 WORKING-STORAGE SECTION.
011400*    06/03/05 DO -- CR-0322. FILE-STATUS-CODES IS SCRATCH SPACE FOR
011500*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011600*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011700*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011800 01  FILE-STATUS-CODES.
011900     05  IFCODE                      PIC X(2).
012000         88  CODE-READ                VALUE SPACES.
012100         88  NO-MORE-DATA             VALUE "10".
012200     05  OFCODE                      PIC X(2).
012300         88  CODE-WRITE               VALUE SPACES.
012400
012500 COPY TOOLINVN.
012600 COPY TOOLANLY.
012700
012800*    03/14/95 RM -- SUCCESS-RATE-WORK ACCUMULATES OVER THE WHOLE
012900*    EXTRACT, BUT DEPENDENCY-RISK-WORK IS RECOMPUTED FROM SCRATCH
013000*    ON EVERY READING SINCE IT ONLY LOOKS AT DEPENDENCY-SUM SO
013100*    FAR, NOT THE FINAL TOTAL.
013200 01  WS-RATE-WORK.
013300     05  WS-SUCCESS-RATE-WORK        PIC S9(3)V9(4) COMP-3.
013400     05  WS-DEPENDENCY-RISK-WORK     PIC S9(3)V9(4) COMP-3.
013500     05  WS-DEPENDENCY-SUM           PIC S9(7)V9(4) COMP-3.
013600*    02/17/99 PK -- CR-0330. WS-RATE-WORK-ALPHA IS SCRATCH SPACE FOR
013700*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
013800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
013900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014000 01  WS-RATE-WORK-ALPHA REDEFINES WS-RATE-WORK
014100                                      PIC X(14).
014200*    01/08/97 LW -- CR-0341. WS-RATE-WORK-DISPLAY IS SCRATCH SPACE
014300*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
014400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
014500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014600 01  WS-RATE-WORK-DISPLAY REDEFINES WS-RATE-WORK.
014700     05  WS-SUCCESS-RATE-DISPLAY     PIC S9(7).
014800     05  WS-DEPENDENCY-RISK-DISPLAY  PIC S9(7).
014900     05  WS-DEPENDENCY-SUM-DISPLAY   PIC S9(11).
015000
015100 77  WS-DATE                         PIC 9(6).
015200 77  MORE-TOOLINVN-SW                PIC X(1) VALUE SPACE.
015300     88  NO-MORE-TOOLINVN-RECS        VALUE "N".
015400     88  MORE-TOOLINVN-RECS           VALUE " ".
015500
015600*    05/23/95 MC -- CR-0356. COUNTERS-AND-ACCUMULATORS IS SCRATCH
015700*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
015800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
015900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
016000 01  COUNTERS-AND-ACCUMULATORS.
016100     05  RECORDS-READ                PIC S9(9) COMP.
016200     05  RECORDS-WRITTEN             PIC S9(4) COMP.
016300     05  TOTAL-INTERVENTIONS         PIC S9(7) COMP.
016400     05  SUCCESS-COUNT               PIC S9(7) COMP.
016500
016600 COPY ABENDREC.
016700
016800 PROCEDURE DIVISION.
016900*    12/11/08 RH -- CR-0350.  THE READ LOOP RUNS TO EXHAUSTION
017000*    BEFORE 200-BUILD-ANALYTICS-REC IS EVER PERFORMED, SO THE
017100*    ZERO-TOTAL TEST THERE SEES THE FINAL, COMPLETE COUNT RATHER
017200*    THAN A PARTIAL ONE.
017300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017400*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO 100-MAINLINE --
017500*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
017600*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
017700     PERFORM 100-MAINLINE THRU 100-EXIT
017800         UNTIL NO-MORE-TOOLINVN-RECS.
017900*    07/19/02 RH -- CR-0255. THIS PERFORM ROUTES TO
018000*    200-BUILD-ANALYTICS-REC -- SEE THAT PARAGRAPH FOR THE CURRENT
018100*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
018200*    SITE.
018300     PERFORM 200-BUILD-ANALYTICS-REC THRU 200-EXIT.
018400*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO 900-CLEANUP --
018500*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
018600*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
018700     PERFORM 900-CLEANUP THRU 900-EXIT.
018800*    11/02/06 RM -- CR-0301. ZERO IS SET EXPLICITLY ON EVERY PASS --
018900*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
019000*    EARLIER RECORD IN THE SAME RUN.
019100     MOVE ZERO TO RETURN-CODE.
019200     GOBACK.
019300
019400*    10/11/07 JS -- CR-0367. OPENS AND INITIALIZES ONLY -- NOTHING
019500*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
019600*    PRIOR RUN'S VALUE.
019700 000-HOUSEKEEPING.
019800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019900     ACCEPT WS-DATE FROM DATE.
020000     DISPLAY "******** BEGIN JOB TOOLINTL ******** " WS-DATE.
020100*    03/14/95 JS -- CR-0144. INPUT IS OPENED ONCE, AT HOUSEKEEPING
020200*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
020300*    LOGIC ANYWHERE IN THIS PROGRAM.
020400     OPEN INPUT TOOLINVN-FILE.
020500*    07/19/02 RH -- CR-0255. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
020600*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
020700*    LOGIC ANYWHERE IN THIS PROGRAM.
020800     OPEN OUTPUT TOOLANLY-FILE.
020900*    09/30/06 TV -- CR-0288. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
021000*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
021100*    LOGIC ANYWHERE IN THIS PROGRAM.
021200     OPEN OUTPUT SYSOUT.
021300*    11/02/06 RM -- CR-0301. COUNTERS-AND-ACCUMULATORS IS RESET TO
021400*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
021500*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
021600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021700*    06/03/05 DO -- CR-0322. ZERO IS SET EXPLICITLY ON EVERY PASS --
021800*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
021900*    EARLIER RECORD IN THE SAME RUN.
022000     MOVE ZERO TO WS-DEPENDENCY-SUM.
022100
022200*    06/03/05 DO -- CR-0322. TOOLINVN-FILE IS RE-ENTERED HERE
022300*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
022400*    RETURNING TO THE TOP OF THE PARAGRAPH.
022500     READ TOOLINVN-FILE INTO TI-TOOL-INTERVENTION-REC
022600         AT END
022700         MOVE "N" TO MORE-TOOLINVN-SW
022800         GO TO 000-EXIT
022900     END-READ.
023000     ADD +1 TO RECORDS-READ.
023100*    04/25/95 JS -- FIRST RECORD OF THE WINDOW ECHOED RAW SO A
023200*    CHILD-KEY MISMATCH SHOWS UP ON THE RUN LOG BEFORE THE
023300*    SUCCESS-RATE ACCUMULATION EVER STARTS.
023400     DISPLAY "TOOLINTL FIRST REC RAW: " TOOL-INTERVENTION-REC-IN-TRACE.
023500 000-EXIT.
023600     EXIT.
023700
023800*    04/25/95 JS -- 0.5 IS THE OUTCOME-SCORE MIDPOINT: ANYTHING
023900*    ABOVE COUNTS AS A SUCCESSFUL INTERVENTION FOR THE SUCCESS-RATE
024000*    NUMERATOR.  120 MINUTES IS THE DURATION ABOVE WHICH AN
024100*    INTERVENTION IS TREATED AS A FULL DEPENDENCY-RISK UNIT RATHER
024200*    THAN A HALF UNIT -- BOTH THRESHOLDS ARE BUSINESS-RULE
024300*    CONSTANTS, NOT TUNABLE PARAMETERS IN THIS RELEASE.
024400 100-MAINLINE.
024500     MOVE "100-MAINLINE" TO PARA-NAME.
024600     ADD +1 TO TOTAL-INTERVENTIONS.
024700
024800*    06/03/05 DO -- CR-0322. TEST AGAINST TI-OUTCOME-SCORE REFLECTS
024900*    A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
025000*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
025100*    REQUEST ON FILE.
025200     IF TI-OUTCOME-SCORE > 0.5
025300         ADD +1 TO SUCCESS-COUNT.
025400
025500*    02/17/99 PK -- CR-0330. TEST AGAINST TI-INTERVENTION-DURATION
025600*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
025700*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
025800*    CHANGE REQUEST ON FILE.
025900     IF TI-INTERVENTION-DURATION > 120
026000*    03/14/95 JS -- CR-0144. THE TARGET COUNTER ACCUMULATES ACROSS
026100*    THE WHOLE EXTRACT -- IT IS INITIALIZED ONLY AT HOUSEKEEPING
026200*    TIME, NOT INSIDE THIS PARAGRAPH.
026300         ADD 1.0 TO WS-DEPENDENCY-SUM
026400     ELSE
026500*    07/19/02 RH -- CR-0255. THE TARGET COUNTER ACCUMULATES ACROSS
026600*    THE WHOLE EXTRACT -- IT IS INITIALIZED ONLY AT HOUSEKEEPING
026700*    TIME, NOT INSIDE THIS PARAGRAPH.
026800         ADD 0.5 TO WS-DEPENDENCY-SUM.
026900
027000*    02/17/99 PK -- CR-0330. TOOLINVN-FILE IS RE-ENTERED HERE
027100*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
027200*    RETURNING TO THE TOP OF THE PARAGRAPH.
027300     READ TOOLINVN-FILE INTO TI-TOOL-INTERVENTION-REC
027400         AT END
027500         MOVE "N" TO MORE-TOOLINVN-SW
027600         GO TO 100-EXIT
027700     END-READ.
027800     ADD +1 TO RECORDS-READ.
027900 100-EXIT.
028000     EXIT.
028100
028200*    12/11/08 RH -- EMPTY-EXTRACT BRANCH, SEE CR-0350.
028300 200-BUILD-ANALYTICS-REC.
028400     MOVE "200-BUILD-ANALYTICS-REC" TO PARA-NAME.
028500*    01/08/97 LW -- CR-0341. TEST AGAINST TOTAL-INTERVENTIONS
028600*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
028700*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
028800*    CHANGE REQUEST ON FILE.
028900     IF TOTAL-INTERVENTIONS = ZERO
029000*    09/30/06 TV -- CR-0288. ZERO IS SET EXPLICITLY ON EVERY PASS --
029100*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
029200*    EARLIER RECORD IN THE SAME RUN.
029300         MOVE ZERO TO TA-SUCCESS-RATE
029400*    11/02/06 RM -- CR-0301. ZERO IS SET EXPLICITLY ON EVERY PASS --
029500*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
029600*    EARLIER RECORD IN THE SAME RUN.
029700         MOVE ZERO TO TA-DEPENDENCY-RISK-SCORE
029800*    06/03/05 DO -- CR-0322. ZERO IS SET EXPLICITLY ON EVERY PASS --
029900*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
030000*    EARLIER RECORD IN THE SAME RUN.
030100         MOVE ZERO TO TA-TOTAL-INTERVENTIONS
030200     ELSE
030300*    02/17/99 PK -- CR-0330. WS-SUCCESS-RATE-WORK IS RECOMPUTED
030400*    FRESH HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A
030500*    VALUE LEFT OVER FROM A PRIOR RECORD.
030600         COMPUTE WS-SUCCESS-RATE-WORK ROUNDED =
030700             SUCCESS-COUNT / TOTAL-INTERVENTIONS
030800*    01/08/97 LW -- CR-0341. WS-DEPENDENCY-RISK-WORK IS RECOMPUTED
030900*    FRESH HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A
031000*    VALUE LEFT OVER FROM A PRIOR RECORD.
031100         COMPUTE WS-DEPENDENCY-RISK-WORK ROUNDED =
031200             WS-DEPENDENCY-SUM / TOTAL-INTERVENTIONS
031300*        12/11/08 RH -- CR-0350.  BOTH RATE FIGURES GO OUT RAW
031400*        AND UNPACKED SO A SUSPECT SUCCESS-RATE CAN BE CHECKED
031500*        AGAINST THE ACCUMULATED COUNTS BY HAND.
031600         DISPLAY "TOOLINTL RATE WORK RAW: " WS-RATE-WORK-ALPHA
031700         DISPLAY "TOOLINTL RATE WORK DIGITS: "
031800             WS-SUCCESS-RATE-DISPLAY " " WS-DEPENDENCY-RISK-DISPLAY
031900             " " WS-DEPENDENCY-SUM-DISPLAY
032000*    05/23/95 MC -- CR-0356. WS-SUCCESS-RATE-WORK IS SET EXPLICITLY
032100*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
032200*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
032300         MOVE WS-SUCCESS-RATE-WORK    TO TA-SUCCESS-RATE
032400*    10/11/07 JS -- CR-0367. WS-DEPENDENCY-RISK-WORK IS SET
032500*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
032600*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
032700         MOVE WS-DEPENDENCY-RISK-WORK TO TA-DEPENDENCY-RISK-SCORE
032800*    04/02/08 RH -- AR-2005-14. TOTAL-INTERVENTIONS IS SET
032900*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
033000*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
033100         MOVE TOTAL-INTERVENTIONS     TO TA-TOTAL-INTERVENTIONS.
033200
033300*    05/23/95 MC -- CR-0356. TEST AGAINST RECORDS-READ REFLECTS A
033400*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
033500*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
033600*    REQUEST ON FILE.
033700     IF RECORDS-READ > ZERO
033800*    12/05/96 TV -- CR-0219. TI-CHILD-ID-HASHED IS SET EXPLICITLY ON
033900*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
034000*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
034100         MOVE TI-CHILD-ID-HASHED TO TA-CHILD-ID-HASHED.
034200
034300*    02/17/99 PK -- CR-0330. TOOL-ANALYTICS-REC GOES TO DISK EXACTLY
034400*    AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
034500*    BETWEEN HERE AND THE PHYSICAL WRITE.
034600     WRITE TOOL-ANALYTICS-REC FROM TA-TOOL-ANALYTICS-REC.
034700     ADD +1 TO RECORDS-WRITTEN.
034800 200-EXIT.
034900     EXIT.
035000
035100*    04/25/95 JS -- CLOSE COVERS BOTH THE EMPTY-EXTRACT PATH AND
035200*    THE NORMAL PATH; TOOLANLY-FILE ALWAYS GETS EXACTLY ONE RECORD
035300*    EITHER WAY, SO ITS CLOSE NEVER DEPENDS ON WHICH BRANCH 200-
035400*    TOOK.
035500 700-CLOSE-FILES.
035600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
035700*    01/08/97 LW -- CR-0341. TOOLINVN-FILE IS CLOSED ON BOTH THE
035800*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
035900*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
036000     CLOSE TOOLINVN-FILE, TOOLANLY-FILE, SYSOUT.
036100 700-EXIT.
036200     EXIT.
036300
036400*    04/25/95 JS -- RECORDS-READ, NOT TOTAL-INTERVENTIONS, IS
036500*    ECHOED HERE SINCE IT ALSO COUNTS THE FIRST RECORD CONSUMED IN
036600*    HOUSEKEEPING BEFORE THE MAINLINE LOOP EVER STARTS.
036700 900-CLEANUP.
036800     MOVE "900-CLEANUP" TO PARA-NAME.
036900*    01/08/97 LW -- CR-0341. THIS PERFORM ROUTES TO 700-CLOSE-FILES
037000*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
037100*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
037200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
037300     DISPLAY "** TOOL-INTERVENTION RECORDS READ **".
037400*    05/23/95 MC -- CR-0356. LINE GOES TO THE OPERATOR CONSOLE OR
037500*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
037600*    DOWNSTREAM JOB DEPENDS ON.
037700     DISPLAY RECORDS-READ.
037800     DISPLAY "******** NORMAL END OF JOB TOOLINTL ********".
037900 900-EXIT.
038000     EXIT.
038100
038200*    04/25/95 JS -- HELD IN RESERVE FOR AN OPERATOR-FORCED ABEND;
038300*    NEITHER FILE-STATUS FIELD ABOVE IS CHECKED EXPLICITLY BEYOND
038400*    THE AT-END CLAUSES, SO NOTHING IN THIS PROGRAM BRANCHES HERE
038500*    ON ITS OWN TODAY.
038600 1000-ABEND-RTN.
038700*    05/23/95 MC -- CR-0356. SYSOUT-REC GOES TO DISK EXACTLY AS
038800*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
038900*    BETWEEN HERE AND THE PHYSICAL WRITE.
039000     WRITE SYSOUT-REC FROM ABEND-REC.
039100*    10/11/07 JS -- CR-0367. THIS PERFORM ROUTES TO 700-CLOSE-FILES
039200*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
039300*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
039400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
039500     DISPLAY "*** ABNORMAL END OF JOB-TOOLINTL ***" UPON CONSOLE.
039600     MOVE +12 TO RETURN-CODE.
039700     GOBACK.
