000100******************************************************************
000200***** RECORD LAYOUT FOR THE EMOTIONAL-METRIC EXTRACT FILE
000300***** ONE RECORD PER LOGGED SESSION EMOTIONAL/MOOD READING
000400***** FILE IS A PER-CHILD EXTRACT, ALREADY DE-IDENTIFIED UPSTREAM
000500***** SORTED ASCENDING BY CHILD-ID-HASHED THEN METRIC-TIMESTAMP
000600******************************************************************
000700 01  EM-EMOTIONAL-METRIC-REC.
000800     05  EM-CHILD-ID-HASHED          PIC X(64).
000900     05  EM-SESSION-ID               PIC X(36).
001000     05  EM-METRIC-TIMESTAMP.
001100         10  EM-METRIC-DATE          PIC 9(8).
001200         10  EM-METRIC-TIME          PIC 9(6).
001300     05  EM-FRUSTRATION-SCORE        PIC S9(2)V9(4).
001400     05  EM-FRUSTRATION-STREAK       PIC 9(4).
001500     05  EM-STABILITY-INDEX          PIC S9(2)V9(4).
001600     05  EM-MOOD-STATE               PIC X(20).
001700     05  EM-BAYESIAN-CONFIDENCE      PIC S9(1)V9(4).
001800     05  FILLER                      PIC X(05).
