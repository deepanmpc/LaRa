000100******************************************************************
000200***** RECORD LAYOUT FOR THE CALIBRATION-METRICS OUTPUT FILE
000300***** ONE HEADER RECORD PER RUN, FOLLOWED BY ONE DETAIL RECORD
000400***** PER NON-EMPTY PREDICTED-PROBABILITY BIN, IN BIN-INDEX ORDER.
000500***** CM-RECORD-TYPE TELLS THE READING PROGRAM WHICH OF THE TWO
000600***** VIEWS BELOW APPLIES TO CM-DETAIL-DATA.
000700******************************************************************
000800 01  CM-CALIBRATION-METRICS-REC.
000900     05  CM-RECORD-TYPE              PIC X(01).
001000         88  CM-HEADER-REC           VALUE 'H'.
001100         88  CM-BIN-REC              VALUE 'B'.
001200     05  CM-CHILD-ID-HASHED          PIC X(64).
001300     05  CM-PREDICTION-TYPE          PIC X(30).
001400     05  CM-DETAIL-DATA.
001500         10  CM-BRIER-SCORE          PIC S9(1)V9(4).
001600         10  CM-EXPECTED-CALIB-ERROR PIC S9(1)V9(4).
001700         10  CM-OVERCONFIDENCE-INDEX PIC S9(1)V9(4).
001800         10  FILLER                  PIC X(15).
001900     05  CM-BIN-DATA REDEFINES CM-DETAIL-DATA.
002000         10  CM-BIN-RANGE            PIC X(09).
002100         10  CM-BIN-MEAN-PRED        PIC S9(1)V9(4).
002200         10  CM-BIN-ACTUAL-FRACTION  PIC S9(1)V9(4).
002300         10  CM-BIN-SAMPLE-COUNT     PIC 9(06).
002400         10  FILLER                  PIC X(05).
