000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SYSINTEG.
000300 AUTHOR. R. MCKENNA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/04/95.
000600 DATE-COMPILED. 04/04/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    GLOBAL MODEL-INTEGRITY REPORT FOR THE DASHBOARD ANALYTICS
001100*    SUITE.  COUNTS THE CLINICIAN OVERRIDE-LOG EXTRACT AND
001200*    COMPARES IT TO A FIXED BASELINE OVERRIDE VOLUME TO DECIDE
001300*    WHETHER THE MODEL IS DRIFTING AWAY FROM CLINICIAN JUDGEMENT.
001400*    THE DECAY-RATE AND DATA-DRIFT FIGURES ARE FIXED CONSTANTS
001500*    IN THIS RELEASE.
001600******************************************************************
001700*CHANGE LOG.
001800*    04/04/95  RM  CR-0145  ORIGINAL PROGRAM.
001900*    02/17/99  DO  Y2K-0012 YEAR 2000 READINESS REVIEW -- THE
002000*                           OVERRIDE-TIMESTAMP FIELD ON THE
002100*                           EXTRACT IS AN 8-DIGIT YYYYMMDD, NO
002200*                           2-DIGIT YEAR EXPOSURE.  NO CHANGE
002300*                           REQUIRED.  SIGNED OFF PER Y2K PROJECT.
002400*    01/22/07  TV  CR-0333  SPIKE-RATIO STATUS THRESHOLDS WERE
002500*                           HARD-CODED TWICE IN THE ORIGINAL
002600*                           VERSION -- CONSOLIDATED INTO A SINGLE
002700*                           FIRST-MATCH-WINS PARAGRAPH PER AUDIT
002800*                           FINDING AR-2007-02.
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON QUICK-RERUN-SW.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
004100*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004200*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004300     SELECT SYSOUT
004400         ASSIGN TO UT-S-SYSOUT
004500         ORGANIZATION IS SEQUENTIAL.
004600
004700*    07/19/02 RH -- CR-0255. OVRDLOG-FILE LAYOUT IS FIXED-BLOCK,
004800*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004900*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005000     SELECT OVRDLOG-FILE
005100         ASSIGN TO UT-S-OVRDLOG
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS IFCODE.
005400
005500*    09/30/06 TV -- CR-0288. SYSINTEG-FILE LAYOUT IS FIXED-BLOCK,
005600*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005700*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005800     SELECT SYSINTEG-FILE
005900         ASSIGN TO UT-S-SYSINTEG
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS OFCODE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500*    11/02/06 RM -- CR-0301. SYSOUT LAYOUT IS FIXED-BLOCK,
006600*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
006700*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 100 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
007500*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
007600*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
007700*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
007800 01  SYSOUT-REC                      PIC X(100).
007900
008000****** OVERRIDE-LOG-IN -- ONLY THE RECORD COUNT MATTERS HERE
008100 FD  OVRDLOG-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 60 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS OVERRIDE-LOG-REC-IN.
008700*    07/19/02 RH -- CR-0255. OVERRIDE-LOG-REC-IN IS SCRATCH SPACE
008800*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
008900*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
009000*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009100 01  OVERRIDE-LOG-REC-IN              PIC X(60).
009200*    09/30/06 TV -- CR-0288. OVERRIDE-LOG-REC-IN-TRACE IS SCRATCH
009300*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
009400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
009500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009600 01  OVERRIDE-LOG-REC-IN-TRACE REDEFINES OVERRIDE-LOG-REC-IN.
009700     05  OL-SESSION-ID-COPY          PIC X(36).
009800     05  FILLER                      PIC X(24).
009900
010000****** SYSTEM-INTEGRITY-OUT -- ONE FIXED RECORD PER RUN
010100 FD  SYSINTEG-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 42 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSTEM-INTEGRITY-REC.
010700*    11/02/06 RM -- CR-0301. SYSTEM-INTEGRITY-REC IS SCRATCH SPACE
010800*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
010900*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011000*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011100 01  SYSTEM-INTEGRITY-REC            PIC X(42).
011200
011300 WORKING-STORAGE SECTION.
011400*    06/03/05 DO -- CR-0322. FILE-STATUS-CODES IS SCRATCH SPACE FOR
011500*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011600*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011700*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011800 01  FILE-STATUS-CODES.
011900     05  IFCODE                      PIC X(2).
012000         88  CODE-READ                VALUE SPACES.
012100         88  NO-MORE-DATA             VALUE "10".
012200     05  OFCODE                      PIC X(2).
012300         88  CODE-WRITE               VALUE SPACES.
012400
012500 COPY OVRDLOG.
012600 COPY SYSINTGO.
012700
012800*    02/17/99 PK -- CR-0330. WS-INTEGRITY-WORK IS SCRATCH SPACE FOR
012900*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
013000*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
013100*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
013200 01  WS-INTEGRITY-WORK.
013300*    11/02/06 RH -- CR-0330.  SPIKE-RATIO IS TODAY'S OVERRIDE
013400*    COUNT AGAINST THE BASELINE BELOW; THE TWO REDEFINES GIVE
013500*    SUPPORT A RAW-BYTES VIEW AND A WHOLE/FRACTION VIEW OF THE
013600*    SAME PACKED FIELD WHEN THE ZERO-BASELINE GUARD FIRES.
013700     05  WS-SPIKE-RATIO              PIC S9(3)V9(4) COMP-3.
013800     05  WS-PREVIOUS-OVERRIDES       PIC 9(06)      COMP-3 VALUE 10.
013900*    01/08/97 LW -- CR-0341. WS-INTEGRITY-WORK-ALPHA IS SCRATCH
014000*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
014100*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
014200*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014300 01  WS-INTEGRITY-WORK-ALPHA REDEFINES WS-INTEGRITY-WORK
014400                                      PIC X(08).
014500*    05/23/95 MC -- CR-0356. WS-SPIKE-RATIO-PARTS IS SCRATCH SPACE
014600*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
014700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
014800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014900 01  WS-SPIKE-RATIO-PARTS REDEFINES WS-INTEGRITY-WORK.
015000     05  WS-SPIKE-INT-PART           PIC S9(3).
015100     05  WS-SPIKE-FRAC-PART          PIC 9(4).
015200     05  FILLER                      PIC X(01).
015300
015400*    10/11/07 JS -- CR-0367. MORE-OVRDLOG-SW IS SCRATCH SPACE FOR
015500*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
015600*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
015700*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
015800 01  MORE-OVRDLOG-SW                 PIC X(1) VALUE SPACE.
015900     88  NO-MORE-OVRDLOG-RECS         VALUE "N".
016000     88  MORE-OVRDLOG-RECS            VALUE " ".
016100
016200*    04/02/08 RH -- AR-2005-14. COUNTERS-AND-ACCUMULATORS IS SCRATCH
016300*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
016400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
016500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
016600 01  COUNTERS-AND-ACCUMULATORS.
016700     05  RECORDS-WRITTEN             PIC S9(4) COMP.
016800     05  RECENT-OVERRIDES            PIC S9(7) COMP.
016900
017000 COPY ABENDREC.
017100
017200 PROCEDURE DIVISION.
017300*    04/04/95 RM -- THE OVERRIDE-LOG EXTRACT DRIVES ONLY A COUNT;
017400*    NOTHING FROM ITS DETAIL FIELDS FEEDS THE INTEGRITY RECORD, SO
017500*    THE READ LOOP RUNS ENTIRELY AHEAD OF 200-BUILD-INTEGRITY-REC
017600*    RATHER THAN BEING INTERLEAVED WITH IT.
017700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017800*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO
017900*    100-COUNT-OVERRIDES -- SEE THAT PARAGRAPH FOR THE CURRENT
018000*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
018100*    SITE.
018200     PERFORM 100-COUNT-OVERRIDES THRU 100-EXIT
018300         UNTIL NO-MORE-OVRDLOG-RECS.
018400*    07/19/02 RH -- CR-0255. THIS PERFORM ROUTES TO
018500*    200-BUILD-INTEGRITY-REC -- SEE THAT PARAGRAPH FOR THE CURRENT
018600*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
018700*    SITE.
018800     PERFORM 200-BUILD-INTEGRITY-REC THRU 200-EXIT.
018900*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO 900-CLEANUP --
019000*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
019100*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
019200     PERFORM 900-CLEANUP THRU 900-EXIT.
019300*    11/02/06 RM -- CR-0301. ZERO IS SET EXPLICITLY ON EVERY PASS --
019400*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
019500*    EARLIER RECORD IN THE SAME RUN.
019600     MOVE ZERO TO RETURN-CODE.
019700     GOBACK.
019800
019900*    12/05/96 TV -- CR-0219. OPENS AND INITIALIZES ONLY -- NOTHING
020000*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
020100*    PRIOR RUN'S VALUE.
020200 000-HOUSEKEEPING.
020300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020400     DISPLAY "******** BEGIN JOB SYSINTEG ********".
020500*    03/14/95 JS -- CR-0144. INPUT IS OPENED ONCE, AT HOUSEKEEPING
020600*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
020700*    LOGIC ANYWHERE IN THIS PROGRAM.
020800     OPEN INPUT OVRDLOG-FILE.
020900*    07/19/02 RH -- CR-0255. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
021000*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
021100*    LOGIC ANYWHERE IN THIS PROGRAM.
021200     OPEN OUTPUT SYSINTEG-FILE.
021300*    09/30/06 TV -- CR-0288. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
021400*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
021500*    LOGIC ANYWHERE IN THIS PROGRAM.
021600     OPEN OUTPUT SYSOUT.
021700*    11/02/06 RM -- CR-0301. COUNTERS-AND-ACCUMULATORS IS RESET TO
021800*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
021900*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
022000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022100
022200*    06/03/05 DO -- CR-0322. OVRDLOG-FILE IS RE-ENTERED HERE
022300*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
022400*    RETURNING TO THE TOP OF THE PARAGRAPH.
022500     READ OVRDLOG-FILE INTO OL-OVERRIDE-LOG-REC
022600         AT END
022700         MOVE "N" TO MORE-OVRDLOG-SW
022800     END-READ.
022900*    04/04/95 RM -- FIRST RECORD OF THE OVERRIDE-LOG ECHOED RAW SO
023000*    A COUNT COMING OUT WRONG CAN BE CHECKED AGAINST WHAT WAS
023100*    ACTUALLY ON THE EXTRACT WITHOUT A SEPARATE SYSOUT PRINT STEP.
023200     DISPLAY "SYSINTEG FIRST REC RAW: " OVERRIDE-LOG-REC-IN-TRACE.
023300 000-EXIT.
023400     EXIT.
023500
023600*    04/04/95 RM -- ONE OVERRIDE-LOG RECORD REPRESENTS ONE
023700*    CLINICIAN OVERRIDE OF A MODEL RECOMMENDATION; THIS COUNT IS
023800*    THE ONLY THING THE EXTRACT CONTRIBUTES TO THE OUTPUT RECORD.
023900 100-COUNT-OVERRIDES.
024000     MOVE "100-COUNT-OVERRIDES" TO PARA-NAME.
024100     ADD +1 TO RECENT-OVERRIDES.
024200
024300*    02/17/99 PK -- CR-0330. OVRDLOG-FILE IS RE-ENTERED HERE
024400*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
024500*    RETURNING TO THE TOP OF THE PARAGRAPH.
024600     READ OVRDLOG-FILE INTO OL-OVERRIDE-LOG-REC
024700         AT END
024800         MOVE "N" TO MORE-OVRDLOG-SW
024900     END-READ.
025000 100-EXIT.
025100     EXIT.
025200
025300*    01/22/07 TV -- STATUS THRESHOLDS CONSOLIDATED, SEE AR-2007-02.
025400*    FIRST MATCH WINS: CRITICAL-DECAY, THEN WARNING-DRIFT, ELSE
025500*    NOMINAL.
025600 200-BUILD-INTEGRITY-REC.
025700     MOVE "200-BUILD-INTEGRITY-REC" TO PARA-NAME.
025800*    06/03/05 DO -- CR-0322. THE TARGET FIELD IS SET EXPLICITLY ON
025900*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
026000*    FROM AN EARLIER RECORD IN THE SAME RUN.
026100     MOVE 0.04  TO SI-CONFIDENCE-DECAY-RATE.
026200*    02/17/99 PK -- CR-0330. THE TARGET FIELD IS SET EXPLICITLY ON
026300*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
026400*    FROM AN EARLIER RECORD IN THE SAME RUN.
026500     MOVE 1.12  TO SI-DISTRIBUTION-DRIFT-MAG.
026600*    01/08/97 LW -- CR-0341. RECENT-OVERRIDES IS SET EXPLICITLY ON
026700*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
026800*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
026900     MOVE RECENT-OVERRIDES TO SI-RECENT-OVERRIDES-COUNT.
027000
027100*    04/04/95 RM -- WS-PREVIOUS-OVERRIDES IS A FIXED BASELINE, NOT
027200*    READ FROM ANYWHERE, SO A ZERO CHECK HERE IS FUTURE-PROOFING
027300*    AGAINST THE DAY THIS FIELD IS DRIVEN FROM A ROLLING PRIOR-
027400*    PERIOD FEED, WHICH COULD LEGITIMATELY COME BACK ZERO.
027500     IF WS-PREVIOUS-OVERRIDES = ZERO
027600*    03/14/95 JS -- CR-0144. THE TARGET FIELD IS SET EXPLICITLY ON
027700*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
027800*    FROM AN EARLIER RECORD IN THE SAME RUN.
027900         MOVE 1.0 TO WS-SPIKE-RATIO
028000     ELSE
028100*    07/19/02 RH -- CR-0255. WS-SPIKE-RATIO IS RECOMPUTED FRESH HERE
028200*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
028300*    OVER FROM A PRIOR RECORD.
028400         COMPUTE WS-SPIKE-RATIO ROUNDED =
028500             RECENT-OVERRIDES / WS-PREVIOUS-OVERRIDES.
028600
028700*    06/03/05 DO -- CR-0322. TEST AGAINST SI-CONFIDENCE-DECAY-RATE
028800*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
028900*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
029000*    CHANGE REQUEST ON FILE.
029100     IF SI-CONFIDENCE-DECAY-RATE > 0.1
029200          OR WS-SPIKE-RATIO > 3.0
029300*        01/22/07 TV -- AR-2007-02.  CRITICAL_DECAY IS THE STATUS
029400*        THAT PAGES THE ON-CALL MODEL OWNER, SO THE PACKED SPIKE
029500*        WORK AREA GOES OUT BOTH RAW AND SPLIT INTO WHOLE/FRACTION
029600*        SO THE PAGE INCLUDES ENOUGH TO JUDGE SEVERITY AT A GLANCE.
029700         DISPLAY "SYSINTEG CRITICAL, RAW: " WS-INTEGRITY-WORK-ALPHA
029800         DISPLAY "SYSINTEG CRITICAL, SPIKE RATIO: "
029900             WS-SPIKE-INT-PART "." WS-SPIKE-FRAC-PART
030000         MOVE "CRITICAL_DECAY" TO SI-INTEGRITY-STATUS
030100     ELSE
030200*    09/30/06 TV -- CR-0288. TEST AGAINST SI-DISTRIBUTION-DRIFT-MAG
030300*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
030400*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
030500*    CHANGE REQUEST ON FILE.
030600         IF SI-DISTRIBUTION-DRIFT-MAG > 2.0
030700              OR WS-SPIKE-RATIO > 1.5
030800             MOVE "WARNING_DRIFT" TO SI-INTEGRITY-STATUS
030900         ELSE
031000             MOVE "NOMINAL" TO SI-INTEGRITY-STATUS.
031100
031200*    05/23/95 MC -- CR-0356. SYSTEM-INTEGRITY-REC GOES TO DISK
031300*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
031400*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
031500     WRITE SYSTEM-INTEGRITY-REC FROM SI-SYSTEM-INTEGRITY-REC.
031600     ADD +1 TO RECORDS-WRITTEN.
031700 200-EXIT.
031800     EXIT.
031900
032000*    04/04/95 RM -- OVRDLOG-FILE IS CLOSED HERE EVEN THOUGH IT WAS
032100*    OPENED INPUT AND EXHAUSTED IN 100-COUNT-OVERRIDES -- THIS
032200*    SHOP CLOSES EVERY FILE IT OPENED IN ONE PLACE, NOT AT THE
032300*    POINT WHERE EACH ONE FINISHES BEING USED.
032400 700-CLOSE-FILES.
032500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
032600*    01/08/97 LW -- CR-0341. OVRDLOG-FILE IS CLOSED ON BOTH THE
032700*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
032800*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
032900     CLOSE OVRDLOG-FILE, SYSINTEG-FILE, SYSOUT.
033000 700-EXIT.
033100     EXIT.
033200
033300*    04/04/95 RM -- OVERRIDE COUNT ECHOED SO A REVIEWER CAN CONFIRM
033400*    THE SPIKE RATIO COMPUTED IN 200- AGAINST THE RUN LOG WITHOUT
033500*    RE-READING THE EXTRACT.
033600 900-CLEANUP.
033700     MOVE "900-CLEANUP" TO PARA-NAME.
033800*    10/11/07 JS -- CR-0367. THIS PERFORM ROUTES TO 700-CLOSE-FILES
033900*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
034000*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
034100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
034200     DISPLAY "** OVERRIDE-LOG RECORDS COUNTED **".
034300*    05/23/95 MC -- CR-0356. LINE GOES TO THE OPERATOR CONSOLE OR
034400*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
034500*    DOWNSTREAM JOB DEPENDS ON.
034600     DISPLAY RECENT-OVERRIDES.
034700     DISPLAY "******** NORMAL END OF JOB SYSINTEG ********".
034800 900-EXIT.
034900     EXIT.
035000
035100*    04/04/95 RM -- HELD IN RESERVE; NEITHER FILE IN THIS PROGRAM
035200*    CAN RETURN A NON-ZERO STATUS THAT ISN'T ALREADY HANDLED BY
035300*    THE AT-END CLAUSES ABOVE, BUT THE SUITE'S CONVENTION IS EVERY
035400*    PROGRAM CARRIES ONE.
035500 1000-ABEND-RTN.
035600*    04/02/08 RH -- AR-2005-14. SYSOUT-REC GOES TO DISK EXACTLY AS
035700*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
035800*    BETWEEN HERE AND THE PHYSICAL WRITE.
035900     WRITE SYSOUT-REC FROM ABEND-REC.
036000*    12/05/96 TV -- CR-0219. THIS PERFORM ROUTES TO 700-CLOSE-FILES
036100*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
036200*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
036300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
036400     DISPLAY "*** ABNORMAL END OF JOB-SYSINTEG ***" UPON CONSOLE.
036500     MOVE +12 TO RETURN-CODE.
036600     GOBACK.
