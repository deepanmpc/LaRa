000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  OLSSLOPE.
000400 AUTHOR. J. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/94.
000700 DATE-COMPILED. 04/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CALLED ONCE PER TOOL GROUP FROM TOOLDECY AFTER THE CALLER
001200*    HAS ACCUMULATED THE ORDINARY-LEAST-SQUARES SUMS OF THE
001300*    TOOL'S OUTCOME SCORES AGAINST THEIR USE-ORDER INDEX (I = 0,
001400*    1, 2 ...).  RETURNS THE FITTED SLOPE, THE DERIVED
001500*    HABITUATION-RISK SCORE, AND THE RECOMMENDED COOLDOWN.
001600*
001700*    THE CALLER IS RESPONSIBLE FOR SKIPPING TOOLS WITH FEWER
001800*    THAN 3 RECORDED USES -- THIS ROUTINE ASSUMES OLS-USE-COUNT
001900*    IS ALREADY AT LEAST 3.
002000******************************************************************
002100*CHANGE LOG.
002200*    04/11/94  JS  CR-0131  ORIGINAL SUBROUTINE.
002300*    09/22/95  JS  CR-0177  CORRECTED THE OLS DENOMINATOR -- AN
002400*                           EARLIER DRAFT SUBTRACTED SUM-X FROM
002500*                           SUM-XX INSTEAD OF SUM-X SQUARED.
002600*    02/17/99  DO  Y2K-0008 YEAR 2000 READINESS REVIEW -- ROUTINE
002700*                           CARRIES NO DATE FIELDS, NO CHANGE
002800*                           REQUIRED.  SIGNED OFF PER Y2K PROJECT.
002900*    05/14/02  TV  CR-0255  ADDED THE ZERO-DENOMINATOR GUARD --
003000*                           A TOOL USED THE SAME NUMBER OF TIMES
003100*                           EVERY DAY PRODUCED AN IDENTICAL
003200*                           USE-ORDER SPREAD AND A DIVIDE ABEND.
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     UPSI-0 ON QUICK-RERUN-SW.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700*    03/14/95 JS -- CR-0144. WS-OLS-WORK IS SCRATCH SPACE FOR ITS
004800*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
004900*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
005000*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
005100 01  WS-OLS-WORK.
005200     05  WS-NUMERATOR                PIC S9(11)V9(4) COMP-3.
005300     05  WS-DENOMINATOR              PIC S9(11)V9(4) COMP-3.
005400     05  WS-SLOPE-FULL               PIC S9(3)V9(8)  COMP-3.
005500*    07/19/02 RH -- CR-0255. WS-OLS-WORK-PARTS IS SCRATCH SPACE FOR
005600*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
005700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
005800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
005900 01  WS-OLS-WORK-PARTS REDEFINES WS-OLS-WORK.
006000     05  WS-NUMER-DISPLAY            PIC S9(15).
006100     05  WS-DENOM-DISPLAY            PIC S9(15).
006200     05  WS-SLOPE-DISPLAY            PIC S9(11).
006300
006400*    09/30/06 TV -- CR-0288. WS-RISK-WORK IS SCRATCH SPACE FOR ITS
006500*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
006600*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
006700*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
006800 01  WS-RISK-WORK.
006900     05  WS-ABS-SLOPE                PIC S9(3)V9(4) COMP-3.
007000*    11/02/06 RM -- CR-0301. WS-RISK-WORK-DISPLAY IS SCRATCH SPACE
007100*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
007200*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
007300*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
007400 01  WS-RISK-WORK-DISPLAY REDEFINES WS-RISK-WORK
007500                                      PIC S9(7).
007600
007700 LINKAGE SECTION.
007800*    06/03/05 DO -- CR-0322. OLSSLOPE-REC IS SCRATCH SPACE FOR ITS
007900*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
008000*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
008100*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
008200 01  OLSSLOPE-REC.
008300     05  OLS-USE-COUNT               PIC 9(4)      COMP.
008400     05  OLS-SUM-X                   PIC S9(7)V9(4) COMP-3.
008500     05  OLS-SUM-Y                   PIC S9(7)V9(4) COMP-3.
008600     05  OLS-SUM-XY                  PIC S9(9)V9(4) COMP-3.
008700     05  OLS-SUM-XX                  PIC S9(9)V9(4) COMP-3.
008800     05  OLS-SLOPE                   PIC S9(3)V9(4) COMP-3.
008900     05  OLS-HABITUATION-RISK        PIC S9(1)V9(4) COMP-3.
009000     05  OLS-COOLDOWN-MINUTES        PIC 9(3)      COMP.
009100*    02/17/99 PK -- CR-0330. OLSSLOPE-REC-ALPHA IS SCRATCH SPACE FOR
009200*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
009300*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
009400*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009500 01  OLSSLOPE-REC-ALPHA REDEFINES OLSSLOPE-REC
009600                                      PIC X(37).
009700
009800*    01/08/97 LW -- CR-0341. RETURN-CD IS SCRATCH SPACE FOR ITS OWN
009900*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
010000*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
010100*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
010200 01  RETURN-CD                       PIC S9(4) COMP.
010300
010400*    04/11/94 JS -- SLOPE IS FITTED FIRST BECAUSE THE RISK SCORE
010500*    AND COOLDOWN ARE BOTH DERIVED FROM OLS-SLOPE; NEITHER CAN BE
010600*    COMPUTED (OR EVEN ZEROED CORRECTLY ON THE GUARD PATH) UNTIL
010700*    100-CALC-SLOPE HAS RUN.
010800 PROCEDURE DIVISION USING OLSSLOPE-REC, RETURN-CD.
010900*    03/14/95 JS -- CR-0144. ZERO IS SET EXPLICITLY ON EVERY PASS --
011000*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
011100*    EARLIER RECORD IN THE SAME RUN.
011200     MOVE ZERO TO RETURN-CD.
011300*    07/19/02 RH -- CR-0255. THIS PERFORM ROUTES TO 100-CALC-SLOPE
011400*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
011500*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
011600     PERFORM 100-CALC-SLOPE.
011700*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO
011800*    200-CALC-RISK-COOLDOWN -- SEE THAT PARAGRAPH FOR THE CURRENT
011900*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
012000*    SITE.
012100     PERFORM 200-CALC-RISK-COOLDOWN.
012200     GOBACK.
012300
012400*    05/23/95 MC -- CR-0356. FIGURE DERIVED HERE FEEDS A LATER
012500*    PARAGRAPH'S TIER OR THRESHOLD TEST -- CHANGE THE ARITHMETIC
012600*    HERE, NOT AT THE POINT OF USE, OR THE TWO WILL DRIFT APART.
012700 100-CALC-SLOPE.
012800*    03/14/95 JS -- CR-0144. WS-NUMERATOR IS RECOMPUTED FRESH HERE
012900*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
013000*    OVER FROM A PRIOR RECORD.
013100     COMPUTE WS-NUMERATOR =
013200         (OLS-USE-COUNT * OLS-SUM-XY) - (OLS-SUM-X * OLS-SUM-Y).
013300*    07/19/02 RH -- CR-0255. WS-DENOMINATOR IS RECOMPUTED FRESH HERE
013400*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
013500*    OVER FROM A PRIOR RECORD.
013600     COMPUTE WS-DENOMINATOR =
013700         (OLS-USE-COUNT * OLS-SUM-XX) - (OLS-SUM-X * OLS-SUM-X).
013800
013900*    09/30/06 TV -- CR-0288. TEST AGAINST WS-DENOMINATOR REFLECTS A
014000*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
014100*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
014200*    REQUEST ON FILE.
014300     IF WS-DENOMINATOR = ZERO
014400*        05/14/02 TV -- ZERO-DENOMINATOR GUARD, SEE CR-0255.
014500*        THE CALLER'S GROUP GETS NO SLOPE, BUT SUPPORT STILL
014600*        WANTS THE RAW PARAMETER AREA AND THE UNPACKED SUM
014700*        DIGITS ON THE RUN LOG SO THEY CAN TELL A GENUINE
014800*        FLAT-USE-PATTERN TOOL FROM A BAD EXTRACT.
014900         DISPLAY "OLSSLOPE ZERO-DENOM, RAW PARM: " OLSSLOPE-REC-ALPHA
015000         DISPLAY "OLSSLOPE ZERO-DENOM, NUM/DEN: " WS-NUMER-DISPLAY
015100             " / " WS-DENOM-DISPLAY
015200         MOVE ZERO TO OLS-SLOPE
015300         MOVE +4 TO RETURN-CD
015400     ELSE
015500         COMPUTE WS-SLOPE-FULL = WS-NUMERATOR / WS-DENOMINATOR
015600         COMPUTE OLS-SLOPE ROUNDED = WS-SLOPE-FULL.
015700
015800 100-EXIT.
015900     EXIT.
016000
016100*    10/11/07 JS -- CR-0367. FIGURE DERIVED HERE FEEDS A LATER
016200*    PARAGRAPH'S TIER OR THRESHOLD TEST -- CHANGE THE ARITHMETIC
016300*    HERE, NOT AT THE POINT OF USE, OR THE TWO WILL DRIFT APART.
016400 200-CALC-RISK-COOLDOWN.
016500*    09/22/95 JS -- CR-0177.  OLS-SLOPE IS SIGNED (A RISING USE
016600*    TREND IS POSITIVE, A DECLINING ONE NEGATIVE); THE RISK SCORE
016700*    CARES ONLY ABOUT MAGNITUDE, SO THE SIGN IS STRIPPED HERE
016800*    BEFORE SCALING.
016900     IF OLS-SLOPE < 0
017000         COMPUTE WS-ABS-SLOPE = ZERO - OLS-SLOPE
017100     ELSE
017200         MOVE OLS-SLOPE TO WS-ABS-SLOPE.
017300
017400*    09/22/95 JS -- CR-0177.  ONLY A NEGATIVE SLOPE SHARPER THAN
017500*    -0.05 COUNTS AS HABITUATION; A SHALLOW DECLINE OR A RISING
017600*    TREND IS ORDINARY VARIATION AND SCORES ZERO RISK OUTRIGHT.
017700     IF OLS-SLOPE < -0.05
017800         COMPUTE OLS-HABITUATION-RISK ROUNDED =
017900             WS-ABS-SLOPE * 10
018000         IF OLS-HABITUATION-RISK > 1
018100*            09/22/95 JS -- CLAMPED, SEE CR-0177.  A SLOPE THAT
018200*            SCALES ABOVE 1.0 MEANS THE ABS-SLOPE WORK AREA
018300*            OVERFLOWED THE EXPECTED RANGE; LOG THE UNPACKED
018400*            VALUE BEFORE THE CLAMP WIPES IT OUT.
018500             DISPLAY "OLSSLOPE HABITUATION-RISK CLAMPED, RAW: "
018600                 WS-RISK-WORK-DISPLAY
018700             MOVE 1 TO OLS-HABITUATION-RISK
018800         END-IF
018900     ELSE
019000         MOVE ZERO TO OLS-HABITUATION-RISK.
019100
019200*    05/14/02 TV -- CR-0255.  THE TWO COOLDOWN BREAKS (120 AND 30
019300*    MINUTES) MATCH THE HIGH/MODERATE RISK BANDS USED ELSEWHERE IN
019400*    THE SUITE'S HABITUATION REPORTING SO A TOOL'S COOLDOWN AND
019500*    ITS RISK TIER NEVER DISAGREE ON THE DASHBOARD.
019600     IF OLS-HABITUATION-RISK > 0.6
019700         MOVE 120 TO OLS-COOLDOWN-MINUTES
019800     ELSE
019900         IF OLS-HABITUATION-RISK > 0.3
020000             MOVE 30 TO OLS-COOLDOWN-MINUTES
020100         ELSE
020200             MOVE ZERO TO OLS-COOLDOWN-MINUTES.
020300
020400 200-EXIT.
020500     EXIT.
