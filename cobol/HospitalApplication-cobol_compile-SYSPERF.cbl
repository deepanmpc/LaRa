000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SYSPERF.
000300 AUTHOR. R. MCKENNA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/95.
000600 DATE-COMPILED. 03/14/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    NIGHTLY OPERATIONAL-HEALTH REPORT FOR THE DASHBOARD ANALYTICS
001100*    SUITE.  WRITES ONE FIXED DIAGNOSTIC RECORD DESCRIBING THE
001200*    BATCH SUITE'S OWN AGGREGATION LATENCY, CACHE-HIT RATE, AND
001300*    SUPPRESSED ALERT-OSCILLATION COUNT.  NO INPUT EXTRACT IS
001400*    READ -- OPERATIONS SUPPLIES THESE FIGURES FROM THE MONITOR
001500*    CONSOLE, THEY ARE NOT DERIVED FROM CHILD DATA.
001600******************************************************************
001700*CHANGE LOG.
001800*    03/14/95  RM  CR-0142  ORIGINAL PROGRAM.
001900*    02/17/99  DO  Y2K-0009 YEAR 2000 READINESS REVIEW -- PROGRAM
002000*                           CARRIES NO DATE FIELDS, NO CHANGE
002100*                           REQUIRED.  SIGNED OFF PER Y2K PROJECT.
002200*    07/09/03  TV  CR-0271  ADDED THE UPSI-0 QUICK-RERUN SWITCH SO
002300*                           OPERATIONS CAN RE-FIRE THIS STEP
002400*                           WITHOUT RESUBMITTING THE WHOLE SUITE.
002500******************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-0 ON QUICK-RERUN-SW.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
003700*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
003800*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
003900     SELECT SYSOUT
004000         ASSIGN TO UT-S-SYSOUT
004100         ORGANIZATION IS SEQUENTIAL.
004200
004300*    07/19/02 RH -- CR-0255. SYSPERF-FILE LAYOUT IS FIXED-BLOCK,
004400*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004500*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004600     SELECT SYSPERF-FILE
004700         ASSIGN TO UT-S-SYSPERF
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS OFCODE.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300*    09/30/06 TV -- CR-0288. SYSOUT LAYOUT IS FIXED-BLOCK,
005400*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005500*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005600 FD  SYSOUT
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 100 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS SYSOUT-REC.
006200*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
006300*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
006400*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
006500*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
006600 01  SYSOUT-REC                      PIC X(100).
006700
006800****** SYSTEM-PERFORMANCE-OUT -- ONE FIXED RECORD PER RUN
006900 FD  SYSPERF-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 35 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSTEM-PERFORMANCE-REC.
007500*    07/19/02 RH -- CR-0255. SYSTEM-PERFORMANCE-REC IS SCRATCH SPACE
007600*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
007700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
007800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
007900 01  SYSTEM-PERFORMANCE-REC          PIC X(35).
008000
008100 WORKING-STORAGE SECTION.
008200*    09/30/06 TV -- CR-0288. FILE-STATUS-CODES IS SCRATCH SPACE FOR
008300*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
008400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
008500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
008600 01  FILE-STATUS-CODES.
008700     05  OFCODE                      PIC X(2).
008800         88  CODE-WRITE               VALUE SPACES.
008900
009000 COPY SYSPERFO.
009100
009200*    11/02/06 RM -- CR-0301. WS-SYSPERF-ALPHA IS SCRATCH SPACE FOR
009300*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
009400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
009500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009600 01  WS-SYSPERF-ALPHA REDEFINES SP-SYSTEM-PERFORMANCE-REC.
009700*    07/09/03 TV -- CR-0271.  WHOLE-RECORD ALPHA VIEW, USED TO
009800*    ECHO THE COMPLETE FIXED DIAGNOSTIC LINE TO SYSOUT ON A
009900*    QUICK-RERUN SO OPERATIONS CAN CONFIRM WHAT WENT TO DISK
010000*    WITHOUT WAITING ON THE OUTPUT FILE TO BE BROWSED.
010100     05  WS-SP-WHOLE-REC-COPY        PIC X(35).
010200*    06/03/05 DO -- CR-0322. WS-SYSPERF-NUMERIC IS SCRATCH SPACE FOR
010300*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
010400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
010500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
010600 01  WS-SYSPERF-NUMERIC REDEFINES SP-SYSTEM-PERFORMANCE-REC.
010700     05  WS-SP-LATENCY-DIGITS        PIC 9(06).
010800     05  FILLER                      PIC X(29).
010900*    02/17/99 PK -- CR-0330. WS-SYSPERF-STATUS-VIEW IS SCRATCH SPACE
011000*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011100*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011200*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011300 01  WS-SYSPERF-STATUS-VIEW REDEFINES SP-SYSTEM-PERFORMANCE-REC.
011400     05  FILLER                      PIC X(25).
011500     05  WS-SP-STATUS-COPY           PIC X(10).
011600
011700*    01/08/97 LW -- CR-0341. COUNTERS-AND-ACCUMULATORS IS SCRATCH
011800*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011900*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
012000*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012100 01  COUNTERS-AND-ACCUMULATORS.
012200     05  RECORDS-WRITTEN             PIC S9(4) COMP.
012300     05  CALC-CALL-RET-CODE          PIC S9(4) COMP.
012400
012500 COPY ABENDREC.
012600
012700 PROCEDURE DIVISION.
012800*    03/14/95 RM -- NO EXTRACT TO DRIVE A READ LOOP; THIS PROGRAM
012900*    BUILDS AND WRITES ITS ONE FIXED DIAGNOSTIC LINE EVERY RUN,
013000*    THE WAY THE OTHER FIXED-CONSTANT PROGRAMS IN THIS SUITE DO.
013100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013200*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO
013300*    100-BUILD-PERFORMANCE-REC -- SEE THAT PARAGRAPH FOR THE CURRENT
013400*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
013500*    SITE.
013600     PERFORM 100-BUILD-PERFORMANCE-REC THRU 100-EXIT.
013700*    07/19/02 RH -- CR-0255. THIS PERFORM ROUTES TO 900-CLEANUP --
013800*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
013900*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
014000     PERFORM 900-CLEANUP THRU 900-EXIT.
014100*    09/30/06 TV -- CR-0288. ZERO IS SET EXPLICITLY ON EVERY PASS --
014200*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
014300*    EARLIER RECORD IN THE SAME RUN.
014400     MOVE ZERO TO RETURN-CODE.
014500     GOBACK.
014600
014700*    05/23/95 MC -- CR-0356. OPENS AND INITIALIZES ONLY -- NOTHING
014800*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
014900*    PRIOR RUN'S VALUE.
015000 000-HOUSEKEEPING.
015100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015200     DISPLAY "******** BEGIN JOB SYSPERF ********".
015300*    03/14/95 JS -- CR-0144. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
015400*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
015500*    LOGIC ANYWHERE IN THIS PROGRAM.
015600     OPEN OUTPUT SYSPERF-FILE.
015700*    07/19/02 RH -- CR-0255. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
015800*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
015900*    LOGIC ANYWHERE IN THIS PROGRAM.
016000     OPEN OUTPUT SYSOUT.
016100*    09/30/06 TV -- CR-0288. COUNTERS-AND-ACCUMULATORS IS RESET TO
016200*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
016300*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
016400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
016500 000-EXIT.
016600     EXIT.
016700
016800*    07/09/03 TV -- FIXED DIAGNOSTIC CONSTANTS, PER OPERATIONS.
016900*    THESE NEVER VARY RUN TO RUN IN THIS RELEASE.
017000 100-BUILD-PERFORMANCE-REC.
017100     MOVE "100-BUILD-PERFORMANCE-REC" TO PARA-NAME.
017200*    11/02/06 RM -- CR-0301. THE TARGET FIELD IS SET EXPLICITLY ON
017300*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
017400*    FROM AN EARLIER RECORD IN THE SAME RUN.
017500     MOVE 145         TO SP-MAX-AGGREGATION-LATENCY.
017600*    06/03/05 DO -- CR-0322. THE TARGET FIELD IS SET EXPLICITLY ON
017700*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
017800*    FROM AN EARLIER RECORD IN THE SAME RUN.
017900     MOVE 0.94        TO SP-AVERAGE-CACHE-HIT-RATE.
018000*    02/17/99 PK -- CR-0330. THE TARGET FIELD IS SET EXPLICITLY ON
018100*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
018200*    FROM AN EARLIER RECORD IN THE SAME RUN.
018300     MOVE 3           TO SP-ALERT-OSCILLATION-EVENTS.
018400     MOVE "NOMINAL"   TO SP-SYSTEM-STABILITY-STATUS.
018500
018600*    01/08/97 LW -- CR-0341. SYSTEM-PERFORMANCE-REC GOES TO DISK
018700*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
018800*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
018900     WRITE SYSTEM-PERFORMANCE-REC FROM SP-SYSTEM-PERFORMANCE-REC.
019000*    07/09/03 TV -- CR-0271.  UNDER UPSI-0 QUICK-RERUN, OPERATIONS
019100*    WANTS THE FULL RECORD, THE LATENCY DIGITS, AND THE STATUS
019200*    WORD EACH ECHOED SEPARATELY SO THE CONSOLE LOG CAN BE
019300*    SCANNED WITHOUT OPENING THE OUTPUT FILE.
019400     DISPLAY "SYSPERF RECORD WRITTEN: " WS-SP-WHOLE-REC-COPY.
019500     DISPLAY "SYSPERF LATENCY DIGITS: " WS-SP-LATENCY-DIGITS.
019600     DISPLAY "SYSPERF STATUS COPY: " WS-SP-STATUS-COPY.
019700     ADD +1 TO RECORDS-WRITTEN.
019800 100-EXIT.
019900     EXIT.
020000
020100*    03/14/95 RM -- ONE FILE TO CLOSE, PARAGRAPH KEPT AT ITS USUAL
020200*    NUMBER FOR CONSISTENCY ACROSS THE SUITE.
020300 700-CLOSE-FILES.
020400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
020500*    11/02/06 RM -- CR-0301. SYSPERF-FILE IS CLOSED ON BOTH THE
020600*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
020700*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
020800     CLOSE SYSPERF-FILE, SYSOUT.
020900 700-EXIT.
021000     EXIT.
021100
021200*    03/14/95 RM -- RECORD COUNT WILL BE ONE EVERY RUN; A ZERO HERE
021300*    MEANS 100-BUILD-PERFORMANCE-REC NEVER REACHED ITS WRITE.
021400 900-CLEANUP.
021500     MOVE "900-CLEANUP" TO PARA-NAME.
021600*    05/23/95 MC -- CR-0356. THIS PERFORM ROUTES TO 700-CLOSE-FILES
021700*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
021800*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
021900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
022000     DISPLAY "** SYSTEM-PERFORMANCE RECORDS WRITTEN **".
022100*    06/03/05 DO -- CR-0322. LINE GOES TO THE OPERATOR CONSOLE OR
022200*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
022300*    DOWNSTREAM JOB DEPENDS ON.
022400     DISPLAY RECORDS-WRITTEN.
022500     DISPLAY "******** NORMAL END OF JOB SYSPERF ********".
022600 900-EXIT.
022700     EXIT.
022800
022900*    03/14/95 RM -- HELD IN RESERVE; NOTHING IN TODAY'S FIXED-
023000*    CONSTANT VERSION CAN FAIL BEFORE THE WRITE, BUT THE SUITE
023100*    CONVENTION IS EVERY PROGRAM CARRIES AN ABEND PATH.
023200 1000-ABEND-RTN.
023300*    10/11/07 JS -- CR-0367. SYSOUT-REC GOES TO DISK EXACTLY AS
023400*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
023500*    BETWEEN HERE AND THE PHYSICAL WRITE.
023600     WRITE SYSOUT-REC FROM ABEND-REC.
023700*    04/02/08 RH -- AR-2005-14. THIS PERFORM ROUTES TO
023800*    700-CLOSE-FILES -- SEE THAT PARAGRAPH FOR THE CURRENT
023900*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
024000*    SITE.
024100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
024200     DISPLAY "*** ABNORMAL END OF JOB-SYSPERF ***" UPON CONSOLE.
024300     MOVE +12 TO RETURN-CODE.
024400     GOBACK.
