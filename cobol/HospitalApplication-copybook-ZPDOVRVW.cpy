000100******************************************************************
000200***** RECORD LAYOUT FOR THE ZPD-OVERVIEW OUTPUT FILE
000300***** ONE HEADER RECORD PER RUN, FOLLOWED BY ONE CONCEPT-MASTERY
000400***** DETAIL RECORD PER DISTINCT CONCEPT-ID SEEN, AND ONE TREND
000500***** DETAIL RECORD PER ZPD-METRIC READ IN ORIGINAL TIME ORDER.
000600***** ZO-RECORD-TYPE TELLS THE READING PROGRAM WHICH OF THE
000700***** THREE VIEWS BELOW APPLIES TO ZO-DETAIL-DATA.
000800******************************************************************
000900 01  ZO-ZPD-OVERVIEW-REC.
001000     05  ZO-RECORD-TYPE              PIC X(01).
001100         88  ZO-HEADER-REC           VALUE 'H'.
001200         88  ZO-CONCEPT-REC          VALUE 'C'.
001300         88  ZO-TREND-REC            VALUE 'T'.
001400     05  ZO-CHILD-ID-HASHED          PIC X(64).
001500     05  ZO-DETAIL-DATA.
001600         10  ZO-ADVANCEMENT-VELOCITY PIC S9(1)V9(4).
001700         10  ZO-AVERAGE-ELASTICITY   PIC S9(1)V9(4).
001800         10  FILLER                  PIC X(50).
001900     05  ZO-CONCEPT-DATA REDEFINES ZO-DETAIL-DATA.
002000         10  ZO-CONCEPT-ID           PIC X(20).
002100         10  ZO-CONCEPT-MASTERY      PIC S9(1)V9(4).
002200         10  ZO-CONCEPT-ATTEMPTS     PIC 9(06).
002300         10  FILLER                  PIC X(29).
002400     05  ZO-TREND-DATA REDEFINES ZO-DETAIL-DATA.
002500         10  ZO-TREND-TIMESTAMP      PIC X(14).
002600         10  ZO-TREND-SUCCESS-RATE   PIC S9(3)V9(4).
002700         10  ZO-TREND-ENGAGEMENT     PIC 9(04).
002800         10  ZO-TREND-DIFFICULTY-MA  PIC S9(2)V9(4).
002900         10  FILLER                  PIC X(29).
