000100******************************************************************
000200***** RECORD LAYOUT FOR THE PREDICTIVE-RISK OUTPUT FILE
000300***** ONE RECORD PER RUN -- THE EWMA/STAGNATION ESCALATION
000400***** FORECAST FOR ONE CHILD, WITH ITS CONFIDENCE BOUNDS
000500******************************************************************
000600 01  PR-PREDICTIVE-RISK-REC.
000700     05  PR-CHILD-ID-HASHED          PIC X(64).
000800     05  PR-FRUSTRATION-RISK-SCORE   PIC S9(1)V9(4).
000900     05  PR-MASTERY-STAGNATION-PROB  PIC S9(1)V9(4).
001000     05  PR-ESCALATION-LIKELIHOOD    PIC S9(1)V9(4).
001100     05  PR-ADAPTIVE-WINDOW-SIZE     PIC 9(2).
001200     05  PR-SKEWNESS-INDEX           PIC S9(1)V9(4).
001300     05  PR-CONFIDENCE-WIDTH         PIC S9(1)V9(4).
001400     05  PR-RISK-LOWER-BOUND         PIC S9(1)V9(4).
001500     05  PR-RISK-UPPER-BOUND         PIC S9(1)V9(4).
001600     05  PR-CLINICAL-ALERT-TIER      PIC 9(1).
001700     05  PR-ALERT-RATIONALE          PIC X(120).
001800     05  FILLER                      PIC X(08).
