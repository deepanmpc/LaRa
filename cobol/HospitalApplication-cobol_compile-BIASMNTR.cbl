000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BIASMNTR.
000300 AUTHOR. R. MCKENNA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/21/95.
000600 DATE-COMPILED. 03/21/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    FAIRNESS-MONITORING REPORT FOR THE DASHBOARD ANALYTICS SUITE.
001100*    WRITES ONE HEADER RECORD CARRYING THE OVERALL RISK-SCORE
001200*    VARIANCE AND INTERVENTION-BIAS INDICES, FOLLOWED BY THREE
001300*    FIXED COHORT-DEVIATION DETAIL RECORDS.  NO INPUT EXTRACT IS
001400*    READ -- THE VARIANCE/BIAS FIGURES ARE FIXED CONSTANTS IN
001500*    THIS RELEASE, SUPPLIED BY THE COMPLIANCE OFFICE.
001600******************************************************************
001700*CHANGE LOG.
001800*    03/21/95  RM  CR-0143  ORIGINAL PROGRAM.
001900*    02/17/99  DO  Y2K-0010 YEAR 2000 READINESS REVIEW -- PROGRAM
002000*                           CARRIES NO DATE FIELDS, NO CHANGE
002100*                           REQUIRED.  SIGNED OFF PER Y2K PROJECT.
002200*    11/12/04  TV  CR-0288  ADDED THE FOURTH-COHORT TABLE SLOT SO
002300*                           A NEW PROTECTED CLASS CAN BE ADDED
002400*                           WITHOUT A RECOMPILE OF THE CALLING
002500*                           JCL -- NOT POPULATED IN THIS RELEASE.
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     UPSI-0 ON QUICK-RERUN-SW.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
003800*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
003900*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004000     SELECT SYSOUT
004100         ASSIGN TO UT-S-SYSOUT
004200         ORGANIZATION IS SEQUENTIAL.
004300
004400*    07/19/02 RH -- CR-0255. BIASMON-FILE LAYOUT IS FIXED-BLOCK,
004500*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004600*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004700     SELECT BIASMON-FILE
004800         ASSIGN TO UT-S-BIASMON
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS OFCODE.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400*    09/30/06 TV -- CR-0288. SYSOUT LAYOUT IS FIXED-BLOCK,
005500*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005600*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005700 FD  SYSOUT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 100 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS SYSOUT-REC.
006300*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
006400*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
006500*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
006600*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
006700 01  SYSOUT-REC                      PIC X(100).
006800
006900****** BIAS-MONITORING-OUT -- HEADER REC PLUS 3 COHORT DETAILS
007000 FD  BIASMON-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 92 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS BIAS-MONITORING-REC.
007600*    07/19/02 RH -- CR-0255. BIAS-MONITORING-REC IS SCRATCH SPACE
007700*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
007800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
007900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
008000 01  BIAS-MONITORING-REC              PIC X(92).
008100
008200 WORKING-STORAGE SECTION.
008300*    09/30/06 TV -- CR-0288. FILE-STATUS-CODES IS SCRATCH SPACE FOR
008400*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
008500*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
008600*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
008700 01  FILE-STATUS-CODES.
008800     05  OFCODE                      PIC X(2).
008900         88  CODE-WRITE               VALUE SPACES.
009000
009100 COPY BIASMON.
009200
009300***** FOUR-SLOT COHORT TABLE -- ONLY THE FIRST 3 ARE LOADED IN
009400***** THIS RELEASE, SEE CR-0288.
009500*    05/23/95 JS -- CR-0288.  FOUR-ENTRY COHORT TABLE, ONE SLOT
009600*    RESERVED FOR A FUTURE DEMOGRAPHIC BREAKOUT NOT YET APPROVED
009700*    BY CLINICAL -- SEE 200-BUILD-COHORT-RECS FOR HOW THE VARYING
009800*    BOUND STOPS SHORT OF THE FULL OCCURS COUNT UNTIL THEN.
009900 01  WS-COHORT-TABLE.
010000     05  WS-COHORT-ENTRY OCCURS 4 TIMES INDEXED BY COHORT-NDX.
010100         10  WS-COHORT-NAME          PIC X(16).
010200         10  WS-COHORT-DEVIATION     PIC S9(1)V9(4).
010300*    11/02/06 RM -- CR-0301. WS-COHORT-TABLE-ALPHA IS SCRATCH SPACE
010400*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
010500*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
010600*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
010700 01  WS-COHORT-TABLE-ALPHA REDEFINES WS-COHORT-TABLE
010800                                      PIC X(84).
010900
011000*    06/03/05 DO -- CR-0322. WS-VARIANCE-WORK IS SCRATCH SPACE FOR
011100*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011200*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011300*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011400 01  WS-VARIANCE-WORK.
011500     05  WS-VARIANCE-WHOLE           PIC S9(1).
011600     05  WS-VARIANCE-FRACTION        PIC 9(4).
011700*    02/17/99 PK -- CR-0330. WS-VARIANCE-DISPLAY IS SCRATCH SPACE
011800*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011900*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
012000*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012100 01  WS-VARIANCE-DISPLAY REDEFINES WS-VARIANCE-WORK
012200                                      PIC S9(5).
012300
012400*    01/08/97 LW -- CR-0341. BM-BIAS-MONITORING-REC-TRACE IS SCRATCH
012500*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
012600*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
012700*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012800 01  BM-BIAS-MONITORING-REC-TRACE REDEFINES
012900     BM-BIAS-MONITORING-REC.
013000*    11/12/04 TV -- CR-0288.  NAMED THE TYPE BYTE SO A HEADER/
013100*    COHORT MIX-UP CAN BE CAUGHT ON THE RUN LOG BEFORE IT REACHES
013200*    THE READING PROGRAM DOWNSTREAM.
013300     05  BM-TRACE-RECORD-TYPE        PIC X(01).
013400     05  FILLER                      PIC X(91).
013500
013600*    05/23/95 MC -- CR-0356. COUNTERS-AND-ACCUMULATORS IS SCRATCH
013700*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
013800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
013900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014000 01  COUNTERS-AND-ACCUMULATORS.
014100     05  RECORDS-WRITTEN             PIC S9(4) COMP.
014200     05  COHORT-SUB                  PIC 9(02) COMP VALUE ZERO.
014300     05  NBR-COHORTS-LOADED          PIC S9(4) COMP VALUE 3.
014400
014500 COPY ABENDREC.
014600
014700 PROCEDURE DIVISION.
014800*    03/21/95 RM -- HEADER RECORD ALWAYS PRECEDES THE COHORT
014900*    DETAILS SO A DOWNSTREAM READER CAN TELL FROM THE FIRST RECORD
015000*    ALONE WHETHER THE OVERALL FAIRNESS STATUS IS EQUITABLE BEFORE
015100*    IT EVER GETS TO A SINGLE COHORT ROW.
015200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015300*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO
015400*    100-BUILD-HEADER-REC -- SEE THAT PARAGRAPH FOR THE CURRENT
015500*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
015600*    SITE.
015700     PERFORM 100-BUILD-HEADER-REC THRU 100-EXIT.
015800*    07/19/02 RH -- CR-0255. THIS PERFORM ROUTES TO
015900*    200-BUILD-COHORT-RECS -- SEE THAT PARAGRAPH FOR THE CURRENT
016000*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
016100*    SITE.
016200     PERFORM 200-BUILD-COHORT-RECS THRU 200-EXIT
016300         VARYING COHORT-SUB FROM 1 BY 1
016400         UNTIL COHORT-SUB > NBR-COHORTS-LOADED.
016500*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO 900-CLEANUP --
016600*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
016700*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
016800     PERFORM 900-CLEANUP THRU 900-EXIT.
016900*    11/02/06 RM -- CR-0301. ZERO IS SET EXPLICITLY ON EVERY PASS --
017000*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
017100*    EARLIER RECORD IN THE SAME RUN.
017200     MOVE ZERO TO RETURN-CODE.
017300     GOBACK.
017400
017500*    10/11/07 JS -- CR-0367. OPENS AND INITIALIZES ONLY -- NOTHING
017600*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
017700*    PRIOR RUN'S VALUE.
017800 000-HOUSEKEEPING.
017900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018000     DISPLAY "******** BEGIN JOB BIASMNTR ********".
018100*    03/14/95 JS -- CR-0144. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
018200*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
018300*    LOGIC ANYWHERE IN THIS PROGRAM.
018400     OPEN OUTPUT BIASMON-FILE.
018500*    07/19/02 RH -- CR-0255. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
018600*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
018700*    LOGIC ANYWHERE IN THIS PROGRAM.
018800     OPEN OUTPUT SYSOUT.
018900*    09/30/06 TV -- CR-0288. COUNTERS-AND-ACCUMULATORS IS RESET TO
019000*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
019100*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
019200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019300*    11/02/06 RM -- CR-0301. WS-COHORT-TABLE IS RESET TO ITS INITIAL
019400*    STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW FIELD ADDED
019500*    TO THE GROUP LATER IS COVERED AUTOMATICALLY.
019600     INITIALIZE WS-COHORT-TABLE.
019700
019800     MOVE "COHORT_ALPHA"  TO WS-COHORT-NAME(1).
019900*    06/03/05 DO -- CR-0322. THE TARGET FIELD IS SET EXPLICITLY ON
020000*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
020100*    FROM AN EARLIER RECORD IN THE SAME RUN.
020200     MOVE 0.01            TO WS-COHORT-DEVIATION(1).
020300     MOVE "COHORT_BETA"   TO WS-COHORT-NAME(2).
020400*    02/17/99 PK -- CR-0330. THE TARGET FIELD IS SET EXPLICITLY ON
020500*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
020600*    FROM AN EARLIER RECORD IN THE SAME RUN.
020700     MOVE -0.02           TO WS-COHORT-DEVIATION(2).
020800     MOVE "COHORT_GAMMA"  TO WS-COHORT-NAME(3).
020900*    01/08/97 LW -- CR-0341. THE TARGET FIELD IS SET EXPLICITLY ON
021000*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
021100*    FROM AN EARLIER RECORD IN THE SAME RUN.
021200     MOVE 0.03            TO WS-COHORT-DEVIATION(3).
021300*    11/12/04 TV -- CR-0288.  THE FOURTH SLOT IS RESERVED BUT NOT
021400*    LOADED THIS RELEASE; DUMP THE WHOLE TABLE AS RAW BYTES SO
021500*    SUPPORT CAN CONFIRM THE UNUSED SLOT STAYED AT LOW-VALUES
021600*    RATHER THAN PICKING UP GARBAGE FROM WORKING STORAGE.
021700     DISPLAY "BIASMNTR COHORT TABLE, RAW: " WS-COHORT-TABLE-ALPHA.
021800 000-EXIT.
021900     EXIT.
022000
022100*    03/21/95 RM -- VARIANCE-INDEX AND INTERVENTION-BIAS ARE
022200*    FIXED, BUT THE IMBALANCE COMPARISON IS CODED IN FULL SO IT
022300*    PICKS UP CLEANLY IF COMPLIANCE EVER SUPPLIES A LIVE FIGURE.
022400 100-BUILD-HEADER-REC.
022500     MOVE "100-BUILD-HEADER-REC" TO PARA-NAME.
022600     MOVE "H"            TO BM-RECORD-TYPE.
022700*    05/23/95 MC -- CR-0356. THE TARGET FIELD IS SET EXPLICITLY ON
022800*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
022900*    FROM AN EARLIER RECORD IN THE SAME RUN.
023000     MOVE 0.04           TO BM-VARIANCE-INDEX.
023100*    10/11/07 JS -- CR-0367. THE TARGET FIELD IS SET EXPLICITLY ON
023200*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
023300*    FROM AN EARLIER RECORD IN THE SAME RUN.
023400     MOVE 0.02           TO BM-INTERVENTION-BIAS.
023500*    04/02/08 RH -- AR-2005-14. BM-VARIANCE-INDEX IS SET EXPLICITLY
023600*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
023700*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
023800     MOVE BM-VARIANCE-INDEX TO WS-VARIANCE-WORK.
023900
024000*    11/02/06 RM -- CR-0301. TEST AGAINST BM-VARIANCE-INDEX REFLECTS
024100*    A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
024200*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
024300*    REQUEST ON FILE.
024400     IF BM-VARIANCE-INDEX > 0.15
024500         MOVE "Y" TO BM-ALERT-IMBALANCE-FLAG
024600         STRING "WARNING: Interventions or Alert probabilities "
024700                "show skew across protected cohorts."
024800             DELIMITED BY SIZE INTO BM-FAIRNESS-STATUS
024900*        11/12/04 TV -- CR-0288.  AN IMBALANCE FLAG GOING OUT TO
025000*        COMPLIANCE IS THE ONE TIME THE UNPACKED VARIANCE FIGURE
025100*        IS WORTH THE EXTRA LINE ON THE RUN LOG.
025200         DISPLAY "BIASMNTR IMBALANCE, VARIANCE=" WS-VARIANCE-DISPLAY
025300     ELSE
025400         MOVE "N" TO BM-ALERT-IMBALANCE-FLAG
025500         STRING "EQUITABLE: Distribution variance between "
025600                "subgroup cohorts falls within fair margins."
025700             DELIMITED BY SIZE INTO BM-FAIRNESS-STATUS.
025800
025900*    12/05/96 TV -- CR-0219. BIAS-MONITORING-REC GOES TO DISK
026000*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
026100*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
026200     WRITE BIAS-MONITORING-REC FROM BM-BIAS-MONITORING-REC.
026300*    03/21/95 RM -- CONFIRM THE TYPE BYTE THAT ACTUALLY WENT TO
026400*    DISK MATCHES WHAT THIS PARAGRAPH JUST SET, IN CASE A FUTURE
026500*    CHANGE REORDERS THE MOVE/WRITE SEQUENCE ABOVE.
026600     DISPLAY "BIASMNTR HEADER REC TYPE WRITTEN: "
026700         BM-TRACE-RECORD-TYPE.
026800     ADD +1 TO RECORDS-WRITTEN.
026900 100-EXIT.
027000     EXIT.
027100
027200*    11/12/04 TV -- CR-0288.  VARYING RUNS 1 THRU NBR-COHORTS-
027300*    LOADED, NOT THE FULL 4-ENTRY OCCURS, SO THE RESERVED FOURTH
027400*    SLOT NEVER PRODUCES A DETAIL RECORD UNTIL COMPLIANCE ACTUALLY
027500*    SUPPLIES A FOURTH COHORT AND THIS COUNTER IS MOVED TO 4.
027600 200-BUILD-COHORT-RECS.
027700     MOVE "200-BUILD-COHORT-RECS" TO PARA-NAME.
027800     MOVE "C"                        TO BM-RECORD-TYPE.
027900*    08/17/03 RM -- CR-0198. WS-COHORT-NAME IS SET EXPLICITLY ON
028000*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
028100*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
028200     MOVE WS-COHORT-NAME(COHORT-SUB) TO BM-COHORT-NAME.
028300*    03/14/95 DO -- CR-0144. WS-COHORT-DEVIATION IS SET EXPLICITLY
028400*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
028500*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
028600     MOVE WS-COHORT-DEVIATION(COHORT-SUB)
028700                                      TO BM-COHORT-DEVIATION.
028800
028900*    07/19/02 PK -- CR-0255. BIAS-MONITORING-REC GOES TO DISK
029000*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
029100*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
029200     WRITE BIAS-MONITORING-REC FROM BM-BIAS-MONITORING-REC.
029300     ADD +1 TO RECORDS-WRITTEN.
029400 200-EXIT.
029500     EXIT.
029600
029700*    03/21/95 RM -- SINGLE CLOSE PARAGRAPH FOR THE ONE OUTPUT FILE,
029800*    KEPT NUMBERED THE SAME AS EVERY OTHER PROGRAM IN THE SUITE.
029900 700-CLOSE-FILES.
030000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
030100*    06/03/05 DO -- CR-0322. BIASMON-FILE IS CLOSED ON BOTH THE
030200*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
030300*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
030400     CLOSE BIASMON-FILE, SYSOUT.
030500 700-EXIT.
030600     EXIT.
030700
030800*    03/21/95 RM -- RECORD COUNT WILL BE FOUR (ONE HEADER PLUS
030900*    THREE LOADED COHORTS) UNTIL THE FOURTH SLOT IS POPULATED; A
031000*    COUNT OTHER THAN FOUR MEANS 200-BUILD-COHORT-RECS DID NOT RUN
031100*    ITS FULL VARYING RANGE.
031200 900-CLEANUP.
031300     MOVE "900-CLEANUP" TO PARA-NAME.
031400*    09/30/06 LW -- CR-0288. THIS PERFORM ROUTES TO 700-CLOSE-FILES
031500*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
031600*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
031700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
031800     DISPLAY "** BIAS-MONITORING RECORDS WRITTEN **".
031900*    02/17/99 PK -- CR-0330. LINE GOES TO THE OPERATOR CONSOLE OR
032000*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
032100*    DOWNSTREAM JOB DEPENDS ON.
032200     DISPLAY RECORDS-WRITTEN.
032300     DISPLAY "******** NORMAL END OF JOB BIASMNTR ********".
032400 900-EXIT.
032500     EXIT.
032600
032700*    03/21/95 RM -- HELD IN RESERVE FOR THE DAY THE FIXED COHORT
032800*    FIGURES ABOVE ARE REPLACED BY A LIVE COMPLIANCE FEED THAT CAN
032900*    FAIL TO OPEN OR RETURN A BAD RECORD.
033000 1000-ABEND-RTN.
033100*    11/02/06 MC -- CR-0301. SYSOUT-REC GOES TO DISK EXACTLY AS
033200*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
033300*    BETWEEN HERE AND THE PHYSICAL WRITE.
033400     WRITE SYSOUT-REC FROM ABEND-REC.
033500*    06/03/05 JS -- CR-0322. THIS PERFORM ROUTES TO 700-CLOSE-FILES
033600*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
033700*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
033800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
033900     DISPLAY "*** ABNORMAL END OF JOB-BIASMNTR ***" UPON CONSOLE.
034000     MOVE +12 TO RETURN-CODE.
034100     GOBACK.
