000100******************************************************************
000200***** RECORD LAYOUT FOR THE SYSTEM-INTEGRITY OUTPUT FILE
000300***** ONE RECORD PER RUN -- GLOBAL MODEL-HEALTH CLASSIFICATION
000400***** DERIVED FROM THE OVERRIDE-LOG SPIKE RATIO AND THE FIXED
000500***** DECAY/DRIFT CONSTANTS.
000600******************************************************************
000700 01  SI-SYSTEM-INTEGRITY-REC.
000800     05  SI-CONFIDENCE-DECAY-RATE    PIC S9(1)V9(4).
000900     05  SI-DISTRIBUTION-DRIFT-MAG   PIC S9(1)V9(4).
001000     05  SI-RECENT-OVERRIDES-COUNT   PIC 9(06).
001100     05  SI-INTEGRITY-STATUS         PIC X(16).
001200     05  FILLER                      PIC X(10).
