000100******************************************************************
000200***** SHARED DUMP RECORD, WRITTEN TO SYSOUT WHENEVER A BATCH
000300***** JOB IN THIS SUITE HITS AN UNRECOVERABLE CONDITION -- BAD
000400***** TRAILER BALANCE, AN OUT-OF-RANGE INPUT VALUE, OR A
000500***** COMPUTATION THAT CANNOT PRODUCE A REPORTABLE FIGURE.
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME                   PIC X(30).
000900     05  ABEND-REASON                PIC X(40).
001000     05  EXPECTED-VAL                PIC X(10).
001100     05  ACTUAL-VAL                  PIC X(10).
001200     05  FILLER                      PIC X(10).
