000100******************************************************************
000200***** RECORD LAYOUT FOR THE OVERRIDE-LOG EXTRACT FILE
000300***** ONE RECORD PER CLINICIAN OVERRIDE OF A MODEL DECISION
000400***** THIS BATCH ONLY NEEDS THE TOTAL RECORD COUNT OFF THIS FILE
000500******************************************************************
000600 01  OL-OVERRIDE-LOG-REC.
000700     05  OL-SESSION-ID               PIC X(36).
000800     05  OL-OVERRIDE-TIMESTAMP.
000900         10  OL-OVERRIDE-DATE        PIC 9(8).
001000         10  OL-OVERRIDE-TIME        PIC 9(6).
001100     05  FILLER                      PIC X(10).
