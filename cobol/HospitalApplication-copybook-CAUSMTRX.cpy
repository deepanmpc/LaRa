000100******************************************************************
000200***** RECORD LAYOUT FOR THE CAUSALITY-MATRIX OUTPUT FILE
000300***** A FIXED TWO-ROW TOOL-LAG MATRIX FOLLOWED BY A FIXED
000400***** TWO-ROW MOOD-IMPACT MATRIX, BOTH LOADED FROM THE FIXED
000500***** TABLES BUILT INTO CAUSANLY -- SEE ITS REMARKS BANNER.
000600***** CX-RECORD-TYPE TELLS THE READING PROGRAM WHICH OF THE TWO
000700***** VIEWS BELOW APPLIES TO CX-DETAIL-DATA.
000800******************************************************************
000900 01  CX-CAUSALITY-MATRIX-REC.
001000     05  CX-RECORD-TYPE              PIC X(01).
001100         88  CX-TOOL-ROW             VALUE 'T'.
001200         88  CX-MOOD-ROW             VALUE 'M'.
001300     05  CX-CHILD-ID-HASHED          PIC X(64).
001400     05  CX-TIMEFRAME-ANALYZED       PIC X(10).
001500     05  CX-DETAIL-DATA.
001600         10  CX-TOOL-NAME            PIC X(30).
001700         10  CX-LAG-CORRELATION      PIC S9(1)V9(4).
001800         10  CX-DIRECTIONAL-INFLUENCE PIC S9(1)V9(4).
001900         10  CX-OPTIMAL-LAG-MINUTES  PIC 9(03).
002000     05  CX-MOOD-DATA REDEFINES CX-DETAIL-DATA.
002100         10  CX-MOOD-LABEL           PIC X(20).
002200         10  CX-MOOD-ZPD-IMPACT      PIC S9(1)V9(4).
002300         10  FILLER                  PIC X(18).
