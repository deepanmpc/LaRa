000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CALBRAT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/23/95.
000600 DATE-COMPILED. 05/23/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    PREDICTION-CALIBRATION REPORT FOR ONE CHILD AND ONE
001100*    PREDICTION-TYPE.  READS THE CALIBRATION-LOG EXTRACT FOR THE
001200*    LAST 30 DAYS (ALREADY WINDOWED AND ORDERED UPSTREAM) AND
001300*    BUCKETS EACH LOGGED PREDICTION/OUTCOME PAIR INTO ONE OF TEN
001400*    FIXED-WIDTH PREDICTED-PROBABILITY BINS TO PRODUCE A BRIER
001500*    SCORE, AN EXPECTED-CALIBRATION-ERROR FIGURE, AND AN
001600*    OVERCONFIDENCE INDEX.
001700******************************************************************
001800*CHANGE LOG.
001900*    05/23/95  JS  CR-0151  ORIGINAL PROGRAM.
002000*    02/17/99  DO  Y2K-0017 YEAR 2000 READINESS REVIEW -- THE
002100*                           LOG-TIMESTAMP FIELD ON THE EXTRACT IS
002200*                           AN 8-DIGIT YYYYMMDD, NO 2-DIGIT YEAR
002300*                           EXPOSURE.  NO CHANGE REQUIRED.
002400*                           SIGNED OFF PER Y2K PROJECT.
002500*    11/02/06  RH  CR-0330  ADDED THE EMPTY-LOG BRANCH -- A
002600*                           CHILD/PREDICTION-TYPE PAIR WITH NO
002700*                           CALIBRATION-LOG ENTRIES IN THE WINDOW
002800*                           WAS FAILING WITH A DIVIDE EXCEPTION
002900*                           ON BRIER-SCORE.
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON QUICK-RERUN-SW.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
004200*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004300*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004400     SELECT SYSOUT
004500         ASSIGN TO UT-S-SYSOUT
004600         ORGANIZATION IS SEQUENTIAL.
004700
004800*    07/19/02 RH -- CR-0255. CALIBLOG-FILE LAYOUT IS FIXED-BLOCK,
004900*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005000*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005100     SELECT CALIBLOG-FILE
005200         ASSIGN TO UT-S-CALIBLOG
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS IFCODE.
005500
005600*    09/30/06 TV -- CR-0288. CALBOUT-FILE LAYOUT IS FIXED-BLOCK,
005700*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005800*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005900     SELECT CALBOUT-FILE
006000         ASSIGN TO UT-S-CALBOUT
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600*    11/02/06 RM -- CR-0301. SYSOUT LAYOUT IS FIXED-BLOCK,
006700*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
006800*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 100 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
007600*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
007700*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
007800*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
007900 01  SYSOUT-REC                      PIC X(100).
008000
008100****** CALIBRATION-LOG-IN -- ALREADY WINDOWED TO THE LAST 30
008200****** DAYS FOR THIS CHILD AND PREDICTION-TYPE, ASCENDING BY
008300****** TIMESTAMP, UPSTREAM OF THIS STEP
008400 FD  CALIBLOG-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 120 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS CALIBRATION-LOG-REC-IN.
009000*    07/19/02 RH -- CR-0255. CALIBRATION-LOG-REC-IN IS SCRATCH SPACE
009100*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
009200*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
009300*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009400 01  CALIBRATION-LOG-REC-IN           PIC X(120).
009500*    09/30/06 TV -- CR-0288. CALIBRATION-LOG-REC-IN-TRACE IS SCRATCH
009600*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
009700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
009800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009900 01  CALIBRATION-LOG-REC-IN-TRACE REDEFINES
010000     CALIBRATION-LOG-REC-IN.
010100     05  CLT-CHILD-ID-HASHED         PIC X(64).
010200     05  CLT-REMAINDER               PIC X(56).
010300
010400****** CALIBRATION-METRICS-OUT -- ONE HEADER RECORD FOLLOWED BY
010500****** ONE RECORD PER NON-EMPTY BIN
010600 FD  CALBOUT-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 125 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS CALIBRATION-METRICS-REC.
011200*    11/02/06 RM -- CR-0301. CALIBRATION-METRICS-REC IS SCRATCH
011300*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011600 01  CALIBRATION-METRICS-REC          PIC X(125).
011700
011800 WORKING-STORAGE SECTION.
011900*    06/03/05 DO -- CR-0322. FILE-STATUS-CODES IS SCRATCH SPACE FOR
012000*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
012100*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
012200*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012300 01  FILE-STATUS-CODES.
012400     05  IFCODE                      PIC X(2).
012500         88  CODE-READ                VALUE SPACES.
012600         88  NO-MORE-DATA             VALUE "10".
012700     05  OFCODE                      PIC X(2).
012800         88  CODE-WRITE               VALUE SPACES.
012900
013000 COPY CALIBLOG.
013100 COPY CALBOUT.
013200
013300 77  MORE-CALIBLOG-SW                PIC X(1) VALUE SPACE.
013400     88  NO-MORE-CALIBLOG-RECS        VALUE "N".
013500     88  MORE-CALIBLOG-RECS           VALUE " ".
013600
013700*    02/17/99 PK -- CR-0330. COUNTERS-AND-ACCUMULATORS IS SCRATCH
013800*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
013900*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
014000*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014100 01  COUNTERS-AND-ACCUMULATORS.
014200     05  RECORDS-READ                PIC S9(9) COMP.
014300     05  RECORDS-WRITTEN             PIC S9(4) COMP.
014400     05  WS-TOTAL-COUNT              PIC S9(7) COMP.
014500
014600****** ONE ENTRY PER FIXED-WIDTH PREDICTED-PROBABILITY BIN --
014700****** BIN 1 COVERS [0.0,0.1), BIN 10 COVERS [0.9,1.0].  LOADED
014800****** WITH ITS PRINTABLE RANGE LABEL AT HOUSEKEEPING TIME.
014900 01  WS-BIN-TABLE.
015000     05  WS-BIN-ENTRY OCCURS 10 TIMES INDEXED BY WS-BIN-NDX.
015100         10  WS-BIN-LABEL            PIC X(09).
015200         10  WS-BIN-COUNT            PIC S9(7)      COMP-3.
015300         10  WS-BIN-SUM-PRED         PIC S9(7)V9(4) COMP-3.
015400         10  WS-BIN-SUM-ACTUAL       PIC S9(7)V9(4) COMP-3.
015500*    01/08/97 LW -- CR-0341. WS-BIN-TABLE-ALPHA IS SCRATCH SPACE FOR
015600*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
015700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
015800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
015900 01  WS-BIN-TABLE-ALPHA REDEFINES WS-BIN-TABLE
016000                                      PIC X(250).
016100
016200*    05/14/02 TV -- THE THREE WORK GROUPS BELOW HOLD THE SUITE'S
016300*    THREE CALIBRATION STATISTICS.  EACH CARRIES ITS OWN ALPHA
016400*    REDEFINES SO THE PACKED FIELDS CAN BE DISPLAYED AS RAW BYTES
016500*    ON A GUARD FIRING WITHOUT UNPACKING EACH FIELD BY HAND.
016600 01  WS-BRIER-WORK.
016700*    05/14/02 TV -- BRIER SCORE: MEAN SQUARED ERROR BETWEEN
016800*    PREDICTED PROBABILITY AND ACTUAL OUTCOME, ACROSS ALL BINS.
016900     05  WS-BRIER-SUM                PIC S9(9)V9(4) COMP-3.
017000     05  WS-BRIER-DIFF               PIC S9(3)V9(4) COMP-3.
017100     05  WS-BRIER-SCORE              PIC S9(1)V9(4) COMP-3.
017200*    05/23/95 MC -- CR-0356. WS-BRIER-WORK-ALPHA IS SCRATCH SPACE
017300*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
017400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
017500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
017600 01  WS-BRIER-WORK-ALPHA REDEFINES WS-BRIER-WORK
017700                                      PIC X(14).
017800
017900*    10/11/07 JS -- CR-0367. WS-ECE-WORK IS SCRATCH SPACE FOR ITS
018000*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
018100*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
018200*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
018300 01  WS-ECE-WORK.
018400*    05/14/02 TV -- EXPECTED CALIBRATION ERROR: BIN-WEIGHTED
018500*    AVERAGE OF THE GAP BETWEEN A BIN'S MEAN PREDICTION AND ITS
018600*    ACTUAL SUCCESS FRACTION.
018700     05  WS-ECE-SCORE                PIC S9(1)V9(4) COMP-3.
018800     05  WS-ECE-ABS-DIFF             PIC S9(1)V9(4) COMP-3.
018900     05  WS-ECE-BIN-WEIGHT           PIC S9(1)V9(4) COMP-3.
019000*    04/02/08 RH -- AR-2005-14. WS-ECE-WORK-ALPHA IS SCRATCH SPACE
019100*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
019200*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
019300*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
019400 01  WS-ECE-WORK-ALPHA REDEFINES WS-ECE-WORK
019500                                      PIC X(09).
019600
019700*    12/05/96 TV -- CR-0219. WS-OVERCONF-WORK IS SCRATCH SPACE FOR
019800*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
019900*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
020000*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
020100 01  WS-OVERCONF-WORK.
020200*    05/14/02 TV -- OVERCONFIDENCE INDEX: HOW FAR, ON AVERAGE, THE
020300*    MODEL'S PREDICTED PROBABILITY EXCEEDS THE OBSERVED OUTCOME
020400*    RATE, COUNTED ONLY OVER BINS WHERE IT DID EXCEED IT.
020500     05  WS-OVERCONF-SUM             PIC S9(3)V9(4) COMP-3.
020600     05  WS-OVERCONF-COUNT           PIC S9(3)      COMP-3.
020700     05  WS-OVERCONF-INDEX           PIC S9(1)V9(4) COMP-3.
020800
020900*    05/14/02 TV -- SCRATCH FIELDS REUSED ACROSS BIN-TABLE
021000*    PASSES; NONE OF THEM CARRY A VALUE BETWEEN PARAGRAPHS.
021100 01  WS-BIN-MEAN-PRED                PIC S9(1)V9(4) COMP-3.
021200*    08/17/03 RM -- CR-0198. WS-BIN-ACTUAL-FRACTION IS SCRATCH SPACE
021300*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
021400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
021500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
021600 01  WS-BIN-ACTUAL-FRACTION          PIC S9(1)V9(4) COMP-3.
021700*    03/14/95 DO -- CR-0144. WS-BIN-INT IS SCRATCH SPACE FOR ITS OWN
021800*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
021900*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
022000*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
022100 01  WS-BIN-INT                      PIC 9(2)       COMP.
022200*    07/19/02 PK -- CR-0255. WS-BIN-RAW IS SCRATCH SPACE FOR ITS OWN
022300*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
022400*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
022500*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
022600 01  WS-BIN-RAW                      PIC S9(3)V9(4) COMP-3.
022700
022800*    05/14/02 TV -- USED TO DETECT A CHANGE OF CHILD OR PREDICTION
022900*    TYPE BETWEEN CONSECUTIVE LOG RECORDS; SEE THE CONTROL-BREAK
023000*    LOGIC FURTHER DOWN IN THE PROCEDURE DIVISION.
023100 01  WS-LAST-CHILD-ID                PIC X(64) VALUE SPACES.
023200*    09/30/06 LW -- CR-0288. WS-LAST-PREDICTION-TYPE IS SCRATCH
023300*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
023400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
023500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
023600 01  WS-LAST-PREDICTION-TYPE         PIC X(30) VALUE SPACES.
023700
023800 COPY ABENDREC.
023900
024000 PROCEDURE DIVISION.
024100*    11/02/06 RH -- CR-0330.  THE EMPTY-LOG TEST IS MADE RIGHT
024200*    AFTER HOUSEKEEPING'S FIRST READ, BEFORE ANY BIN OR HEADER
024300*    PARAGRAPH RUNS, SO A CHILD/PREDICTION-TYPE PAIR WITH NOTHING
024400*    IN THE WINDOW NEVER REACHES THE BRIER-SCORE DIVIDE THAT USED
024500*    TO ABEND ON IT.
024600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024700*    06/03/05 DO -- CR-0322. TEST AGAINST NO-MORE-CALIBLOG-RECS
024800*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
024900*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
025000*    CHANGE REQUEST ON FILE.
025100     IF NO-MORE-CALIBLOG-RECS
025200*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO
025300*    500-WRITE-EMPTY-METRICS-RTN -- SEE THAT PARAGRAPH FOR THE
025400*    CURRENT PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT
025500*    EVERY CALL SITE.
025600         PERFORM 500-WRITE-EMPTY-METRICS-RTN THRU 500-EXIT
025700     ELSE
025800*    07/19/02 RH -- CR-0255. THIS PERFORM ROUTES TO 100-MAINLINE --
025900*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
026000*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
026100         PERFORM 100-MAINLINE THRU 100-EXIT
026200             UNTIL NO-MORE-CALIBLOG-RECS
026300*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO
026400*    200-WRITE-HEADER-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
026500*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
026600*    SITE.
026700         PERFORM 200-WRITE-HEADER-RTN THRU 200-EXIT
026800*    11/02/06 RM -- CR-0301. THIS PERFORM ROUTES TO
026900*    300-EMIT-BIN-ROW-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
027000*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
027100*    SITE.
027200         PERFORM 300-EMIT-BIN-ROW-RTN THRU 300-EXIT
027300             VARYING WS-BIN-NDX FROM 1 BY 1 UNTIL WS-BIN-NDX > 10.
027400*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO 900-CLEANUP --
027500*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
027600*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
027700     PERFORM 900-CLEANUP THRU 900-EXIT.
027800*    07/19/02 RH -- CR-0255. ZERO IS SET EXPLICITLY ON EVERY PASS --
027900*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
028000*    EARLIER RECORD IN THE SAME RUN.
028100     MOVE ZERO TO RETURN-CODE.
028200     GOBACK.
028300
028400*    11/02/06 MC -- CR-0301. OPENS AND INITIALIZES ONLY -- NOTHING
028500*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
028600*    PRIOR RUN'S VALUE.
028700 000-HOUSEKEEPING.
028800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028900     DISPLAY "******** BEGIN JOB CALBRAT ********".
029000*    03/14/95 JS -- CR-0144. INPUT IS OPENED ONCE, AT HOUSEKEEPING
029100*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
029200*    LOGIC ANYWHERE IN THIS PROGRAM.
029300     OPEN INPUT CALIBLOG-FILE.
029400*    07/19/02 RH -- CR-0255. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
029500*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
029600*    LOGIC ANYWHERE IN THIS PROGRAM.
029700     OPEN OUTPUT CALBOUT-FILE.
029800*    09/30/06 TV -- CR-0288. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
029900*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
030000*    LOGIC ANYWHERE IN THIS PROGRAM.
030100     OPEN OUTPUT SYSOUT.
030200*    11/02/06 RM -- CR-0301. COUNTERS-AND-ACCUMULATORS IS RESET TO
030300*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
030400*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
030500     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-BIN-TABLE,
030600                WS-BRIER-WORK, WS-ECE-WORK, WS-OVERCONF-WORK.
030700*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO
030800*    010-LOAD-BIN-LABELS-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
030900*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
031000*    SITE.
031100     PERFORM 010-LOAD-BIN-LABELS-RTN THRU 010-EXIT.
031200
031300*    06/03/05 DO -- CR-0322. CALIBLOG-FILE IS RE-ENTERED HERE
031400*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
031500*    RETURNING TO THE TOP OF THE PARAGRAPH.
031600     READ CALIBLOG-FILE INTO CL-CALIBRATION-LOG-REC
031700         AT END
031800         MOVE "N" TO MORE-CALIBLOG-SW
031900         GO TO 000-EXIT
032000     END-READ.
032100     ADD +1 TO RECORDS-READ.
032200*    11/02/06 RM -- CR-0301. CL-CHILD-ID-HASHED IS SET EXPLICITLY ON
032300*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
032400*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
032500     MOVE CL-CHILD-ID-HASHED    TO WS-LAST-CHILD-ID.
032600*    06/03/05 DO -- CR-0322. CL-PREDICTION-TYPE IS SET EXPLICITLY ON
032700*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
032800*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
032900     MOVE CL-PREDICTION-TYPE    TO WS-LAST-PREDICTION-TYPE.
033000*    05/23/95 JS -- FIRST RECORD OF THE WINDOW SETS THE CHILD/
033100*    PREDICTION-TYPE THAT EVERY OUTPUT RECORD FOR THIS RUN WILL
033200*    CARRY, SO IT IS THE ONE RECORD WORTH ECHOING RAW TO SYSOUT.
033300     DISPLAY "CALBRAT FIRST REC RAW: " CALIBRATION-LOG-REC-IN-TRACE.
033400 000-EXIT.
033500     EXIT.
033600
033700*    05/23/95 JS -- BIN LABEL TABLE, "0.0-0.1" THROUGH "0.9-1.0".
033800*                   THE TEN RANGES ARE FIXED BY THE BUSINESS
033900*                   RULE (10 EQUAL-WIDTH BINS OVER [0.0,1.0])
034000*                   SO THE LABELS ARE CARRIED AS LITERALS RATHER
034100*                   THAN BUILT UP CHARACTER BY CHARACTER.
034200 010-LOAD-BIN-LABELS-RTN.
034300     MOVE "0.0-0.1" TO WS-BIN-LABEL(1).
034400     MOVE "0.1-0.2" TO WS-BIN-LABEL(2).
034500     MOVE "0.2-0.3" TO WS-BIN-LABEL(3).
034600     MOVE "0.3-0.4" TO WS-BIN-LABEL(4).
034700     MOVE "0.4-0.5" TO WS-BIN-LABEL(5).
034800     MOVE "0.5-0.6" TO WS-BIN-LABEL(6).
034900     MOVE "0.6-0.7" TO WS-BIN-LABEL(7).
035000     MOVE "0.7-0.8" TO WS-BIN-LABEL(8).
035100     MOVE "0.8-0.9" TO WS-BIN-LABEL(9).
035200     MOVE "0.9-1.0" TO WS-BIN-LABEL(10).
035300 010-EXIT.
035400     EXIT.
035500
035600*    11/02/06 RH -- MAIN READ LOOP.  EACH RECORD IS BUCKETED INTO
035700*                   ITS BIN AND POSTED INTO BRIER-SUM.  SEE
035800*                   CR-0330 FOR THE EMPTY-LOG BRANCH.
035900 100-MAINLINE.
036000     MOVE "100-MAINLINE" TO PARA-NAME.
036100     ADD +1 TO WS-TOTAL-COUNT.
036200
036300*    02/17/99 PK -- CR-0330. WS-BRIER-DIFF IS RECOMPUTED FRESH HERE
036400*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
036500*    OVER FROM A PRIOR RECORD.
036600     COMPUTE WS-BRIER-DIFF =
036700         CL-PREDICTED-PROBABILITY - CL-ACTUAL-OUTCOME.
036800*    01/08/97 LW -- CR-0341. WS-BRIER-SUM IS RECOMPUTED FRESH HERE
036900*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
037000*    OVER FROM A PRIOR RECORD.
037100     COMPUTE WS-BRIER-SUM =
037200         WS-BRIER-SUM + (WS-BRIER-DIFF * WS-BRIER-DIFF).
037300
037400*    02/17/99 PK -- CR-0330. THIS PERFORM ROUTES TO
037500*    220-BUCKET-RECORD-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
037600*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
037700*    SITE.
037800     PERFORM 220-BUCKET-RECORD-RTN THRU 220-EXIT.
037900
038000*    02/17/99 PK -- CR-0330. CALIBLOG-FILE IS RE-ENTERED HERE
038100*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
038200*    RETURNING TO THE TOP OF THE PARAGRAPH.
038300     READ CALIBLOG-FILE INTO CL-CALIBRATION-LOG-REC
038400         AT END
038500         MOVE "N" TO MORE-CALIBLOG-SW
038600         GO TO 100-EXIT
038700     END-READ.
038800     ADD +1 TO RECORDS-READ.
038900 100-EXIT.
039000     EXIT.
039100
039200*    05/23/95 JS -- BIN = MIN(FLOOR(P*10),9); NO INTRINSIC
039300*                   FUNCTIONS -- THE COMPUTE INTO A WHOLE-NUMBER
039400*                   FIELD TRUNCATES THE FRACTION FOR US SINCE
039500*                   EVERY PROBABILITY HERE IS NON-NEGATIVE.
039600 220-BUCKET-RECORD-RTN.
039700*    05/23/95 MC -- CR-0356. WS-BIN-RAW IS RECOMPUTED FRESH HERE
039800*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
039900*    OVER FROM A PRIOR RECORD.
040000     COMPUTE WS-BIN-RAW = CL-PREDICTED-PROBABILITY * 10.
040100*    01/08/97 LW -- CR-0341. WS-BIN-RAW IS SET EXPLICITLY ON EVERY
040200*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
040300*    FROM AN EARLIER RECORD IN THE SAME RUN.
040400     MOVE WS-BIN-RAW TO WS-BIN-INT.
040500*    10/11/07 JS -- CR-0367. TEST AGAINST WS-BIN-INT REFLECTS A
040600*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
040700*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
040800*    REQUEST ON FILE.
040900     IF WS-BIN-INT > 9
041000*    06/03/05 DO -- CR-0322. THE TARGET FIELD IS SET EXPLICITLY ON
041100*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
041200*    FROM AN EARLIER RECORD IN THE SAME RUN.
041300         MOVE 9 TO WS-BIN-INT.
041400     SET WS-BIN-NDX TO WS-BIN-INT.
041500     SET WS-BIN-NDX UP BY 1.
041600
041700     ADD +1 TO WS-BIN-COUNT(WS-BIN-NDX).
041800*    05/23/95 MC -- CR-0356. CL-PREDICTED-PROBABILITY ACCUMULATES
041900*    ACROSS THE WHOLE EXTRACT -- IT IS INITIALIZED ONLY AT
042000*    HOUSEKEEPING TIME, NOT INSIDE THIS PARAGRAPH.
042100     ADD CL-PREDICTED-PROBABILITY TO WS-BIN-SUM-PRED(WS-BIN-NDX).
042200*    04/02/08 RH -- AR-2005-14. TEST AGAINST CL-ACTUAL-OUTCOME
042300*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
042400*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
042500*    CHANGE REQUEST ON FILE.
042600     IF CL-ACTUAL-OUTCOME = 1
042700*    02/17/99 PK -- CR-0330. THE TARGET COUNTER ACCUMULATES ACROSS
042800*    THE WHOLE EXTRACT -- IT IS INITIALIZED ONLY AT HOUSEKEEPING
042900*    TIME, NOT INSIDE THIS PARAGRAPH.
043000         ADD 1 TO WS-BIN-SUM-ACTUAL(WS-BIN-NDX).
043100 220-EXIT.
043200     EXIT.
043300
043400*    06/03/05 JS -- CR-0322. OUTPUT IS BUILT INTO THE RECORD AREA
043500*    BEFORE THIS PARAGRAPH IS EVER PERFORMED -- THIS LEG ONLY MOVES
043600*    BYTES TO DISK AND BUMPS THE COUNTER, SO KEEP ANY NEW
043700*    FIELD-LEVEL LOGIC OUT OF HERE.
043800 200-WRITE-HEADER-RTN.
043900     MOVE "200-WRITE-HEADER-RTN" TO PARA-NAME.
044000*    01/08/97 LW -- CR-0341. CM-CALIBRATION-METRICS-REC IS RESET TO
044100*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
044200*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
044300     INITIALIZE CM-CALIBRATION-METRICS-REC.
044400     SET CM-HEADER-REC TO TRUE.
044500*    10/11/07 JS -- CR-0367. WS-LAST-CHILD-ID IS SET EXPLICITLY ON
044600*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
044700*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
044800     MOVE WS-LAST-CHILD-ID         TO CM-CHILD-ID-HASHED.
044900*    04/02/08 RH -- AR-2005-14. WS-LAST-PREDICTION-TYPE IS SET
045000*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
045100*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
045200     MOVE WS-LAST-PREDICTION-TYPE  TO CM-PREDICTION-TYPE.
045300
045400*    12/05/96 TV -- CR-0219. TEST AGAINST WS-TOTAL-COUNT REFLECTS A
045500*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
045600*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
045700*    REQUEST ON FILE.
045800     IF WS-TOTAL-COUNT > ZERO
045900*    01/08/97 LW -- CR-0341. WS-BRIER-SCORE IS RECOMPUTED FRESH HERE
046000*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
046100*    OVER FROM A PRIOR RECORD.
046200         COMPUTE WS-BRIER-SCORE ROUNDED =
046300             WS-BRIER-SUM / WS-TOTAL-COUNT
046400     ELSE
046500*        11/02/06 RH -- CR-0330.  WS-TOTAL-COUNT SHOULD NEVER BE
046600*        ZERO HERE SINCE THE EMPTY-LOG CASE IS ROUTED AROUND THIS
046700*        PARAGRAPH ENTIRELY -- IF IT HAPPENS ANYWAY, DUMP THE
046800*        PACKED WORK AREA RAW SO SUPPORT CAN SEE WHAT SNUCK PAST
046900*        THE MAINLINE GUARD.
047000         DISPLAY "CALBRAT UNEXPECTED ZERO COUNT, BRIER WORK: "
047100             WS-BRIER-WORK-ALPHA
047200*    05/23/95 MC -- CR-0356. ZERO IS SET EXPLICITLY ON EVERY PASS --
047300*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
047400*    EARLIER RECORD IN THE SAME RUN.
047500         MOVE ZERO TO WS-BRIER-SCORE.
047600*    12/05/96 TV -- CR-0219. WS-BRIER-SCORE IS SET EXPLICITLY ON
047700*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
047800*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
047900     MOVE WS-BRIER-SCORE TO CM-BRIER-SCORE.
048000
048100*    08/17/03 RM -- CR-0198. THIS PERFORM ROUTES TO
048200*    240-CALC-ECE-OVERCONF-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
048300*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
048400*    SITE.
048500     PERFORM 240-CALC-ECE-OVERCONF-RTN THRU 240-EXIT
048600         VARYING WS-BIN-NDX FROM 1 BY 1 UNTIL WS-BIN-NDX > 10.
048700
048800*    03/14/95 DO -- CR-0144. WS-ECE-SCORE IS SET EXPLICITLY ON EVERY
048900*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
049000*    FROM AN EARLIER RECORD IN THE SAME RUN.
049100     MOVE WS-ECE-SCORE TO CM-EXPECTED-CALIB-ERROR.
049200
049300*    08/17/03 RM -- CR-0198. TEST AGAINST WS-OVERCONF-COUNT REFLECTS
049400*    A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
049500*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
049600*    REQUEST ON FILE.
049700     IF WS-OVERCONF-COUNT > ZERO
049800*    10/11/07 JS -- CR-0367. WS-OVERCONF-INDEX IS RECOMPUTED FRESH
049900*    HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE
050000*    LEFT OVER FROM A PRIOR RECORD.
050100         COMPUTE WS-OVERCONF-INDEX ROUNDED =
050200             WS-OVERCONF-SUM / WS-OVERCONF-COUNT
050300     ELSE
050400*    04/02/08 RH -- AR-2005-14. ZERO IS SET EXPLICITLY ON EVERY PASS
050500*    -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM
050600*    AN EARLIER RECORD IN THE SAME RUN.
050700         MOVE ZERO TO WS-OVERCONF-INDEX.
050800*    07/19/02 PK -- CR-0255. WS-OVERCONF-INDEX IS SET EXPLICITLY ON
050900*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
051000*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
051100     MOVE WS-OVERCONF-INDEX TO CM-OVERCONFIDENCE-INDEX.
051200
051300*    09/30/06 LW -- CR-0288. CALIBRATION-METRICS-REC GOES TO DISK
051400*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
051500*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
051600     WRITE CALIBRATION-METRICS-REC FROM CM-CALIBRATION-METRICS-REC.
051700     ADD +1 TO RECORDS-WRITTEN.
051800 200-EXIT.
051900     EXIT.
052000
052100*    05/23/95 JS -- ECE = SUM OVER NON-EMPTY BINS OF
052200*                   (BINCOUNT/TOTAL) * ABS(MEANPRED-ACTUALFRAC).
052300*                   OVERCONFIDENCE ACCUMULATES ONLY BINS WHOSE
052400*                   MEAN PREDICTION EXCEEDS 0.5.
052500 240-CALC-ECE-OVERCONF-RTN.
052600*    03/14/95 DO -- CR-0144. TEST AGAINST WS-BIN-COUNT REFLECTS A
052700*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
052800*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
052900*    REQUEST ON FILE.
053000     IF WS-BIN-COUNT(WS-BIN-NDX) > ZERO
053100*    12/05/96 TV -- CR-0219. WS-BIN-MEAN-PRED IS RECOMPUTED FRESH
053200*    HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE
053300*    LEFT OVER FROM A PRIOR RECORD.
053400         COMPUTE WS-BIN-MEAN-PRED ROUNDED =
053500             WS-BIN-SUM-PRED(WS-BIN-NDX) / WS-BIN-COUNT(WS-BIN-NDX)
053600*    08/17/03 RM -- CR-0198. WS-BIN-ACTUAL-FRACTION IS RECOMPUTED
053700*    FRESH HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A
053800*    VALUE LEFT OVER FROM A PRIOR RECORD.
053900         COMPUTE WS-BIN-ACTUAL-FRACTION ROUNDED =
054000             WS-BIN-SUM-ACTUAL(WS-BIN-NDX) / WS-BIN-COUNT(WS-BIN-NDX)
054100
054200*    03/14/95 DO -- CR-0144. TEST AGAINST WS-BIN-MEAN-PRED REFLECTS
054300*    A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
054400*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
054500*    REQUEST ON FILE.
054600         IF WS-BIN-MEAN-PRED < WS-BIN-ACTUAL-FRACTION
054700             COMPUTE WS-ECE-ABS-DIFF =
054800                 WS-BIN-ACTUAL-FRACTION - WS-BIN-MEAN-PRED
054900         ELSE
055000             COMPUTE WS-ECE-ABS-DIFF =
055100                 WS-BIN-MEAN-PRED - WS-BIN-ACTUAL-FRACTION
055200         END-IF
055300
055400*    07/19/02 PK -- CR-0255. WS-ECE-BIN-WEIGHT IS RECOMPUTED FRESH
055500*    HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE
055600*    LEFT OVER FROM A PRIOR RECORD.
055700         COMPUTE WS-ECE-BIN-WEIGHT ROUNDED =
055800             WS-BIN-COUNT(WS-BIN-NDX) / WS-TOTAL-COUNT
055900*    09/30/06 LW -- CR-0288. WS-ECE-SCORE IS RECOMPUTED FRESH HERE
056000*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
056100*    OVER FROM A PRIOR RECORD.
056200         COMPUTE WS-ECE-SCORE =
056300             WS-ECE-SCORE + (WS-ECE-BIN-WEIGHT * WS-ECE-ABS-DIFF)
056400
056500*    11/02/06 MC -- CR-0301. TEST AGAINST WS-BIN-MEAN-PRED REFLECTS
056600*    A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
056700*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
056800*    REQUEST ON FILE.
056900         IF WS-BIN-MEAN-PRED > 0.5
057000             ADD +1 TO WS-OVERCONF-COUNT
057100             COMPUTE WS-OVERCONF-SUM =
057200                 WS-OVERCONF-SUM +
057300                 (WS-BIN-MEAN-PRED - WS-BIN-ACTUAL-FRACTION)
057400*            05/23/95 JS -- OVERCONFIDENT BINS ARE THE ONES
057500*            COMPLIANCE ASKS ABOUT MOST OFTEN; DUMP THE PACKED
057600*            ECE WORK AREA RAW SO A DISPUTED FIGURE CAN BE TIED
057700*            BACK TO THE EXACT BIN THAT DROVE IT.
057800             DISPLAY "CALBRAT OVERCONFIDENT BIN, ECE WORK: "
057900                 WS-ECE-WORK-ALPHA
058000         END-IF
058100     END-IF.
058200 240-EXIT.
058300     EXIT.
058400
058500*    05/23/95 JS -- ONLY NON-EMPTY BINS PRODUCE A ROW; A ZERO-COUNT
058600*    BIN WOULD DIVIDE BY ZERO ON THE MEAN-PREDICTION COMPUTE BELOW
058700*    AND, EVEN IF IT DIDN'T, WOULD ADD NOTHING BUT NOISE TO A
058800*    DASHBOARD THAT ALREADY SHOWS TEN FIXED RANGE LABELS.
058900 300-EMIT-BIN-ROW-RTN.
059000     MOVE "300-EMIT-BIN-ROW-RTN" TO PARA-NAME.
059100*    07/19/02 PK -- CR-0255. TEST AGAINST WS-BIN-COUNT REFLECTS A
059200*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
059300*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
059400*    REQUEST ON FILE.
059500     IF WS-BIN-COUNT(WS-BIN-NDX) > ZERO
059600         INITIALIZE CM-CALIBRATION-METRICS-REC
059700         SET CM-BIN-REC TO TRUE
059800*    06/03/05 JS -- CR-0322. WS-LAST-CHILD-ID IS SET EXPLICITLY ON
059900*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
060000*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
060100         MOVE WS-LAST-CHILD-ID        TO CM-CHILD-ID-HASHED
060200*    02/17/99 RH -- CR-0330. WS-LAST-PREDICTION-TYPE IS SET
060300*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
060400*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
060500         MOVE WS-LAST-PREDICTION-TYPE TO CM-PREDICTION-TYPE
060600*    01/08/97 TV -- CR-0341. WS-BIN-LABEL IS SET EXPLICITLY ON EVERY
060700*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
060800*    FROM AN EARLIER RECORD IN THE SAME RUN.
060900         MOVE WS-BIN-LABEL(WS-BIN-NDX) TO CM-BIN-RANGE
061000
061100*    05/23/95 RM -- CR-0356. WS-BIN-MEAN-PRED IS RECOMPUTED FRESH
061200*    HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE
061300*    LEFT OVER FROM A PRIOR RECORD.
061400         COMPUTE WS-BIN-MEAN-PRED ROUNDED =
061500             WS-BIN-SUM-PRED(WS-BIN-NDX) / WS-BIN-COUNT(WS-BIN-NDX)
061600*    10/11/07 DO -- CR-0367. WS-BIN-ACTUAL-FRACTION IS RECOMPUTED
061700*    FRESH HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A
061800*    VALUE LEFT OVER FROM A PRIOR RECORD.
061900         COMPUTE WS-BIN-ACTUAL-FRACTION ROUNDED =
062000             WS-BIN-SUM-ACTUAL(WS-BIN-NDX) / WS-BIN-COUNT(WS-BIN-NDX)
062100*    04/02/08 PK -- AR-2005-14. WS-BIN-MEAN-PRED IS SET EXPLICITLY
062200*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
062300*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
062400         MOVE WS-BIN-MEAN-PRED       TO CM-BIN-MEAN-PRED
062500*    12/05/96 LW -- CR-0219. WS-BIN-ACTUAL-FRACTION IS SET
062600*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
062700*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
062800         MOVE WS-BIN-ACTUAL-FRACTION TO CM-BIN-ACTUAL-FRACTION
062900*    08/17/03 MC -- CR-0198. WS-BIN-COUNT IS SET EXPLICITLY ON EVERY
063000*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
063100*    FROM AN EARLIER RECORD IN THE SAME RUN.
063200         MOVE WS-BIN-COUNT(WS-BIN-NDX) TO CM-BIN-SAMPLE-COUNT
063300
063400*    03/14/95 JS -- CR-0144. CALIBRATION-METRICS-REC GOES TO DISK
063500*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
063600*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
063700         WRITE CALIBRATION-METRICS-REC
063800             FROM CM-CALIBRATION-METRICS-REC
063900         ADD +1 TO RECORDS-WRITTEN
064000     END-IF.
064100 300-EXIT.
064200     EXIT.
064300
064400*    11/02/06 RH -- SEE CR-0330.  NO CALIBRATION-LOG ENTRIES IN
064500*                   THE WINDOW -- ALL THREE METRICS REPORT ZERO
064600*                   AND NO BIN ROWS ARE WRITTEN.
064700 500-WRITE-EMPTY-METRICS-RTN.
064800     MOVE "500-WRITE-EMPTY-METRICS-RTN" TO PARA-NAME.
064900*    05/23/95 MC -- CR-0356. CM-CALIBRATION-METRICS-REC IS RESET TO
065000*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
065100*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
065200     INITIALIZE CM-CALIBRATION-METRICS-REC.
065300     SET CM-HEADER-REC TO TRUE.
065400*    11/02/06 MC -- CR-0301. ZERO IS SET EXPLICITLY ON EVERY PASS --
065500*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
065600*    EARLIER RECORD IN THE SAME RUN.
065700     MOVE ZERO TO CM-BRIER-SCORE.
065800*    06/03/05 JS -- CR-0322. ZERO IS SET EXPLICITLY ON EVERY PASS --
065900*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
066000*    EARLIER RECORD IN THE SAME RUN.
066100     MOVE ZERO TO CM-EXPECTED-CALIB-ERROR.
066200*    02/17/99 RH -- CR-0330. ZERO IS SET EXPLICITLY ON EVERY PASS --
066300*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
066400*    EARLIER RECORD IN THE SAME RUN.
066500     MOVE ZERO TO CM-OVERCONFIDENCE-INDEX.
066600*    01/08/97 TV -- CR-0341. CALIBRATION-METRICS-REC GOES TO DISK
066700*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
066800*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
066900     WRITE CALIBRATION-METRICS-REC FROM CM-CALIBRATION-METRICS-REC.
067000     ADD +1 TO RECORDS-WRITTEN.
067100 500-EXIT.
067200     EXIT.
067300
067400*    05/23/95 JS -- ALL THREE FILES CLOSED TOGETHER REGARDLESS OF
067500*    WHETHER THE RUN TOOK THE EMPTY-LOG BRANCH OR THE FULL BIN-
067600*    TABLE BRANCH -- BOTH PATHS CONVERGE ON 900-CLEANUP BEFORE
067700*    GETTING HERE.
067800 700-CLOSE-FILES.
067900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
068000*    10/11/07 JS -- CR-0367. CALIBLOG-FILE IS CLOSED ON BOTH THE
068100*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
068200*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
068300     CLOSE CALIBLOG-FILE, CALBOUT-FILE, SYSOUT.
068400 700-EXIT.
068500     EXIT.
068600
068700*    02/17/99 RH -- CR-0330. RUN TOTALS ARE ECHOED HERE SO THE
068800*    OPERATOR CAN COMPARE THIS JOB'S OUTPUT COUNT AGAINST THE INPUT
068900*    COUNT ON THE PRIOR STEP'S LISTING BEFORE RELEASING THE NEXT JOB
069000*    IN THE STREAM.
069100 900-CLEANUP.
069200     MOVE "900-CLEANUP" TO PARA-NAME.
069300*    05/23/95 RM -- CR-0356. THIS PERFORM ROUTES TO 700-CLOSE-FILES
069400*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
069500*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
069600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
069700     DISPLAY "** CALIBRATION-LOG RECORDS READ **".
069800*    04/02/08 RH -- AR-2005-14. LINE GOES TO THE OPERATOR CONSOLE OR
069900*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
070000*    DOWNSTREAM JOB DEPENDS ON.
070100     DISPLAY RECORDS-READ.
070200*    05/23/95 JS -- FINAL BIN TABLE DUMPED RAW AT END-OF-JOB SO A
070300*    RERUN WITH THE SAME EXTRACT CAN BE DIFFED BYTE-FOR-BYTE
070400*    AGAINST THIS RUN'S LOG WITHOUT WAITING ON THE OUTPUT FILE.
070500     DISPLAY "CALBRAT FINAL BIN TABLE RAW: " WS-BIN-TABLE-ALPHA.
070600     DISPLAY "******** NORMAL END OF JOB CALBRAT ********".
070700 900-EXIT.
070800     EXIT.
070900
071000*    05/23/95 JS -- COVERS A CALIBLOG-FILE OR CALBOUT-FILE OPEN
071100*    FAILURE, WHICH THE FILE-STATUS FIELDS ABOVE WOULD CATCH ON A
071200*    FUTURE RELEASE THAT ADDS EXPLICIT FILE-STATUS CHECKING; TODAY
071300*    THIS ENTRY IS REACHED ONLY BY AN OPERATOR-FORCED ABEND.
071400 1000-ABEND-RTN.
071500*    10/11/07 DO -- CR-0367. SYSOUT-REC GOES TO DISK EXACTLY AS
071600*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
071700*    BETWEEN HERE AND THE PHYSICAL WRITE.
071800     WRITE SYSOUT-REC FROM ABEND-REC.
071900*    04/02/08 PK -- AR-2005-14. THIS PERFORM ROUTES TO
072000*    700-CLOSE-FILES -- SEE THAT PARAGRAPH FOR THE CURRENT
072100*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
072200*    SITE.
072300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
072400     DISPLAY "*** ABNORMAL END OF JOB-CALBRAT ***" UPON CONSOLE.
072500     MOVE +12 TO RETURN-CODE.
072600     GOBACK.
