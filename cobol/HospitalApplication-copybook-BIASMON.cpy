000100******************************************************************
000200***** RECORD LAYOUT FOR THE BIAS-MONITORING OUTPUT FILE
000300***** ONE HEADER RECORD PER RUN, FOLLOWED BY THREE FIXED COHORT
000400***** DEVIATION DETAIL RECORDS. BM-RECORD-TYPE TELLS THE READING
000500***** PROGRAM WHICH OF THE TWO VIEWS BELOW APPLIES.
000600******************************************************************
000700 01  BM-BIAS-MONITORING-REC.
000800     05  BM-RECORD-TYPE              PIC X(01).
000900         88  BM-HEADER-REC           VALUE 'H'.
001000         88  BM-COHORT-REC           VALUE 'C'.
001100     05  BM-DETAIL-DATA.
001200         10  BM-VARIANCE-INDEX       PIC S9(1)V9(4).
001300         10  BM-INTERVENTION-BIAS    PIC S9(1)V9(4).
001400         10  BM-ALERT-IMBALANCE-FLAG PIC X(01).
001500         10  BM-FAIRNESS-STATUS      PIC X(80).
001600     05  BM-COHORT-DATA REDEFINES BM-DETAIL-DATA.
001700         10  BM-COHORT-NAME          PIC X(16).
001800         10  BM-COHORT-DEVIATION     PIC S9(1)V9(4).
001900         10  FILLER                  PIC X(70).
