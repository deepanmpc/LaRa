000100******************************************************************
000200***** RECORD LAYOUT FOR THE SYSTEM-PERFORMANCE OUTPUT FILE
000300***** ONE RECORD PER RUN -- FIXED DIAGNOSTIC FIGURES DESCRIBING
000400***** THE BATCH'S OWN OPERATIONAL HEALTH. NO INPUT IS READ.
000500******************************************************************
000600 01  SP-SYSTEM-PERFORMANCE-REC.
000700     05  SP-MAX-AGGREGATION-LATENCY  PIC 9(06).
000800     05  SP-AVERAGE-CACHE-HIT-RATE   PIC S9(1)V9(4).
000900     05  SP-ALERT-OSCILLATION-EVENTS PIC 9(04).
001000     05  SP-SYSTEM-STABILITY-STATUS  PIC X(10).
001100     05  FILLER                      PIC X(10).
