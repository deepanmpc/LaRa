000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  METALRN.
000300 AUTHOR. R. MCKENNA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/28/95.
000600 DATE-COMPILED. 03/28/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    META-ACCURACY REPORT FOR THE DASHBOARD ANALYTICS SUITE.
001100*    WRITES ONE FIXED RECORD DESCRIBING HOW WELL THE PREDICTIVE
001200*    MODEL'S OWN FORECASTS HAVE BEEN TRACKING ACTUAL OUTCOMES --
001300*    PREDICTION ACCURACY, CALIBRATION-TREND SLOPE, AND OVERRIDE
001400*    IMPACT.  NO INPUT EXTRACT IS READ; THESE FIGURES ARE FIXED
001500*    CONSTANTS IN THIS RELEASE, RECOMPUTED OFFLINE BY THE MODEL
001600*    OWNERS AND WIRED IN HERE.
001700******************************************************************
001800*CHANGE LOG.
001900*    03/28/95  RM  CR-0144  ORIGINAL PROGRAM.
002000*    02/17/99  DO  Y2K-0011 YEAR 2000 READINESS REVIEW -- PROGRAM
002100*                           CARRIES NO DATE FIELDS, NO CHANGE
002200*                           REQUIRED.  SIGNED OFF PER Y2K PROJECT.
002300*    06/03/05  TV  CR-0301  ADDED THE DEGRADATION-FLAG COMPARISON
002400*                           IN FULL RATHER THAN HARD-CODING "N" --
002500*                           AUDIT FINDING AR-2005-14.
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     UPSI-0 ON QUICK-RERUN-SW.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
003800*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
003900*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004000     SELECT SYSOUT
004100         ASSIGN TO UT-S-SYSOUT
004200         ORGANIZATION IS SEQUENTIAL.
004300
004400*    07/19/02 RH -- CR-0255. MODLHLTH-FILE LAYOUT IS FIXED-BLOCK,
004500*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004600*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004700     SELECT MODLHLTH-FILE
004800         ASSIGN TO UT-S-MODLHLTH
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS OFCODE.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400*    09/30/06 TV -- CR-0288. SYSOUT LAYOUT IS FIXED-BLOCK,
005500*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005600*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005700 FD  SYSOUT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 100 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS SYSOUT-REC.
006300*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
006400*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
006500*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
006600*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
006700 01  SYSOUT-REC                      PIC X(100).
006800
006900****** MODEL-HEALTH-OUT -- ONE FIXED RECORD PER RUN
007000 FD  MODLHLTH-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 105 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS MODEL-HEALTH-REC.
007600*    07/19/02 RH -- CR-0255. MODEL-HEALTH-REC IS SCRATCH SPACE FOR
007700*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
007800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
007900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
008000 01  MODEL-HEALTH-REC                PIC X(105).
008100
008200 WORKING-STORAGE SECTION.
008300*    09/30/06 TV -- CR-0288. FILE-STATUS-CODES IS SCRATCH SPACE FOR
008400*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
008500*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
008600*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
008700 01  FILE-STATUS-CODES.
008800     05  OFCODE                      PIC X(2).
008900         88  CODE-WRITE               VALUE SPACES.
009000
009100 COPY MODLHLTH.
009200
009300*    03/14/95 RM -- THE THREE META-LEARNING SCORES BELOW ARE ALL
009400*    FIXED CONSTANTS IN THIS RELEASE, PENDING THE MODEL-OWNER
009500*    FEED NAMED IN THE REMARKS; THE ALPHA AND DISPLAY REDEFINES
009600*    EXIST SO A FUTURE DEGRADED-MODEL GUARD CAN TRACE THEM RAW.
009700 01  WS-META-SCORES.
009800     05  WS-ACCURACY-WORK            PIC S9(1)V9(4).
009900     05  WS-TREND-WORK               PIC S9(1)V9(4).
010000     05  WS-IMPACT-WORK              PIC S9(1)V9(4).
010100*    11/02/06 RM -- CR-0301. WS-META-SCORES-ALPHA IS SCRATCH SPACE
010200*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
010300*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
010400*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
010500 01  WS-META-SCORES-ALPHA REDEFINES WS-META-SCORES
010600                                      PIC X(15).
010700*    06/03/05 DO -- CR-0322. WS-META-SCORES-DISPLAY IS SCRATCH SPACE
010800*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
010900*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011000*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011100 01  WS-META-SCORES-DISPLAY REDEFINES WS-META-SCORES.
011200     05  WS-ACCURACY-DISPLAY         PIC S9(5).
011300     05  WS-TREND-DISPLAY            PIC S9(5).
011400     05  WS-IMPACT-DISPLAY           PIC S9(5).
011500
011600*    02/17/99 PK -- CR-0330. MH-MODEL-HEALTH-REC-TRACE IS SCRATCH
011700*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012000 01  MH-MODEL-HEALTH-REC-TRACE REDEFINES MH-MODEL-HEALTH-REC.
012100     05  FILLER                      PIC X(15).
012200     05  WS-MH-FLAG-COPY             PIC X(01).
012300     05  FILLER                      PIC X(89).
012400
012500*    01/08/97 LW -- CR-0341. COUNTERS-AND-ACCUMULATORS IS SCRATCH
012600*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
012700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
012800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012900 01  COUNTERS-AND-ACCUMULATORS.
013000     05  RECORDS-WRITTEN             PIC S9(4) COMP.
013100
013200*    05/23/95 MC -- CR-0356. MISC-FIELDS IS SCRATCH SPACE FOR ITS
013300*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
013400*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
013500*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
013600 01  MISC-FIELDS.
013700     05  WS-DEGRADATION-SW           PIC X(01) VALUE "N".
013800         88  MODEL-DEGRADED           VALUE "Y".
013900
014000 COPY ABENDREC.
014100
014200 PROCEDURE DIVISION.
014300*    03/28/95 RM -- NO INPUT EXTRACT TO DRIVE A READ LOOP, SO THE
014400*    MAINLINE IS THE SAME THREE STEPS EVERY RUN: BUILD THE ONE
014500*    FIXED RECORD, WRITE IT, CLOSE UP.  SEE THE REMARKS BANNER.
014600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014700*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO
014800*    100-BUILD-HEALTH-REC -- SEE THAT PARAGRAPH FOR THE CURRENT
014900*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
015000*    SITE.
015100     PERFORM 100-BUILD-HEALTH-REC THRU 100-EXIT.
015200*    07/19/02 RH -- CR-0255. THIS PERFORM ROUTES TO 900-CLEANUP --
015300*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
015400*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
015500     PERFORM 900-CLEANUP THRU 900-EXIT.
015600*    09/30/06 TV -- CR-0288. ZERO IS SET EXPLICITLY ON EVERY PASS --
015700*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
015800*    EARLIER RECORD IN THE SAME RUN.
015900     MOVE ZERO TO RETURN-CODE.
016000     GOBACK.
016100
016200*    10/11/07 JS -- CR-0367. OPENS AND INITIALIZES ONLY -- NOTHING
016300*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
016400*    PRIOR RUN'S VALUE.
016500 000-HOUSEKEEPING.
016600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016700     DISPLAY "******** BEGIN JOB METALRN ********".
016800*    03/14/95 JS -- CR-0144. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
016900*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
017000*    LOGIC ANYWHERE IN THIS PROGRAM.
017100     OPEN OUTPUT MODLHLTH-FILE.
017200*    07/19/02 RH -- CR-0255. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
017300*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
017400*    LOGIC ANYWHERE IN THIS PROGRAM.
017500     OPEN OUTPUT SYSOUT.
017600*    09/30/06 TV -- CR-0288. COUNTERS-AND-ACCUMULATORS IS RESET TO
017700*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
017800*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
017900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018000 000-EXIT.
018100     EXIT.
018200
018300*    06/03/05 TV -- ACCURACY/TREND/IMPACT ARE FIXED, BUT THE
018400*    DEGRADATION TEST IS CODED AS A REAL COMPARISON PER AR-2005-14
018500*    RATHER THAN A HARD-CODED "N" LITERAL.
018600 100-BUILD-HEALTH-REC.
018700     MOVE "100-BUILD-HEALTH-REC" TO PARA-NAME.
018800*    11/02/06 RM -- CR-0301. THE TARGET FIELD IS SET EXPLICITLY ON
018900*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
019000*    FROM AN EARLIER RECORD IN THE SAME RUN.
019100     MOVE 0.88  TO WS-ACCURACY-WORK MH-PREDICTION-ACCURACY.
019200*    06/03/05 DO -- CR-0322. THE TARGET FIELD IS SET EXPLICITLY ON
019300*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
019400*    FROM AN EARLIER RECORD IN THE SAME RUN.
019500     MOVE -0.01 TO WS-TREND-WORK    MH-CALIBRATION-TREND.
019600*    02/17/99 PK -- CR-0330. THE TARGET FIELD IS SET EXPLICITLY ON
019700*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
019800*    FROM AN EARLIER RECORD IN THE SAME RUN.
019900     MOVE 0.12  TO WS-IMPACT-WORK   MH-OVERRIDE-IMPACT-SCORE.
020000
020100     MOVE "N" TO WS-DEGRADATION-SW.
020200*    11/02/06 RM -- CR-0301. TEST AGAINST WS-ACCURACY-WORK REFLECTS
020300*    A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
020400*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
020500*    REQUEST ON FILE.
020600     IF WS-ACCURACY-WORK < 0.75 OR WS-TREND-WORK > 0.05
020700         MOVE "Y" TO WS-DEGRADATION-SW.
020800*    06/03/05 TV -- AR-2005-14.  BOTH VIEWS OF THE THREE META
020900*    SCORES GO TO THE RUN LOG SO A DEGRADATION CALL CAN BE
021000*    RECHECKED BY HAND AGAINST THE OFFLINE MODEL-OWNER FIGURES.
021100     DISPLAY "METALRN META SCORES RAW: " WS-META-SCORES-ALPHA.
021200     DISPLAY "METALRN META SCORES DIGITS: "
021300         WS-ACCURACY-DISPLAY " " WS-TREND-DISPLAY " "
021400         WS-IMPACT-DISPLAY.
021500
021600*    06/03/05 DO -- CR-0322. TEST AGAINST MODEL-DEGRADED REFLECTS A
021700*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
021800*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
021900*    REQUEST ON FILE.
022000     IF MODEL-DEGRADED
022100         MOVE "Y" TO MH-DEGRADATION-FLAG
022200         STRING "CRITICAL: Predictive meta-accuracy has fallen "
022300                "below reliability threshold. Calibration "
022400                "required."
022500             DELIMITED BY SIZE INTO MH-HEALTH-SUMMARY
022600     ELSE
022700         MOVE "N" TO MH-DEGRADATION-FLAG
022800         STRING "NOMINAL: Prediction to outcome mapping is "
022900                "stable. Override impact is bounded."
023000             DELIMITED BY SIZE INTO MH-HEALTH-SUMMARY.
023100
023200*    01/08/97 LW -- CR-0341. MODEL-HEALTH-REC GOES TO DISK EXACTLY
023300*    AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
023400*    BETWEEN HERE AND THE PHYSICAL WRITE.
023500     WRITE MODEL-HEALTH-REC FROM MH-MODEL-HEALTH-REC.
023600*    06/03/05 TV -- CONFIRM THE DEGRADATION-FLAG BYTE THAT WENT
023700*    TO DISK MATCHES WHAT THE COMPARISON ABOVE JUST SET.
023800     DISPLAY "METALRN DEGRADATION FLAG WRITTEN: " WS-MH-FLAG-COPY.
023900     ADD +1 TO RECORDS-WRITTEN.
024000 100-EXIT.
024100     EXIT.
024200
024300*    03/28/95 RM -- SINGLE-FILE CLOSE PARAGRAPH, SHARED BY THE
024400*    NORMAL PATH AND THE ABEND PATH, EVEN THOUGH THIS PROGRAM HAS
024500*    ONLY ONE OUTPUT FILE -- KEPT FOR CONSISTENCY WITH THE REST OF
024600*    THE SUITE'S PARAGRAPH NUMBERING SO A MAINTAINER FAMILIAR WITH
024700*    ONE PROGRAM KNOWS WHERE TO LOOK IN ANY OTHER.
024800 700-CLOSE-FILES.
024900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
025000*    11/02/06 RM -- CR-0301. MODLHLTH-FILE IS CLOSED ON BOTH THE
025100*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
025200*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
025300     CLOSE MODLHLTH-FILE, SYSOUT.
025400 700-EXIT.
025500     EXIT.
025600
025700*    03/28/95 RM -- RECORD COUNT WILL ALWAYS BE ONE IN THIS
025800*    RELEASE; ECHOED ANYWAY SO THE RUN LOG LOOKS LIKE EVERY OTHER
025900*    JOB IN THE SUITE AND A ZERO HERE IS AN IMMEDIATE TIP-OFF THAT
026000*    100-BUILD-HEALTH-REC NEVER GOT TO ITS WRITE.
026100 900-CLEANUP.
026200     MOVE "900-CLEANUP" TO PARA-NAME.
026300*    05/23/95 MC -- CR-0356. THIS PERFORM ROUTES TO 700-CLOSE-FILES
026400*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
026500*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
026600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
026700     DISPLAY "** MODEL-HEALTH RECORDS WRITTEN **".
026800*    06/03/05 DO -- CR-0322. LINE GOES TO THE OPERATOR CONSOLE OR
026900*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
027000*    DOWNSTREAM JOB DEPENDS ON.
027100     DISPLAY RECORDS-WRITTEN.
027200     DISPLAY "******** NORMAL END OF JOB METALRN ********".
027300 900-EXIT.
027400     EXIT.
027500
027600*    03/28/95 RM -- NOTHING IN THIS PROGRAM CAN RAISE A FILE-STATUS
027700*    OR SUBPROGRAM FAILURE TODAY; THE ENTRY IS HELD IN RESERVE FOR
027800*    THE DAY THE FIXED CONSTANTS ABOVE ARE REPLACED BY A REAL
027900*    MODEL-OWNER FEED THAT CAN FAIL TO OPEN.
028000 1000-ABEND-RTN.
028100*    10/11/07 JS -- CR-0367. SYSOUT-REC GOES TO DISK EXACTLY AS
028200*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
028300*    BETWEEN HERE AND THE PHYSICAL WRITE.
028400     WRITE SYSOUT-REC FROM ABEND-REC.
028500*    04/02/08 RH -- AR-2005-14. THIS PERFORM ROUTES TO
028600*    700-CLOSE-FILES -- SEE THAT PARAGRAPH FOR THE CURRENT
028700*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
028800*    SITE.
028900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
029000     DISPLAY "*** ABNORMAL END OF JOB-METALRN ***" UPON CONSOLE.
029100     MOVE +12 TO RETURN-CODE.
029200     GOBACK.
