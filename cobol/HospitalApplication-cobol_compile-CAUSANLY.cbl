000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CAUSANLY.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/09/95.
000600 DATE-COMPILED. 05/09/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    TOOL-TO-MOOD AND MOOD-TO-ZPD CAUSALITY REPORT FOR ONE CHILD
001100*    OVER THE FIXED 30-DAY WINDOW.  THE TOOL-INTERVENTION EXTRACT
001200*    IS READ ONLY TO PICK UP THE CHILD-ID-HASHED CARRIED ON EACH
001300*    RECORD -- THIS VERSION OF THE REPORT DOES NOT DERIVE ITS
001400*    LAG-CORRELATION OR MOOD-IMPACT FIGURES FROM THE EXTRACT, IT
001500*    LOOKS THEM UP IN THE FIXED TOOL/MOOD TABLES BELOW.  A FUTURE
001600*    RELEASE MAY REPLACE THE TABLES WITH A TRUE LAGGED-CORRELATION
001700*    CALCULATION ONCE ENOUGH INTERVENTION HISTORY HAS ACCUMULATED
001800*    TO MAKE ONE RELIABLE.
001900******************************************************************
002000*CHANGE LOG.
002100*    05/09/95  JS  CR-0149  ORIGINAL PROGRAM.
002200*    02/17/99  DO  Y2K-0016 YEAR 2000 READINESS REVIEW -- ROUTINE
002300*                           CARRIES NO DATE ARITHMETIC OF ITS OWN,
002400*                           NO CHANGE REQUIRED.  SIGNED OFF PER
002500*                           Y2K PROJECT.
002600*    08/06/03  TV  CR-0261  TIMEFRAME-ANALYZED WAS COMING OUT
002700*                           BLANK ON AN EMPTY EXTRACT -- NOW
002800*                           ALWAYS SET TO "30_DAYS" REGARDLESS
002900*                           OF RECORD COUNT.
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON QUICK-RERUN-SW.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
004200*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004300*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004400     SELECT SYSOUT
004500         ASSIGN TO UT-S-SYSOUT
004600         ORGANIZATION IS SEQUENTIAL.
004700
004800*    07/19/02 RH -- CR-0255. TOOLINVN-FILE LAYOUT IS FIXED-BLOCK,
004900*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005000*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005100     SELECT TOOLINVN-FILE
005200         ASSIGN TO UT-S-TOOLINVN
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS IFCODE.
005500
005600*    09/30/06 TV -- CR-0288. CAUSMTRX-FILE LAYOUT IS FIXED-BLOCK,
005700*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005800*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005900     SELECT CAUSMTRX-FILE
006000         ASSIGN TO UT-S-CAUSMTRX
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600*    11/02/06 RM -- CR-0301. SYSOUT LAYOUT IS FIXED-BLOCK,
006700*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
006800*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 100 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
007600*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
007700*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
007800*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
007900 01  SYSOUT-REC                      PIC X(100).
008000
008100****** TOOL-INTERVENTION-IN -- ALREADY WINDOWED TO THE LAST 30
008200****** DAYS FOR THIS CHILD, UPSTREAM OF THIS STEP
008300 FD  TOOLINVN-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 120 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS TOOL-INTERVENTION-REC-IN.
008900*    07/19/02 RH -- CR-0255. TOOL-INTERVENTION-REC-IN IS SCRATCH
009000*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
009100*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
009200*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009300 01  TOOL-INTERVENTION-REC-IN         PIC X(120).
009400*    09/30/06 TV -- CR-0288. TOOL-INTERVENTION-REC-IN-TRACE IS
009500*    SCRATCH SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION
009600*    ONLY -- NOT REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO
009700*    IT CAN BE RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009800 01  TOOL-INTERVENTION-REC-IN-TRACE REDEFINES
009900     TOOL-INTERVENTION-REC-IN.
010000     05  TIT-CHILD-ID-HASHED         PIC X(64).
010100     05  TIT-REMAINDER               PIC X(56).
010200
010300****** CAUSALITY-MATRIX-OUT -- FOUR RECORDS PER RUN, TWO TOOL
010400****** ROWS FOLLOWED BY TWO MOOD ROWS
010500 FD  CAUSMTRX-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 118 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS CAUSALITY-MATRIX-REC.
011100*    11/02/06 RM -- CR-0301. CAUSALITY-MATRIX-REC IS SCRATCH SPACE
011200*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011300*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011400*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011500 01  CAUSALITY-MATRIX-REC             PIC X(118).
011600
011700 WORKING-STORAGE SECTION.
011800*    06/03/05 DO -- CR-0322. FILE-STATUS-CODES IS SCRATCH SPACE FOR
011900*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
012000*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
012100*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012200 01  FILE-STATUS-CODES.
012300     05  IFCODE                      PIC X(2).
012400         88  CODE-READ                VALUE SPACES.
012500         88  NO-MORE-DATA             VALUE "10".
012600     05  OFCODE                      PIC X(2).
012700         88  CODE-WRITE               VALUE SPACES.
012800
012900 COPY TOOLINVN.
013000 COPY CAUSMTRX.
013100
013200 77  MORE-TOOLINVN-SW                PIC X(1) VALUE SPACE.
013300     88  NO-MORE-TOOLINVN-RECS        VALUE "N".
013400     88  MORE-TOOLINVN-RECS           VALUE " ".
013500
013600*    02/17/99 PK -- CR-0330. COUNTERS-AND-ACCUMULATORS IS SCRATCH
013700*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
013800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
013900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014000 01  COUNTERS-AND-ACCUMULATORS.
014100     05  RECORDS-READ                PIC S9(9) COMP.
014200     05  RECORDS-WRITTEN             PIC S9(4) COMP.
014300
014400****** FIXED TOOL-LAG TABLE -- SEE REMARKS ABOVE.  LOADED BY
014500****** 010-LOAD-TABLES-RTN AT HOUSEKEEPING TIME RATHER THAN
014600****** READ FROM A FILE; A FUTURE RELEASE MAY REPLACE THE LOAD
014700****** WITH A REAL EXTRACT-DRIVEN CALCULATION WITHOUT RESHAPING
014800****** THE OUTPUT SIDE OF THIS PROGRAM.
014900*    05/09/95 JS -- TWO FIXED TABLES BELOW HOLD THE SHOP'S TWO
015000*    STANDING CAUSAL COMPARISONS (TOOL-USE LAG EFFECT AND MOOD-
015100*    STATE IMPACT); BOTH ARE LOADED WITH FIXED CLINICAL CONSTANTS
015200*    AT HOUSEKEEPING TIME, NOT DERIVED FROM THE EXTRACT.
015300 01  WS-TOOL-LAG-TABLE.
015400     05  WS-TOOL-LAG-ENTRY OCCURS 2 TIMES INDEXED BY WS-TOOL-NDX.
015500         10  WS-TOOL-LAG-NAME        PIC X(30).
015600         10  WS-TOOL-LAG-CORR        PIC S9(1)V9(4).
015700         10  WS-TOOL-LAG-INFLUENCE   PIC S9(1)V9(4).
015800         10  WS-TOOL-LAG-MINUTES     PIC 9(03).
015900*    01/08/97 LW -- CR-0341. WS-TOOL-LAG-TABLE-ALPHA IS SCRATCH
016000*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
016100*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
016200*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
016300 01  WS-TOOL-LAG-TABLE-ALPHA REDEFINES WS-TOOL-LAG-TABLE
016400                                      PIC X(86).
016500
016600*    05/23/95 MC -- CR-0356. WS-MOOD-IMPACT-TABLE IS SCRATCH SPACE
016700*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
016800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
016900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
017000 01  WS-MOOD-IMPACT-TABLE.
017100     05  WS-MOOD-IMPACT-ENTRY OCCURS 2 TIMES
017200                                 INDEXED BY WS-MOOD-NDX.
017300         10  WS-MOOD-IMPACT-LABEL    PIC X(20).
017400         10  WS-MOOD-IMPACT-VALUE    PIC S9(1)V9(4).
017500*    10/11/07 JS -- CR-0367. WS-MOOD-IMPACT-TABLE-ALPHA IS SCRATCH
017600*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
017700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
017800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
017900 01  WS-MOOD-IMPACT-TABLE-ALPHA REDEFINES WS-MOOD-IMPACT-TABLE
018000                                      PIC X(50).
018100
018200*    04/02/08 RH -- AR-2005-14. WS-LAST-CHILD-ID IS SCRATCH SPACE
018300*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
018400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
018500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
018600 01  WS-LAST-CHILD-ID                PIC X(64) VALUE SPACES.
018700
018800 COPY ABENDREC.
018900
019000 PROCEDURE DIVISION.
019100*    05/09/95 JS -- TABLES LOAD AFTER HOUSEKEEPING SO A DAY WHERE
019200*    TOOLINVN-FILE IS EMPTY STILL PRODUCES A FULL FOUR-ROW MATRIX;
019300*    THE EMIT PARAGRAPHS RUN OFF THE TABLES, NOT OFF EXTRACT
019400*    RECORD COUNT.
019500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019600*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO
019700*    010-LOAD-TABLES-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
019800*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
019900*    SITE.
020000     PERFORM 010-LOAD-TABLES-RTN THRU 010-EXIT.
020100*    07/19/02 RH -- CR-0255. THIS PERFORM ROUTES TO 100-MAINLINE --
020200*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
020300*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
020400     PERFORM 100-MAINLINE THRU 100-EXIT
020500         UNTIL NO-MORE-TOOLINVN-RECS.
020600*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO
020700*    200-EMIT-TOOL-ROWS-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
020800*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
020900*    SITE.
021000     PERFORM 200-EMIT-TOOL-ROWS-RTN THRU 200-EXIT
021100         VARYING WS-TOOL-NDX FROM 1 BY 1 UNTIL WS-TOOL-NDX > 2.
021200*    11/02/06 RM -- CR-0301. THIS PERFORM ROUTES TO
021300*    300-EMIT-MOOD-ROWS-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
021400*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
021500*    SITE.
021600     PERFORM 300-EMIT-MOOD-ROWS-RTN THRU 300-EXIT
021700         VARYING WS-MOOD-NDX FROM 1 BY 1 UNTIL WS-MOOD-NDX > 2.
021800*    06/03/05 DO -- CR-0322. THIS PERFORM ROUTES TO 900-CLEANUP --
021900*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
022000*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
022100     PERFORM 900-CLEANUP THRU 900-EXIT.
022200*    02/17/99 PK -- CR-0330. ZERO IS SET EXPLICITLY ON EVERY PASS --
022300*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
022400*    EARLIER RECORD IN THE SAME RUN.
022500     MOVE ZERO TO RETURN-CODE.
022600     GOBACK.
022700
022800*    12/05/96 TV -- CR-0219. OPENS AND INITIALIZES ONLY -- NOTHING
022900*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
023000*    PRIOR RUN'S VALUE.
023100 000-HOUSEKEEPING.
023200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023300     DISPLAY "******** BEGIN JOB CAUSANLY ********".
023400*    03/14/95 JS -- CR-0144. INPUT IS OPENED ONCE, AT HOUSEKEEPING
023500*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
023600*    LOGIC ANYWHERE IN THIS PROGRAM.
023700     OPEN INPUT TOOLINVN-FILE.
023800*    07/19/02 RH -- CR-0255. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
023900*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
024000*    LOGIC ANYWHERE IN THIS PROGRAM.
024100     OPEN OUTPUT CAUSMTRX-FILE.
024200*    09/30/06 TV -- CR-0288. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
024300*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
024400*    LOGIC ANYWHERE IN THIS PROGRAM.
024500     OPEN OUTPUT SYSOUT.
024600*    11/02/06 RM -- CR-0301. COUNTERS-AND-ACCUMULATORS IS RESET TO
024700*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
024800*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
024900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025000
025100*    06/03/05 DO -- CR-0322. TOOLINVN-FILE IS RE-ENTERED HERE
025200*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
025300*    RETURNING TO THE TOP OF THE PARAGRAPH.
025400     READ TOOLINVN-FILE INTO TI-TOOL-INTERVENTION-REC
025500         AT END
025600         MOVE "N" TO MORE-TOOLINVN-SW
025700         GO TO 000-EXIT
025800     END-READ.
025900     ADD +1 TO RECORDS-READ.
026000*    01/08/97 LW -- CR-0341. TI-CHILD-ID-HASHED IS SET EXPLICITLY ON
026100*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
026200*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
026300     MOVE TI-CHILD-ID-HASHED TO WS-LAST-CHILD-ID.
026400*    08/06/03 TV -- CR-0261.  THE ONLY REASON THIS EXTRACT IS
026500*    OPENED AT ALL IS TO PICK UP THE CHILD KEY, SO THE FIRST RAW
026600*    RECORD IS WORTH A LINE ON SYSOUT IF THE KEY EVER COMES BACK
026700*    LOOKING WRONG.
026800     DISPLAY "CAUSANLY FIRST REC RAW: " TOOL-INTERVENTION-REC-IN-TRACE.
026900 000-EXIT.
027000     EXIT.
027100
027200*    05/09/95 JS -- THE TWO FIXED TABLES ARE LOADED HERE, NOT
027300*                   READ FROM A FILE.  SEE THE REMARKS BANNER.
027400 010-LOAD-TABLES-RTN.
027500     MOVE "010-LOAD-TABLES-RTN" TO PARA-NAME.
027600     MOVE "Sensory Break"   TO WS-TOOL-LAG-NAME(1).
027700*    05/23/95 MC -- CR-0356. THE TARGET FIELD IS SET EXPLICITLY ON
027800*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
027900*    FROM AN EARLIER RECORD IN THE SAME RUN.
028000     MOVE 0.85              TO WS-TOOL-LAG-CORR(1).
028100*    10/11/07 JS -- CR-0367. THE TARGET FIELD IS SET EXPLICITLY ON
028200*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
028300*    FROM AN EARLIER RECORD IN THE SAME RUN.
028400     MOVE 0.72              TO WS-TOOL-LAG-INFLUENCE(1).
028500*    04/02/08 RH -- AR-2005-14. THE TARGET FIELD IS SET EXPLICITLY
028600*    ON EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE
028700*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
028800     MOVE 15                TO WS-TOOL-LAG-MINUTES(1).
028900
029000     MOVE "Gentle Nudge"    TO WS-TOOL-LAG-NAME(2).
029100*    12/05/96 TV -- CR-0219. THE TARGET FIELD IS SET EXPLICITLY ON
029200*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
029300*    FROM AN EARLIER RECORD IN THE SAME RUN.
029400     MOVE 0.60              TO WS-TOOL-LAG-CORR(2).
029500*    08/17/03 RM -- CR-0198. THE TARGET FIELD IS SET EXPLICITLY ON
029600*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
029700*    FROM AN EARLIER RECORD IN THE SAME RUN.
029800     MOVE 0.40              TO WS-TOOL-LAG-INFLUENCE(2).
029900*    03/14/95 DO -- CR-0144. THE TARGET FIELD IS SET EXPLICITLY ON
030000*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
030100*    FROM AN EARLIER RECORD IN THE SAME RUN.
030200     MOVE 2                 TO WS-TOOL-LAG-MINUTES(2).
030300
030400     MOVE "Frustrated"      TO WS-MOOD-IMPACT-LABEL(1).
030500*    07/19/02 PK -- CR-0255. THE TARGET FIELD IS SET EXPLICITLY ON
030600*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
030700*    FROM AN EARLIER RECORD IN THE SAME RUN.
030800     MOVE -0.45             TO WS-MOOD-IMPACT-VALUE(1).
030900
031000     MOVE "Engaged"         TO WS-MOOD-IMPACT-LABEL(2).
031100*    09/30/06 LW -- CR-0288. THE TARGET FIELD IS SET EXPLICITLY ON
031200*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
031300*    FROM AN EARLIER RECORD IN THE SAME RUN.
031400     MOVE 0.72              TO WS-MOOD-IMPACT-VALUE(2).
031500*    05/09/95 JS -- BOTH FIXED TABLES ECHOED RAW RIGHT AFTER LOAD
031600*    SO A BAD RECOMPILE OF THIS PARAGRAPH (WRONG LITERAL, WRONG
031700*    SLOT) SHOWS UP ON SYSOUT BEFORE ANY OUTPUT RECORD IS WRITTEN.
031800     DISPLAY "CAUSANLY TOOL-LAG TABLE RAW: " WS-TOOL-LAG-TABLE-ALPHA.
031900     DISPLAY "CAUSANLY MOOD-IMPACT TABLE RAW: "
032000         WS-MOOD-IMPACT-TABLE-ALPHA.
032100 010-EXIT.
032200     EXIT.
032300
032400*    08/06/03 TV -- EXTRACT IS READ ONLY TO PICK UP THE CHILD
032500*                   KEY; SEE CR-0261 AND THE REMARKS BANNER.
032600 100-MAINLINE.
032700     MOVE "100-MAINLINE" TO PARA-NAME.
032800*    11/02/06 MC -- CR-0301. TI-CHILD-ID-HASHED IS SET EXPLICITLY ON
032900*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
033000*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
033100     MOVE TI-CHILD-ID-HASHED TO WS-LAST-CHILD-ID.
033200
033300*    02/17/99 PK -- CR-0330. TOOLINVN-FILE IS RE-ENTERED HERE
033400*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
033500*    RETURNING TO THE TOP OF THE PARAGRAPH.
033600     READ TOOLINVN-FILE INTO TI-TOOL-INTERVENTION-REC
033700         AT END
033800         MOVE "N" TO MORE-TOOLINVN-SW
033900         GO TO 100-EXIT
034000     END-READ.
034100     ADD +1 TO RECORDS-READ.
034200 100-EXIT.
034300     EXIT.
034400
034500*    05/09/95 JS -- ONE ROW PER TABLE ENTRY, DRIVEN OFF THE VARYING
034600*    IN THE MAINLINE, SO ADDING A THIRD TOOL TO WS-TOOL-LAG-TABLE
034700*    LATER ONLY MEANS CHANGING THE OCCURS COUNT AND THE UPPER BOUND
034800*    ON THE VARYING, NOT THIS PARAGRAPH.
034900 200-EMIT-TOOL-ROWS-RTN.
035000     MOVE "200-EMIT-TOOL-ROWS-RTN" TO PARA-NAME.
035100     SET CX-TOOL-ROW TO TRUE.
035200*    06/03/05 JS -- CR-0322. WS-LAST-CHILD-ID IS SET EXPLICITLY ON
035300*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
035400*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
035500     MOVE WS-LAST-CHILD-ID   TO CX-CHILD-ID-HASHED.
035600     MOVE "30_DAYS"          TO CX-TIMEFRAME-ANALYZED.
035700*    02/17/99 RH -- CR-0330. WS-TOOL-LAG-NAME IS SET EXPLICITLY ON
035800*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
035900*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
036000     MOVE WS-TOOL-LAG-NAME(WS-TOOL-NDX)
036100         TO CX-TOOL-NAME.
036200*    01/08/97 TV -- CR-0341. WS-TOOL-LAG-CORR IS SET EXPLICITLY ON
036300*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
036400*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
036500     MOVE WS-TOOL-LAG-CORR(WS-TOOL-NDX)
036600         TO CX-LAG-CORRELATION.
036700*    05/23/95 RM -- CR-0356. WS-TOOL-LAG-INFLUENCE IS SET EXPLICITLY
036800*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
036900*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
037000     MOVE WS-TOOL-LAG-INFLUENCE(WS-TOOL-NDX)
037100         TO CX-DIRECTIONAL-INFLUENCE.
037200*    10/11/07 DO -- CR-0367. WS-TOOL-LAG-MINUTES IS SET EXPLICITLY
037300*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
037400*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
037500     MOVE WS-TOOL-LAG-MINUTES(WS-TOOL-NDX)
037600         TO CX-OPTIMAL-LAG-MINUTES.
037700
037800*    04/02/08 PK -- AR-2005-14. CAUSALITY-MATRIX-REC GOES TO DISK
037900*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
038000*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
038100     WRITE CAUSALITY-MATRIX-REC FROM CX-CAUSALITY-MATRIX-REC.
038200     ADD +1 TO RECORDS-WRITTEN.
038300 200-EXIT.
038400     EXIT.
038500
038600*    05/09/95 JS -- SAME PATTERN AS 200- ABOVE BUT AGAINST THE
038700*    MOOD-IMPACT TABLE; CX-MOOD-ROW IS SET INSTEAD OF CX-TOOL-ROW SO
038800*    THE DOWNSTREAM DASHBOARD JOB CAN TELL THE TWO RECORD SHAPES
038900*    APART WITHOUT PARSING THE FIELDS.
039000 300-EMIT-MOOD-ROWS-RTN.
039100     MOVE "300-EMIT-MOOD-ROWS-RTN" TO PARA-NAME.
039200     SET CX-MOOD-ROW TO TRUE.
039300*    12/05/96 LW -- CR-0219. WS-LAST-CHILD-ID IS SET EXPLICITLY ON
039400*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
039500*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
039600     MOVE WS-LAST-CHILD-ID   TO CX-CHILD-ID-HASHED.
039700     MOVE "30_DAYS"          TO CX-TIMEFRAME-ANALYZED.
039800*    08/17/03 MC -- CR-0198. WS-MOOD-IMPACT-LABEL IS SET EXPLICITLY
039900*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
040000*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
040100     MOVE WS-MOOD-IMPACT-LABEL(WS-MOOD-NDX) TO CX-MOOD-LABEL.
040200*    03/14/95 JS -- CR-0144. WS-MOOD-IMPACT-VALUE IS SET EXPLICITLY
040300*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
040400*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
040500     MOVE WS-MOOD-IMPACT-VALUE(WS-MOOD-NDX) TO CX-MOOD-ZPD-IMPACT.
040600
040700*    07/19/02 RH -- CR-0255. CAUSALITY-MATRIX-REC GOES TO DISK
040800*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
040900*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
041000     WRITE CAUSALITY-MATRIX-REC FROM CX-CAUSALITY-MATRIX-REC.
041100     ADD +1 TO RECORDS-WRITTEN.
041200 300-EXIT.
041300     EXIT.
041400
041500*    05/09/95 JS -- CLOSE LIST INCLUDES CAUSMTRX-FILE EVEN THOUGH
041600*    AN ABEND BEFORE 000-EXIT MEANS ZERO ROWS WERE EVER WRITTEN TO
041700*    IT -- CLOSING AN OUTPUT DATA SET WITH NO RECORDS IS STILL
041800*    REQUIRED SO THE JCL STEP RELEASES ITS DISK ALLOCATION CLEANLY.
041900 700-CLOSE-FILES.
042000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
042100*    01/08/97 LW -- CR-0341. TOOLINVN-FILE IS CLOSED ON BOTH THE
042200*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
042300*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
042400     CLOSE TOOLINVN-FILE, CAUSMTRX-FILE, SYSOUT.
042500 700-EXIT.
042600     EXIT.
042700
042800*    05/09/95 JS -- RECORDS-READ, NOT RECORDS-WRITTEN, IS THE COUNT
042900*    ECHOED HERE BECAUSE THE MATRIX ROW COUNT IS ALWAYS FOUR
043000*    (TWO TOOL ROWS PLUS TWO MOOD ROWS) AND TELLS OPERATIONS
043100*    NOTHING ABOUT WHETHER THE EXTRACT KEY WAS EVER FOUND.
043200 900-CLEANUP.
043300     MOVE "900-CLEANUP" TO PARA-NAME.
043400*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO 700-CLOSE-FILES
043500*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
043600*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
043700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
043800     DISPLAY "** TOOL-INTERVENTION RECORDS READ **".
043900*    05/23/95 MC -- CR-0356. LINE GOES TO THE OPERATOR CONSOLE OR
044000*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
044100*    DOWNSTREAM JOB DEPENDS ON.
044200     DISPLAY RECORDS-READ.
044300     DISPLAY "******** NORMAL END OF JOB CAUSANLY ********".
044400 900-EXIT.
044500     EXIT.
044600
044700*    05/09/95 JS -- THIS PROGRAM HAS NO PARAMETER OR CALL FAILURE
044800*    PATH OF ITS OWN; THE ABEND ENTRY EXISTS FOR SYMMETRY WITH THE
044900*    REST OF THE SUITE AND FOR ANY FUTURE RELEASE THAT REPLACES THE
045000*    FIXED TABLES WITH A REAL EXTRACT-DRIVEN CALCULATION.
045100 1000-ABEND-RTN.
045200*    11/02/06 RM -- CR-0301. SYSOUT-REC GOES TO DISK EXACTLY AS
045300*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
045400*    BETWEEN HERE AND THE PHYSICAL WRITE.
045500     WRITE SYSOUT-REC FROM ABEND-REC.
045600*    06/03/05 DO -- CR-0322. THIS PERFORM ROUTES TO 700-CLOSE-FILES
045700*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
045800*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
045900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046000     DISPLAY "*** ABNORMAL END OF JOB-CAUSANLY ***" UPON CONSOLE.
046100     MOVE +12 TO RETURN-CODE.
046200     GOBACK.
