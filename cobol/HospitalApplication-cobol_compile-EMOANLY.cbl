000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EMOANLY.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/07/95.
000600 DATE-COMPILED. 03/07/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    EMOTIONAL OVERVIEW REPORT FOR ONE CHILD.  READS THE
001100*    EMOTIONAL-METRIC EXTRACT (ALREADY WINDOWED TO THE REQUESTED
001200*    DATE RANGE UPSTREAM), ACCUMULATES THE VOLATILITY FIGURE,
001300*    AND WRITES ONE HEATMAP ROW PER READING PLUS ONE ALERT ROW
001400*    FOR EVERY READING WHOSE FRUSTRATION STREAK RUNS PAST THE
001500*    2-EVENT THRESHOLD.  RECOVERY LATENCY AND RESILIENCE GROWTH
001600*    ARE FIXED CONSTANTS IN THIS RELEASE, PENDING THE LONGER
001700*    HISTORICAL BASELINE STUDY.
001800******************************************************************
001900*CHANGE LOG.
002000*    03/07/95  JS  CR-0140  ORIGINAL PROGRAM.
002100*    02/17/99  DO  Y2K-0009 YEAR 2000 READINESS REVIEW -- THE
002200*                           METRIC-TIMESTAMP FIELD ON THE EXTRACT
002300*                           IS AN 8-DIGIT YYYYMMDD, NO 2-DIGIT
002400*                           YEAR EXPOSURE.  NO CHANGE REQUIRED.
002500*                           SIGNED OFF PER Y2K PROJECT.
002600*    06/03/06  RH  CR-0298  ALERT ROW RESOLVED-STATUS NOW KEYS OFF
002700*                           STABILITY-INDEX PER CLINICAL REVIEW --
002800*                           A HIGH STREAK WITH GOOD STABILITY IS
002900*                           CONSIDERED SELF-RESOLVED.
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON QUICK-RERUN-SW.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
004200*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004300*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004400     SELECT SYSOUT
004500         ASSIGN TO UT-S-SYSOUT
004600         ORGANIZATION IS SEQUENTIAL.
004700
004800*    07/19/02 RH -- CR-0255. EMOMETRC-FILE LAYOUT IS FIXED-BLOCK,
004900*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005000*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005100     SELECT EMOMETRC-FILE
005200         ASSIGN TO UT-S-EMOMETRC
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS IFCODE.
005500
005600*    09/30/06 TV -- CR-0288. EMOOVRVW-FILE LAYOUT IS FIXED-BLOCK,
005700*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005800*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005900     SELECT EMOOVRVW-FILE
006000         ASSIGN TO UT-S-EMOOVRVW
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600*    11/02/06 RM -- CR-0301. SYSOUT LAYOUT IS FIXED-BLOCK,
006700*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
006800*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 100 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
007600*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
007700*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
007800*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
007900 01  SYSOUT-REC                      PIC X(100).
008000
008100****** EMOTIONAL-METRIC-IN -- ALREADY WINDOWED TO THE REQUESTED
008200****** DATE RANGE FOR THIS CHILD, UPSTREAM OF THIS STEP
008300 FD  EMOMETRC-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 160 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS EMOTIONAL-METRIC-REC-IN.
008900*    07/19/02 RH -- CR-0255. EMOTIONAL-METRIC-REC-IN IS SCRATCH
009000*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
009100*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
009200*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009300 01  EMOTIONAL-METRIC-REC-IN          PIC X(160).
009400*    09/30/06 TV -- CR-0288. EMOTIONAL-METRIC-REC-IN-TRACE IS
009500*    SCRATCH SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION
009600*    ONLY -- NOT REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO
009700*    IT CAN BE RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009800 01  EMOTIONAL-METRIC-REC-IN-TRACE REDEFINES
009900     EMOTIONAL-METRIC-REC-IN.
010000     05  EM-CHILD-ID-HASHED-COPY     PIC X(64).
010100     05  FILLER                      PIC X(96).
010200
010300****** EMOTIONAL-OVERVIEW-OUT -- HEADER, THEN ONE HEATMAP ROW PER
010400****** READING, THEN ONE ALERT ROW PER QUALIFYING READING
010500 FD  EMOOVRVW-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 125 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS EMOTIONAL-OVERVIEW-REC.
011100*    11/02/06 RM -- CR-0301. EMOTIONAL-OVERVIEW-REC IS SCRATCH SPACE
011200*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011300*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011400*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011500 01  EMOTIONAL-OVERVIEW-REC           PIC X(125).
011600
011700 WORKING-STORAGE SECTION.
011800*    06/03/05 DO -- CR-0322. FILE-STATUS-CODES IS SCRATCH SPACE FOR
011900*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
012000*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
012100*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012200 01  FILE-STATUS-CODES.
012300     05  IFCODE                      PIC X(2).
012400         88  CODE-READ                VALUE SPACES.
012500         88  NO-MORE-DATA             VALUE "10".
012600     05  OFCODE                      PIC X(2).
012700         88  CODE-WRITE               VALUE SPACES.
012800
012900 COPY EMOMETRC.
013000 COPY EMOOVRVW.
013100
013200*    02/17/99 PK -- CR-0330. WS-ACCUM-WORK IS SCRATCH SPACE FOR ITS
013300*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
013400*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
013500*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
013600 01  WS-ACCUM-WORK.
013700     05  WS-VOLATILITY-SUM           PIC S9(5)V9(4) COMP-3.
013800     05  WS-VOLATILITY-INDEX         PIC S9(2)V9(4) COMP-3.
013900     05  WS-STREAK-CONTRIB           PIC S9(2)V9(4) COMP-3.
014000*    01/08/97 LW -- CR-0341. WS-ACCUM-WORK-ALPHA IS SCRATCH SPACE
014100*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
014200*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
014300*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014400 01  WS-ACCUM-WORK-ALPHA REDEFINES WS-ACCUM-WORK
014500                                      PIC X(13).
014600*    05/23/95 MC -- CR-0356. WS-ACCUM-WORK-DISPLAY IS SCRATCH SPACE
014700*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
014800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
014900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
015000 01  WS-ACCUM-WORK-DISPLAY REDEFINES WS-ACCUM-WORK.
015100     05  WS-VOLATILITY-SUM-DISPLAY   PIC S9(9).
015200     05  WS-VOLATILITY-INDEX-DISPLAY PIC S9(6).
015300     05  WS-STREAK-CONTRIB-DISPLAY   PIC S9(6).
015400
015500*    10/11/07 JS -- CR-0367. WS-METRIC-DATE-ALPHA IS SCRATCH SPACE
015600*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
015700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
015800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
015900 01  WS-METRIC-DATE-ALPHA            PIC X(08).
016000
016100 77  MORE-EMOMETRC-SW                PIC X(1) VALUE SPACE.
016200     88  NO-MORE-EMOMETRC-RECS        VALUE "N".
016300     88  MORE-EMOMETRC-RECS           VALUE " ".
016400
016500*    04/02/08 RH -- AR-2005-14. COUNTERS-AND-ACCUMULATORS IS SCRATCH
016600*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
016700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
016800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
016900 01  COUNTERS-AND-ACCUMULATORS.
017000     05  RECORDS-READ                PIC S9(7) COMP.
017100     05  RECORDS-WRITTEN             PIC S9(7) COMP.
017200
017300 COPY ABENDREC.
017400
017500 PROCEDURE DIVISION.
017600*    03/07/95 JS -- THE VOLATILITY INDEX ON THE HEADER ROW IS AN
017700*    AVERAGE OVER EVERY READING, SO 200-ACCUM-METRIC-RTN AND
017800*    210-WRITE-HEADER-RTN CANNOT RUN UNTIL THE READ LOOP HAS SEEN
017900*    THE LAST RECORD; AN EMPTY EXTRACT SKIPS BOTH ENTIRELY.
018000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018100*    06/03/05 DO -- CR-0322. TEST AGAINST NO-MORE-EMOMETRC-RECS
018200*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
018300*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
018400*    CHANGE REQUEST ON FILE.
018500     IF NO-MORE-EMOMETRC-RECS
018600         PERFORM 500-WRITE-EMPTY-OVERVIEW THRU 500-EXIT
018700     ELSE
018800         PERFORM 100-MAINLINE THRU 100-EXIT
018900             UNTIL NO-MORE-EMOMETRC-RECS
019000         PERFORM 200-ACCUM-METRIC-RTN THRU 200-EXIT
019100         PERFORM 210-WRITE-HEADER-RTN THRU 210-EXIT.
019200*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO 900-CLEANUP --
019300*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
019400*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
019500     PERFORM 900-CLEANUP THRU 900-EXIT.
019600*    07/19/02 RH -- CR-0255. ZERO IS SET EXPLICITLY ON EVERY PASS --
019700*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
019800*    EARLIER RECORD IN THE SAME RUN.
019900     MOVE ZERO TO RETURN-CODE.
020000     GOBACK.
020100
020200*    12/05/96 TV -- CR-0219. OPENS AND INITIALIZES ONLY -- NOTHING
020300*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
020400*    PRIOR RUN'S VALUE.
020500 000-HOUSEKEEPING.
020600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020700     DISPLAY "******** BEGIN JOB EMOANLY ********".
020800*    03/14/95 JS -- CR-0144. INPUT IS OPENED ONCE, AT HOUSEKEEPING
020900*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
021000*    LOGIC ANYWHERE IN THIS PROGRAM.
021100     OPEN INPUT EMOMETRC-FILE.
021200*    07/19/02 RH -- CR-0255. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
021300*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
021400*    LOGIC ANYWHERE IN THIS PROGRAM.
021500     OPEN OUTPUT EMOOVRVW-FILE.
021600*    09/30/06 TV -- CR-0288. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
021700*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
021800*    LOGIC ANYWHERE IN THIS PROGRAM.
021900     OPEN OUTPUT SYSOUT.
022000*    11/02/06 RM -- CR-0301. COUNTERS-AND-ACCUMULATORS IS RESET TO
022100*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
022200*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
022300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022400*    09/30/06 TV -- CR-0288. ZERO IS SET EXPLICITLY ON EVERY PASS --
022500*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
022600*    EARLIER RECORD IN THE SAME RUN.
022700     MOVE ZERO TO WS-VOLATILITY-SUM.
022800
022900*    06/03/05 DO -- CR-0322. EMOMETRC-FILE IS RE-ENTERED HERE
023000*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
023100*    RETURNING TO THE TOP OF THE PARAGRAPH.
023200     READ EMOMETRC-FILE INTO EM-EMOTIONAL-METRIC-REC
023300         AT END
023400         MOVE "N" TO MORE-EMOMETRC-SW
023500         GO TO 000-EXIT
023600     END-READ.
023700     ADD +1 TO RECORDS-READ.
023800*    03/07/95 JS -- FIRST RECORD OF THE WINDOW ECHOED RAW SO A
023900*    CHILD-KEY MISMATCH AGAINST THE JOB'S PARAMETER CARD SHOWS UP
024000*    ON SYSOUT BEFORE ANY VOLATILITY FIGURE IS ACCUMULATED.
024100     DISPLAY "EMOANLY FIRST REC RAW: " EMOTIONAL-METRIC-REC-IN-TRACE.
024200 000-EXIT.
024300     EXIT.
024400
024500*    ONE PASS -- ACCUMULATE THE VOLATILITY CONTRIBUTION, WRITE
024600*    THE HEATMAP ROW, AND WRITE THE ALERT ROW WHERE IT APPLIES,
024700*    BEFORE READING THE NEXT RECORD.
024800 100-MAINLINE.
024900     MOVE "100-MAINLINE" TO PARA-NAME.
025000*    02/17/99 PK -- CR-0330. WS-STREAK-CONTRIB IS RECOMPUTED FRESH
025100*    HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE
025200*    LEFT OVER FROM A PRIOR RECORD.
025300     COMPUTE WS-STREAK-CONTRIB = EM-FRUSTRATION-STREAK * 0.5.
025400*    11/02/06 RM -- CR-0301. WS-STREAK-CONTRIB ACCUMULATES ACROSS
025500*    THE WHOLE EXTRACT -- IT IS INITIALIZED ONLY AT HOUSEKEEPING
025600*    TIME, NOT INSIDE THIS PARAGRAPH.
025700     ADD WS-STREAK-CONTRIB TO WS-VOLATILITY-SUM.
025800
025900*    06/03/05 DO -- CR-0322. THIS PERFORM ROUTES TO
026000*    250-EMIT-HEATMAP-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
026100*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
026200*    SITE.
026300     PERFORM 250-EMIT-HEATMAP-RTN THRU 250-EXIT.
026400
026500*    01/08/97 LW -- CR-0341. TEST AGAINST EM-FRUSTRATION-STREAK
026600*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
026700*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
026800*    CHANGE REQUEST ON FILE.
026900     IF EM-FRUSTRATION-STREAK > 2
027000         PERFORM 260-EMIT-ALERT-RTN THRU 260-EXIT.
027100
027200*    02/17/99 PK -- CR-0330. EMOMETRC-FILE IS RE-ENTERED HERE
027300*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
027400*    RETURNING TO THE TOP OF THE PARAGRAPH.
027500     READ EMOMETRC-FILE INTO EM-EMOTIONAL-METRIC-REC
027600         AT END
027700         MOVE "N" TO MORE-EMOMETRC-SW
027800         GO TO 100-EXIT
027900     END-READ.
028000     ADD +1 TO RECORDS-READ.
028100 100-EXIT.
028200     EXIT.
028300
028400*    08/17/03 RM -- CR-0198. LOGIC HERE WAS CARRIED OVER FROM THE
028500*    ORIGINAL DESIGN REVIEW AND HAS NOT NEEDED TO CHANGE SINCE --
028600*    SEE THE PARAGRAPH BELOW FOR THE CURRENT RULE.
028700 200-ACCUM-METRIC-RTN.
028800     MOVE "200-ACCUM-METRIC-RTN" TO PARA-NAME.
028900*    05/23/95 MC -- CR-0356. WS-VOLATILITY-INDEX IS RECOMPUTED FRESH
029000*    HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE
029100*    LEFT OVER FROM A PRIOR RECORD.
029200     COMPUTE WS-VOLATILITY-INDEX ROUNDED =
029300         WS-VOLATILITY-SUM / RECORDS-READ.
029400*    03/07/95 JS -- THE THREE PACKED ACCUMULATORS ARE DUMPED TWO
029500*    WAYS ON THE RUN LOG: RAW BYTES, FOR A BYTE-FOR-BYTE COMPARE
029600*    AGAINST A KNOWN-GOOD RERUN, AND UNPACKED DIGIT GROUPS, FOR A
029700*    HUMAN TO EYEBALL WITHOUT DECODING THE PACKED SIGN NIBBLE.
029800     DISPLAY "EMOANLY ACCUM WORK RAW: " WS-ACCUM-WORK-ALPHA.
029900     DISPLAY "EMOANLY ACCUM WORK DIGITS: "
030000         WS-VOLATILITY-SUM-DISPLAY " "
030100         WS-VOLATILITY-INDEX-DISPLAY " "
030200         WS-STREAK-CONTRIB-DISPLAY.
030300 200-EXIT.
030400     EXIT.
030500
030600*    03/07/95 JS -- RECOVERY LATENCY AND RESILIENCE GROWTH ARE
030700*    FIXED PENDING THE BASELINE STUDY NAMED IN THE REMARKS ABOVE;
030800*    THE VOLATILITY INDEX IS THE ONLY HEADER FIGURE ACTUALLY
030900*    DERIVED FROM THIS CHILD'S OWN READINGS.
031000 210-WRITE-HEADER-RTN.
031100     MOVE "210-WRITE-HEADER-RTN" TO PARA-NAME.
031200     MOVE "H"                       TO EO-RECORD-TYPE.
031300*    02/17/99 PK -- CR-0330. EM-CHILD-ID-HASHED IS SET EXPLICITLY ON
031400*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
031500*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
031600     MOVE EM-CHILD-ID-HASHED        TO EO-CHILD-ID-HASHED.
031700*    01/08/97 LW -- CR-0341. WS-VOLATILITY-INDEX IS SET EXPLICITLY
031800*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
031900*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
032000     MOVE WS-VOLATILITY-INDEX       TO EO-VOLATILITY-INDEX.
032100*    05/23/95 MC -- CR-0356. THE TARGET FIELD IS SET EXPLICITLY ON
032200*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
032300*    FROM AN EARLIER RECORD IN THE SAME RUN.
032400     MOVE 2.5                       TO EO-AVG-RECOVERY-LATENCY.
032500*    10/11/07 JS -- CR-0367. THE TARGET FIELD IS SET EXPLICITLY ON
032600*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
032700*    FROM AN EARLIER RECORD IN THE SAME RUN.
032800     MOVE 1.15                      TO EO-RESILIENCE-GROWTH.
032900*    04/02/08 RH -- AR-2005-14. EMOTIONAL-OVERVIEW-REC GOES TO DISK
033000*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
033100*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
033200     WRITE EMOTIONAL-OVERVIEW-REC FROM EO-EMOTIONAL-OVERVIEW-REC.
033300     ADD +1 TO RECORDS-WRITTEN.
033400 210-EXIT.
033500     EXIT.
033600
033700*    03/07/95 JS -- SPIKE-CNT USES THE SAME >2 THRESHOLD AS THE
033800*    ALERT TEST IN 100- SO A HEATMAP CELL AND ITS COMPANION ALERT
033900*    ROW (WHEN ONE EXISTS) ALWAYS AGREE ON WHETHER A GIVEN READING
034000*    COUNTED AS A SPIKE.
034100 250-EMIT-HEATMAP-RTN.
034200     MOVE "250-EMIT-HEATMAP-RTN" TO PARA-NAME.
034300     MOVE "D"                    TO EO-RECORD-TYPE.
034400*    12/05/96 TV -- CR-0219. EM-CHILD-ID-HASHED IS SET EXPLICITLY ON
034500*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
034600*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
034700     MOVE EM-CHILD-ID-HASHED     TO EO-CHILD-ID-HASHED.
034800*    08/17/03 RM -- CR-0198. EM-METRIC-DATE IS SET EXPLICITLY ON
034900*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
035000*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
035100     MOVE EM-METRIC-DATE         TO WS-METRIC-DATE-ALPHA.
035200*    03/14/95 DO -- CR-0144. WS-METRIC-DATE-ALPHA IS SET EXPLICITLY
035300*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
035400*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
035500     MOVE WS-METRIC-DATE-ALPHA   TO EO-HEATMAP-DATE.
035600*    07/19/02 PK -- CR-0255. EM-MOOD-STATE IS SET EXPLICITLY ON
035700*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
035800*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
035900     MOVE EM-MOOD-STATE          TO EO-HEATMAP-DOM-MOOD.
036000*    10/11/07 JS -- CR-0367. TEST AGAINST EM-FRUSTRATION-STREAK
036100*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
036200*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
036300*    CHANGE REQUEST ON FILE.
036400     IF EM-FRUSTRATION-STREAK > 2
036500         MOVE 1 TO EO-HEATMAP-SPIKE-CNT
036600     ELSE
036700         MOVE 0 TO EO-HEATMAP-SPIKE-CNT.
036800*    09/30/06 LW -- CR-0288. EM-STABILITY-INDEX IS SET EXPLICITLY ON
036900*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
037000*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
037100     MOVE EM-STABILITY-INDEX     TO EO-HEATMAP-STABILITY.
037200*    11/02/06 MC -- CR-0301. EMOTIONAL-OVERVIEW-REC GOES TO DISK
037300*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
037400*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
037500     WRITE EMOTIONAL-OVERVIEW-REC FROM EO-EMOTIONAL-OVERVIEW-REC.
037600     ADD +1 TO RECORDS-WRITTEN.
037700 250-EXIT.
037800     EXIT.
037900
038000*    06/03/06 RH -- RESOLVED-STATUS FROM STABILITY-INDEX, SEE
038100*    CR-0298.
038200 260-EMIT-ALERT-RTN.
038300     MOVE "260-EMIT-ALERT-RTN" TO PARA-NAME.
038400     MOVE "A"                    TO EO-RECORD-TYPE.
038500*    06/03/05 JS -- CR-0322. EM-CHILD-ID-HASHED IS SET EXPLICITLY ON
038600*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
038700*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
038800     MOVE EM-CHILD-ID-HASHED     TO EO-CHILD-ID-HASHED.
038900*    02/17/99 RH -- CR-0330. EM-METRIC-DATE IS BUILT BY STRING
039000*    RATHER THAN A SERIES OF MOVEs SO THE NARRATIVE TEXT CAN VARY IN
039100*    LENGTH WITHOUT LEAVING TRAILING SPACES OR A TRUNCATED WORD.
039200     STRING EM-METRIC-DATE DELIMITED BY SIZE
039300            EM-METRIC-TIME DELIMITED BY SIZE
039400            INTO EO-ALERT-TIMESTAMP.
039500     MOVE "VARIOUS"              TO EO-ALERT-CONCEPT-ID.
039600*    01/08/97 TV -- CR-0341. EM-FRUSTRATION-STREAK IS SET EXPLICITLY
039700*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
039800*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
039900     MOVE EM-FRUSTRATION-STREAK  TO EO-ALERT-STREAK-LTH.
040000*    04/02/08 RH -- AR-2005-14. TEST AGAINST EM-STABILITY-INDEX
040100*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
040200*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
040300*    CHANGE REQUEST ON FILE.
040400     IF EM-STABILITY-INDEX > 1
040500         MOVE "RESOLVED" TO EO-ALERT-RESOLVED-STAT
040600     ELSE
040700         MOVE "ACTIVE"   TO EO-ALERT-RESOLVED-STAT.
040800*    05/23/95 RM -- CR-0356. EMOTIONAL-OVERVIEW-REC GOES TO DISK
040900*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
041000*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
041100     WRITE EMOTIONAL-OVERVIEW-REC FROM EO-EMOTIONAL-OVERVIEW-REC.
041200     ADD +1 TO RECORDS-WRITTEN.
041300 260-EXIT.
041400     EXIT.
041500
041600*    03/07/95 JS -- A CHILD WITH NO READINGS IN THE REQUESTED
041700*    WINDOW STILL GETS A HEADER ROW SO THE DASHBOARD SHOWS "NO
041800*    DATA" RATHER THAN A MISSING TILE.
041900 500-WRITE-EMPTY-OVERVIEW.
042000     MOVE "500-WRITE-EMPTY-OVERVIEW" TO PARA-NAME.
042100*    01/08/97 LW -- CR-0341. EO-EMOTIONAL-OVERVIEW-REC IS RESET TO
042200*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
042300*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
042400     INITIALIZE EO-EMOTIONAL-OVERVIEW-REC.
042500     MOVE "H" TO EO-RECORD-TYPE.
042600*    10/11/07 DO -- CR-0367. EMOTIONAL-OVERVIEW-REC GOES TO DISK
042700*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
042800*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
042900     WRITE EMOTIONAL-OVERVIEW-REC FROM EO-EMOTIONAL-OVERVIEW-REC.
043000     ADD +1 TO RECORDS-WRITTEN.
043100 500-EXIT.
043200     EXIT.
043300
043400*    03/07/95 JS -- BOTH FILES CLOSE TOGETHER NO MATTER WHICH
043500*    MAINLINE BRANCH RAN, SO THIS ONE PARAGRAPH SERVES THE NORMAL
043600*    PATH AND THE EMPTY-EXTRACT PATH ALIKE.
043700 700-CLOSE-FILES.
043800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
043900*    05/23/95 MC -- CR-0356. EMOMETRC-FILE IS CLOSED ON BOTH THE
044000*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
044100*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
044200     CLOSE EMOMETRC-FILE, EMOOVRVW-FILE, SYSOUT.
044300 700-EXIT.
044400     EXIT.
044500
044600*    03/07/95 JS -- COUNTS ARE ECHOED SO A SHORT WRITE (FEWER
044700*    OVERVIEW ROWS THAN HEADER-PLUS-HEATMAP-PLUS-ALERTS SHOULD
044800*    PRODUCE) IS VISIBLE ON THE JOB LOG WITHOUT BROWSING THE
044900*    OUTPUT FILE.
045000 900-CLEANUP.
045100     MOVE "900-CLEANUP" TO PARA-NAME.
045200*    04/02/08 PK -- AR-2005-14. THIS PERFORM ROUTES TO
045300*    700-CLOSE-FILES -- SEE THAT PARAGRAPH FOR THE CURRENT
045400*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
045500*    SITE.
045600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
045700     DISPLAY "** EMOTIONAL-METRIC RECORDS READ **".
045800*    10/11/07 JS -- CR-0367. LINE GOES TO THE OPERATOR CONSOLE OR
045900*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
046000*    DOWNSTREAM JOB DEPENDS ON.
046100     DISPLAY RECORDS-READ.
046200     DISPLAY "** EMOTIONAL-OVERVIEW RECORDS WRITTEN **".
046300*    04/02/08 RH -- AR-2005-14. LINE GOES TO THE OPERATOR CONSOLE OR
046400*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
046500*    DOWNSTREAM JOB DEPENDS ON.
046600     DISPLAY RECORDS-WRITTEN.
046700     DISPLAY "******** NORMAL END OF JOB EMOANLY ********".
046800 900-EXIT.
046900     EXIT.
047000
047100*    03/07/95 JS -- HELD IN RESERVE FOR AN UNEXPECTED FILE-STATUS
047200*    CONDITION; NEITHER FILE'S READ OR WRITE LOGIC IN THIS
047300*    RELEASE BRANCHES HERE.
047400 1000-ABEND-RTN.
047500*    12/05/96 LW -- CR-0219. SYSOUT-REC GOES TO DISK EXACTLY AS
047600*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
047700*    BETWEEN HERE AND THE PHYSICAL WRITE.
047800     WRITE SYSOUT-REC FROM ABEND-REC.
047900*    08/17/03 MC -- CR-0198. THIS PERFORM ROUTES TO 700-CLOSE-FILES
048000*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
048100*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
048200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
048300     DISPLAY "*** ABNORMAL END OF JOB-EMOANLY ***" UPON CONSOLE.
048400     MOVE +12 TO RETURN-CODE.
048500     GOBACK.
