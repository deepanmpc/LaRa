000100******************************************************************
000200***** RECORD LAYOUT FOR THE ZPD-METRIC EXTRACT FILE
000300***** ONE RECORD PER LOGGED ZONE-OF-PROXIMAL-DEVELOPMENT READING
000400***** FILE IS A PER-CHILD EXTRACT, ALREADY DE-IDENTIFIED UPSTREAM
000500***** SORTED ASCENDING BY CHILD-ID-HASHED THEN METRIC-TIMESTAMP
000600******************************************************************
000700 01  ZM-ZPD-METRIC-REC.
000800     05  ZM-CHILD-ID-HASHED          PIC X(64).
000900     05  ZM-CONCEPT-ID               PIC X(20).
001000     05  ZM-METRIC-TIMESTAMP.
001100         10  ZM-METRIC-DATE          PIC 9(8).
001200         10  ZM-METRIC-TIME          PIC 9(6).
001300     05  ZM-MASTERY-SCORE            PIC S9(1)V9(4).
001400     05  ZM-MASTERY-LEVEL            PIC S9(1)V9(4).
001500     05  ZM-DIFFICULTY-LEVEL         PIC 9(2).
001600     05  ZM-ENGAGEMENT-FREQUENCY     PIC 9(4).
001700     05  FILLER                      PIC X(06).
