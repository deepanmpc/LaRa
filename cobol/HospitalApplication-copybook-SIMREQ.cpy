000100******************************************************************
000200***** RECORD LAYOUT FOR THE SIMULATION-REQUEST EXTRACT FILE
000300***** ONE RECORD PER WHAT-IF PROJECTION REQUESTED FOR A CHILD.
000400***** REINFORCEMENT-STYLE-ADJUSTMENT IS CARRIED THROUGH BUT NOT
000500***** USED IN ANY COMPUTATION IN THIS RELEASE.
000600******************************************************************
000700 01  SQ-SIMULATION-REQUEST-REC.
000800     05  SQ-CHILD-ID-HASHED          PIC X(64).
000900     05  SQ-DIFFICULTY-ADJ-PCT       PIC S9(3)V9(2).
001000     05  SQ-INTERVENTION-FREQ-ADJ    PIC S9(3)V9(2).
001100     05  SQ-REINFORCEMENT-STYLE-ADJ  PIC S9(1)V9(2).
001200     05  FILLER                      PIC X(10).
