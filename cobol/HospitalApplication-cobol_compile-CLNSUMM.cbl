000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLNSUMM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/16/95.
000600 DATE-COMPILED. 05/16/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    PLAIN-LANGUAGE CLINICAL SUMMARY FOR ONE CHILD.  CALLS
001100*    RISKPRED TO GET THE CURRENT PREDICTIVE-RISK FIGURES, PICKS
001200*    ONE OF THREE FIXED NARRATIVE BRANCHES OFF THE CLINICAL-ALERT
001300*    TIER (AND, FOR TIER 2, THE STAGNATION PROBABILITY), AND
001400*    CONCATENATES THE FOUR NARRATIVE PIECES INTO A SINGLE
001500*    STRUCTURED SHORT SUMMARY FOR THE CLINICIAN DASHBOARD.
001600******************************************************************
001700*CHANGE LOG.
001800*    05/16/95  JS  CR-0149  ORIGINAL PROGRAM.
001900*    02/17/99  DO  Y2K-0016 YEAR 2000 READINESS REVIEW -- PROGRAM
002000*                           CARRIES NO DATE FIELDS OF ITS OWN.
002100*                           NO CHANGE REQUIRED.  SIGNED OFF PER
002200*                           Y2K PROJECT.
002300*    09/09/04  TV  CR-0272  CALLS RISKPRED DIRECTLY NOW INSTEAD
002400*                           OF READING PREDICTIVE-RISK-OUT, SO
002500*                           THIS STEP NO LONGER DEPENDS ON THE
002600*                           RISKPRED JOB STEP HAVING RUN FIRST
002700*                           IN THE SAME STREAM.
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON QUICK-RERUN-SW.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
004000*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004100*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004200     SELECT SYSOUT
004300         ASSIGN TO UT-S-SYSOUT
004400         ORGANIZATION IS SEQUENTIAL.
004500
004600*    07/19/02 RH -- CR-0255. CLNSUMM-FILE LAYOUT IS FIXED-BLOCK,
004700*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004800*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004900     SELECT CLNSUMM-FILE
005000         ASSIGN TO UT-S-CLNSUMM
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS OFCODE.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600*    09/30/06 TV -- CR-0288. SYSOUT LAYOUT IS FIXED-BLOCK,
005700*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005800*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005900 FD  SYSOUT
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 100 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS SYSOUT-REC.
006500*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
006600*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
006700*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
006800*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
006900 01  SYSOUT-REC                      PIC X(100).
007000
007100****** CLINICAL-SUMMARY-OUT -- ONE RECORD PER RUN
007200 FD  CLNSUMM-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 570 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS CLINICAL-SUMMARY-REC.
007800*    07/19/02 RH -- CR-0255. CLINICAL-SUMMARY-REC IS SCRATCH SPACE
007900*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
008000*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
008100*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
008200 01  CLINICAL-SUMMARY-REC            PIC X(570).
008300
008400 WORKING-STORAGE SECTION.
008500*    09/30/06 TV -- CR-0288. FILE-STATUS-CODES IS SCRATCH SPACE FOR
008600*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
008700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
008800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
008900 01  FILE-STATUS-CODES.
009000     05  OFCODE                      PIC X(2).
009100         88  CODE-WRITE               VALUE SPACES.
009200
009300 COPY CLNSUMO.
009400
009500*    11/02/06 RM -- CR-0301. WS-RISKPRED-LINKAGE IS SCRATCH SPACE
009600*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
009700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
009800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009900 01  WS-RISKPRED-LINKAGE.
010000     05  RP-CHILD-ID-HASHED          PIC X(64).
010100     05  RP-FRUSTRATION-RISK-SCORE   PIC S9(1)V9(4).
010200     05  RP-MASTERY-STAGNATION-PROB  PIC S9(1)V9(4).
010300     05  RP-ESCALATION-LIKELIHOOD    PIC S9(1)V9(4).
010400     05  RP-ADAPTIVE-WINDOW-SIZE     PIC 9(02).
010500     05  RP-SKEWNESS-INDEX           PIC S9(1)V9(4).
010600     05  RP-CONFIDENCE-WIDTH         PIC S9(1)V9(4).
010700     05  RP-RISK-LOWER-BOUND         PIC S9(1)V9(4).
010800     05  RP-RISK-UPPER-BOUND         PIC S9(1)V9(4).
010900     05  RP-CLINICAL-ALERT-TIER      PIC 9(01).
011000     05  RP-ALERT-RATIONALE          PIC X(120).
011100*    06/03/05 DO -- CR-0322. WS-RISKPRED-LINKAGE-ALPHA IS SCRATCH
011200*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011300*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011400*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011500 01  WS-RISKPRED-LINKAGE-ALPHA REDEFINES WS-RISKPRED-LINKAGE
011600                                      PIC X(222).
011700*    02/17/99 PK -- CR-0330. RP-RETURN-CD IS SCRATCH SPACE FOR ITS
011800*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
011900*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
012000*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012100 01  RP-RETURN-CD                    PIC S9(4) COMP.
012200
012300*    09/09/04 TV -- LOWER-BOUND-PCT AND ITS DISPLAY FORM ARE USED
012400*    ONLY WHEN THE TIER-2 "UNCERTAIN ESCALATION" WORDING IS
012500*    SELECTED; OTHER TIERS LEAVE THIS GROUP UNTOUCHED.
012600 01  WS-NARRATIVE-WORK.
012700     05  WS-LOWER-BOUND-PCT          PIC 9(3) COMP-3.
012800     05  WS-CONFIDENCE-LOWER-DISPLAY PIC X(40).
012900*    01/08/97 LW -- CR-0341. WS-NARRATIVE-WORK-ALPHA IS SCRATCH
013000*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
013100*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
013200*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
013300 01  WS-NARRATIVE-WORK-ALPHA REDEFINES WS-NARRATIVE-WORK
013400                                      PIC X(42).
013500
013600*    05/23/95 MC -- CR-0356. CS-CLINICAL-SUMMARY-REC-TRACE IS
013700*    SCRATCH SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION
013800*    ONLY -- NOT REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO
013900*    IT CAN BE RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014000 01  CS-CLINICAL-SUMMARY-REC-TRACE REDEFINES
014100     CS-CLINICAL-SUMMARY-REC.
014200     05  WS-CS-TREND-COPY            PIC X(90).
014300     05  FILLER                      PIC X(480).
014400
014500*    09/09/04 TV -- SCRATCH AREA FOR THE TRAILING-BLANK SCAN USED
014600*    TO SQUEEZE THE FOUR NARRATIVE FIELDS TOGETHER WITHOUT
014700*    EMBEDDING THEIR PIC X FILL IN THE MIDDLE OF THE SENTENCE.
014800 01  WS-SCAN-TEXT                    PIC X(250).
014900*    10/11/07 JS -- CR-0367. WS-SCAN-IDX IS SCRATCH SPACE FOR ITS
015000*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
015100*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
015200*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
015300 01  WS-SCAN-IDX                     PIC S9(4) COMP.
015400*    04/02/08 RH -- AR-2005-14. WS-SCAN-LEN IS SCRATCH SPACE FOR ITS
015500*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
015600*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
015700*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
015800 01  WS-SCAN-LEN                     PIC S9(4) COMP.
015900*    12/05/96 TV -- CR-0219. WS-TREND-LEN IS SCRATCH SPACE FOR ITS
016000*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
016100*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
016200*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
016300 01  WS-TREND-LEN                    PIC S9(4) COMP.
016400*    08/17/03 RM -- CR-0198. WS-ACTION-LEN IS SCRATCH SPACE FOR ITS
016500*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
016600*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
016700*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
016800 01  WS-ACTION-LEN                   PIC S9(4) COMP.
016900*    03/14/95 DO -- CR-0144. WS-CONFID-LEN IS SCRATCH SPACE FOR ITS
017000*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
017100*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
017200*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
017300 01  WS-CONFID-LEN                   PIC S9(4) COMP.
017400*    07/19/02 PK -- CR-0255. WS-UNCERT-LEN IS SCRATCH SPACE FOR ITS
017500*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
017600*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
017700*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
017800 01  WS-UNCERT-LEN                   PIC S9(4) COMP.
017900
018000*    09/30/06 LW -- CR-0288. RECORDS-WRITTEN IS SCRATCH SPACE FOR
018100*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
018200*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
018300*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
018400 01  RECORDS-WRITTEN                 PIC S9(4) COMP.
018500
018600 COPY ABENDREC.
018700
018800 PROCEDURE DIVISION.
018900*    09/09/04 TV -- CR-0272.  STRICT SEQUENCE BELOW: THE NARRATIVE
019000*    CANNOT BE SELECTED UNTIL RISKPRED HAS RETURNED THE TIER, THE
019100*    CONFIDENCE TEXT CANNOT BE LOWER-CASED UNTIL 300- HAS MOVED IT,
019200*    AND THE FOUR PIECES CANNOT BE STRUNG TOGETHER UNTIL ALL FOUR
019300*    ARE IN PLACE -- SO THIS SHOP RUNS THESE STEPS IN ONE FIXED
019400*    LINE RATHER THAN LETTING THEM BE REORDERED BY A LATER MAINTAINER.
019500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019600*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO
019700*    200-CALL-RISKPRED-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
019800*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
019900*    SITE.
020000     PERFORM 200-CALL-RISKPRED-RTN THRU 200-EXIT.
020100*    07/19/02 RH -- CR-0255. THIS PERFORM ROUTES TO
020200*    300-SELECT-BRANCH-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
020300*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
020400*    SITE.
020500     PERFORM 300-SELECT-BRANCH-RTN THRU 300-EXIT.
020600*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO
020700*    340-LOWERCASE-CONFID-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
020800*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
020900*    SITE.
021000     PERFORM 340-LOWERCASE-CONFID-RTN THRU 340-EXIT.
021100*    11/02/06 RM -- CR-0301. THIS PERFORM ROUTES TO
021200*    350-FORMAT-SUMMARY-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
021300*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
021400*    SITE.
021500     PERFORM 350-FORMAT-SUMMARY-RTN THRU 350-EXIT.
021600*    06/03/05 DO -- CR-0322. THIS PERFORM ROUTES TO
021700*    400-WRITE-SUMMARY-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
021800*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
021900*    SITE.
022000     PERFORM 400-WRITE-SUMMARY-RTN THRU 400-EXIT.
022100*    02/17/99 PK -- CR-0330. THIS PERFORM ROUTES TO 900-CLEANUP --
022200*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
022300*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
022400     PERFORM 900-CLEANUP THRU 900-EXIT.
022500*    01/08/97 LW -- CR-0341. ZERO IS SET EXPLICITLY ON EVERY PASS --
022600*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
022700*    EARLIER RECORD IN THE SAME RUN.
022800     MOVE ZERO TO RETURN-CODE.
022900     GOBACK.
023000
023100*    11/02/06 MC -- CR-0301. OPENS AND INITIALIZES ONLY -- NOTHING
023200*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
023300*    PRIOR RUN'S VALUE.
023400 000-HOUSEKEEPING.
023500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023600     DISPLAY "******** BEGIN JOB CLNSUMM ********".
023700*    03/14/95 JS -- CR-0144. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
023800*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
023900*    LOGIC ANYWHERE IN THIS PROGRAM.
024000     OPEN OUTPUT CLNSUMM-FILE.
024100*    07/19/02 RH -- CR-0255. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
024200*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
024300*    LOGIC ANYWHERE IN THIS PROGRAM.
024400     OPEN OUTPUT SYSOUT.
024500*    05/23/95 MC -- CR-0356. ZERO IS SET EXPLICITLY ON EVERY PASS --
024600*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
024700*    EARLIER RECORD IN THE SAME RUN.
024800     MOVE ZERO TO RECORDS-WRITTEN.
024900*    09/30/06 TV -- CR-0288. WS-RISKPRED-LINKAGE IS RESET TO ITS
025000*    INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
025100*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
025200     INITIALIZE WS-RISKPRED-LINKAGE.
025300 000-EXIT.
025400     EXIT.
025500
025600*    06/03/05 JS -- CR-0322. LOGIC HERE WAS CARRIED OVER FROM THE
025700*    ORIGINAL DESIGN REVIEW AND HAS NOT NEEDED TO CHANGE SINCE --
025800*    SEE THE PARAGRAPH BELOW FOR THE CURRENT RULE.
025900 200-CALL-RISKPRED-RTN.
026000     MOVE "200-CALL-RISKPRED-RTN" TO PARA-NAME.
026100     CALL "RISKPRED" USING WS-RISKPRED-LINKAGE, RP-RETURN-CD.
026200*    11/02/06 RM -- CR-0301. TEST AGAINST RP-RETURN-CD REFLECTS A
026300*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
026400*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
026500*    REQUEST ON FILE.
026600     IF RP-RETURN-CD NOT = ZERO
026700         MOVE "RISKPRED SUBPROGRAM RETURNED NON-ZERO"
026800             TO ABEND-REASON
026900*        09/09/04 TV -- CR-0272.  A NON-ZERO RETURN OUT OF
027000*        RISKPRED MEANS THE LINKAGE AREA THIS PROGRAM BUILT IS
027100*        SUSPECT; DUMP IT RAW SO THE ABEND CAN BE TRACED BACK TO
027200*        A BAD PARAMETER RATHER THAN A RISKPRED BUG.
027300         DISPLAY "CLNSUMM RISKPRED FAIL, LINKAGE RAW: "
027400             WS-RISKPRED-LINKAGE-ALPHA
027500         GO TO 1000-ABEND-RTN.
027600 200-EXIT.
027700     EXIT.
027800
027900*    FIRST MATCH WINS -- TIER 3, THEN TIER 2 WITH HEAVY
028000*    STAGNATION, THEN NOMINAL.  SEE BUSINESS RULES.
028100 300-SELECT-BRANCH-RTN.
028200     MOVE "300-SELECT-BRANCH-RTN" TO PARA-NAME.
028300*    06/03/05 DO -- CR-0322. TEST AGAINST RP-CLINICAL-ALERT-TIER
028400*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
028500*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
028600*    CHANGE REQUEST ON FILE.
028700     IF RP-CLINICAL-ALERT-TIER = 3
028800         MOVE "High magnitude escalation vector detected "
028900            & "within EWMA bounds." TO CS-DOMINANT-RISK-TREND
029000         MOVE "Pre-emptive de-escalation protocol recommended "
029100            & "(e.g. Deep Breathing)." TO CS-RECOMMENDED-ACTION
029200         MOVE "High (Bayesian CI explicitly narrow)"
029300             TO CS-CONFIDENCE-LEVEL
029400         COMPUTE WS-LOWER-BOUND-PCT ROUNDED =
029500             RP-RISK-LOWER-BOUND * 100
029600*        05/16/95 JS -- TIER 3 IS THE ALERT LEVEL CLINICIANS ACT
029700*        ON FASTEST, SO THE PACKED PERCENT WORK AREA IS DUMPED
029800*        RAW HERE TO CATCH A SCALING ERROR BEFORE IT REACHES THE
029900*        UNCERTAINTY SENTENCE BELOW.
030000         DISPLAY "CLNSUMM TIER-3 LOWER-BOUND WORK: "
030100             WS-NARRATIVE-WORK-ALPHA
030200         STRING "Risk projection holds firmly above "
030300                DELIMITED BY SIZE
030400                WS-LOWER-BOUND-PCT DELIMITED BY SIZE
030500                "% confidence lower-bound." DELIMITED BY SIZE
030600                INTO CS-UNCERTAINTY-STATEMENT
030700     ELSE
030800         IF RP-CLINICAL-ALERT-TIER = 2
030900              AND RP-MASTERY-STAGNATION-PROB > 0.6
031000             MOVE "Concept mastery plateau extending over "
031100                & "the adaptive window." TO CS-DOMINANT-RISK-TREND
031200             MOVE "Reduce task difficulty by 15% to rebuild "
031300                & "momentum." TO CS-RECOMMENDED-ACTION
031400             MOVE "Moderate" TO CS-CONFIDENCE-LEVEL
031500             MOVE "Stagnation highly probable, though "
031600                & "emotional valence variance is wide."
031700                  TO CS-UNCERTAINTY-STATEMENT
031800         ELSE
031900             MOVE "Session trajectory is stable and tracking "
032000                & "nominally." TO CS-DOMINANT-RISK-TREND
032100             MOVE "Maintain current scaffolding and ZPD "
032200                & "progression zones." TO CS-RECOMMENDED-ACTION
032300             MOVE "High" TO CS-CONFIDENCE-LEVEL
032400             MOVE "Predictions fall cleanly within a tight "
032500                & "15% uncertainty margin."
032600                  TO CS-UNCERTAINTY-STATEMENT.
032700 300-EXIT.
032800     EXIT.
032900
033000*    09/09/04 TV -- NO INTRINSIC FUNCTIONS IN THIS SHOP'S DIALECT.
033100*    LOWER-CASE VIA INSPECT CONVERTING.
033200 340-LOWERCASE-CONFID-RTN.
033300     MOVE "340-LOWERCASE-CONFID-RTN" TO PARA-NAME.
033400*    10/11/07 JS -- CR-0367. CS-CONFIDENCE-LEVEL IS SET EXPLICITLY
033500*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
033600*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
033700     MOVE CS-CONFIDENCE-LEVEL TO WS-CONFIDENCE-LOWER-DISPLAY.
033800     INSPECT WS-CONFIDENCE-LOWER-DISPLAY
033900         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034000                 TO "abcdefghijklmnopqrstuvwxyz".
034100 340-EXIT.
034200     EXIT.
034300
034400*    09/09/04 TV -- CR-0272.  EACH OF THE FOUR NARRATIVE FIELDS IS
034500*    SCANNED BACK-TO-FRONT SEPARATELY BEFORE THE FINAL STRING
034600*    BELOW, BECAUSE THE FOUR SOURCE FIELDS ARE FOUR DIFFERENT PIC
034700*    X WIDTHS AND EACH ONE'S OWN LITERAL LENGTH VARIES BY WHICH
034800*    BRANCH OF 300- FIRED.
034900*    TRAILING-BLANK LENGTH OF EACH NARRATIVE FIELD, SO THE
035000*    SUMMARY STRING DOES NOT CARRY THE FIELD'S PIC X FILL
035100*    INTO THE MIDDLE OF THE SENTENCE.
035200 350-FORMAT-SUMMARY-RTN.
035300     MOVE "350-FORMAT-SUMMARY-RTN" TO PARA-NAME.
035400*    04/02/08 RH -- AR-2005-14. SPACES IS SET EXPLICITLY ON EVERY
035500*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
035600*    FROM AN EARLIER RECORD IN THE SAME RUN.
035700     MOVE SPACES TO WS-SCAN-TEXT.
035800*    12/05/96 TV -- CR-0219. CS-DOMINANT-RISK-TREND IS SET
035900*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
036000*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
036100     MOVE CS-DOMINANT-RISK-TREND TO WS-SCAN-TEXT.
036200*    08/17/03 RM -- CR-0198. THIS PERFORM ROUTES TO
036300*    360-SCAN-BACK-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
036400*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
036500*    SITE.
036600     PERFORM 360-SCAN-BACK-RTN THRU 360-EXIT.
036700*    03/14/95 DO -- CR-0144. WS-SCAN-LEN IS SET EXPLICITLY ON EVERY
036800*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
036900*    FROM AN EARLIER RECORD IN THE SAME RUN.
037000     MOVE WS-SCAN-LEN TO WS-TREND-LEN.
037100
037200*    07/19/02 PK -- CR-0255. SPACES IS SET EXPLICITLY ON EVERY PASS
037300*    -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM
037400*    AN EARLIER RECORD IN THE SAME RUN.
037500     MOVE SPACES TO WS-SCAN-TEXT.
037600*    09/30/06 LW -- CR-0288. CS-RECOMMENDED-ACTION IS SET EXPLICITLY
037700*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
037800*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
037900     MOVE CS-RECOMMENDED-ACTION TO WS-SCAN-TEXT.
038000*    11/02/06 MC -- CR-0301. THIS PERFORM ROUTES TO
038100*    360-SCAN-BACK-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
038200*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
038300*    SITE.
038400     PERFORM 360-SCAN-BACK-RTN THRU 360-EXIT.
038500*    06/03/05 JS -- CR-0322. WS-SCAN-LEN IS SET EXPLICITLY ON EVERY
038600*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
038700*    FROM AN EARLIER RECORD IN THE SAME RUN.
038800     MOVE WS-SCAN-LEN TO WS-ACTION-LEN.
038900
039000*    02/17/99 RH -- CR-0330. SPACES IS SET EXPLICITLY ON EVERY PASS
039100*    -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM
039200*    AN EARLIER RECORD IN THE SAME RUN.
039300     MOVE SPACES TO WS-SCAN-TEXT.
039400*    01/08/97 TV -- CR-0341. WS-CONFIDENCE-LOWER-DISPLAY IS SET
039500*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
039600*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
039700     MOVE WS-CONFIDENCE-LOWER-DISPLAY TO WS-SCAN-TEXT.
039800*    05/23/95 RM -- CR-0356. THIS PERFORM ROUTES TO
039900*    360-SCAN-BACK-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
040000*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
040100*    SITE.
040200     PERFORM 360-SCAN-BACK-RTN THRU 360-EXIT.
040300*    10/11/07 DO -- CR-0367. WS-SCAN-LEN IS SET EXPLICITLY ON EVERY
040400*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
040500*    FROM AN EARLIER RECORD IN THE SAME RUN.
040600     MOVE WS-SCAN-LEN TO WS-CONFID-LEN.
040700
040800*    04/02/08 PK -- AR-2005-14. SPACES IS SET EXPLICITLY ON EVERY
040900*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
041000*    FROM AN EARLIER RECORD IN THE SAME RUN.
041100     MOVE SPACES TO WS-SCAN-TEXT.
041200*    12/05/96 LW -- CR-0219. CS-UNCERTAINTY-STATEMENT IS SET
041300*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
041400*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
041500     MOVE CS-UNCERTAINTY-STATEMENT TO WS-SCAN-TEXT.
041600*    08/17/03 MC -- CR-0198. THIS PERFORM ROUTES TO
041700*    360-SCAN-BACK-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
041800*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
041900*    SITE.
042000     PERFORM 360-SCAN-BACK-RTN THRU 360-EXIT.
042100*    03/14/95 JS -- CR-0144. WS-SCAN-LEN IS SET EXPLICITLY ON EVERY
042200*    PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
042300*    FROM AN EARLIER RECORD IN THE SAME RUN.
042400     MOVE WS-SCAN-LEN TO WS-UNCERT-LEN.
042500
042600*    07/19/02 RH -- CR-0255. CS-DOMINANT-RISK-TREND IS BUILT BY
042700*    STRING RATHER THAN A SERIES OF MOVEs SO THE NARRATIVE TEXT CAN
042800*    VARY IN LENGTH WITHOUT LEAVING TRAILING SPACES OR A TRUNCATED
042900*    WORD.
043000     STRING CS-DOMINANT-RISK-TREND (1:WS-TREND-LEN)
043100            " " DELIMITED BY SIZE
043200            CS-RECOMMENDED-ACTION (1:WS-ACTION-LEN)
043300            " Confidence is " DELIMITED BY SIZE
043400            WS-CONFIDENCE-LOWER-DISPLAY (1:WS-CONFID-LEN)
043500            ". " DELIMITED BY SIZE
043600            CS-UNCERTAINTY-STATEMENT (1:WS-UNCERT-LEN)
043700            DELIMITED BY SIZE
043800            INTO CS-STRUCTURED-SHORT-SUMMARY.
043900 350-EXIT.
044000     EXIT.
044100
044200*    09/09/04 TV -- CR-0272.  BACKWARD SCAN INSTEAD OF A REFERENCE-
044300*    MODIFICATION AGAINST A FIXED LENGTH BECAUSE EACH NARRATIVE
044400*    LITERAL MOVED IN 300-SELECT-BRANCH-RTN IS A DIFFERENT LENGTH
044500*    AND THIS SHOP'S DIALECT HAS NO FUNCTION TO GIVE US THAT
044600*    LENGTH DIRECTLY.  WS-SCAN-TEXT IS RIGHT-PADDED WITH SPACES BY
044700*    THE MOVE THAT PRECEDES THE PERFORM, SO THE FIRST NON-SPACE
044800*    FOUND SCANNING FROM POSITION 250 BACKWARD IS THE TRUE END OF
044900*    THE TEXT.
045000 360-SCAN-BACK-RTN.
045100     MOVE "360-SCAN-BACK-RTN" TO PARA-NAME.
045200*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO
045300*    370-SCAN-STEP-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
045400*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
045500*    SITE.
045600     PERFORM 370-SCAN-STEP-RTN THRU 370-EXIT
045700         VARYING WS-SCAN-IDX FROM 250 BY -1
045800         UNTIL WS-SCAN-IDX = 0
045900         OR WS-SCAN-TEXT (WS-SCAN-IDX:1) NOT = SPACE.
046000*    02/17/99 PK -- CR-0330. TEST AGAINST WS-SCAN-IDX REFLECTS A
046100*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
046200*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
046300*    REQUEST ON FILE.
046400     IF WS-SCAN-IDX = 0
046500         MOVE 1 TO WS-SCAN-LEN
046600     ELSE
046700         MOVE WS-SCAN-IDX TO WS-SCAN-LEN.
046800 360-EXIT.
046900     EXIT.
047000
047100*    09/09/04 TV -- CR-0272.  THIS PARAGRAPH IS A DELIBERATE NO-OP.
047200*    ALL THE WORK OF THE BACKWARD SCAN IS IN THE VARYING/UNTIL
047300*    CLAUSE OF THE PERFORM IN 360-SCAN-BACK-RTN; 370- EXISTS ONLY
047400*    SO THAT PERFORM HAS A THRU RANGE TO STEP, THE WAY THIS SHOP
047500*    WRITES A CONTROLLED LOOP RATHER THAN AN INLINE PERFORM.
047600 370-SCAN-STEP-RTN.
047700     CONTINUE.
047800 370-EXIT.
047900     EXIT.
048000
048100*    02/17/99 RH -- CR-0330. OUTPUT IS BUILT INTO THE RECORD AREA
048200*    BEFORE THIS PARAGRAPH IS EVER PERFORMED -- THIS LEG ONLY MOVES
048300*    BYTES TO DISK AND BUMPS THE COUNTER, SO KEEP ANY NEW
048400*    FIELD-LEVEL LOGIC OUT OF HERE.
048500 400-WRITE-SUMMARY-RTN.
048600     MOVE "400-WRITE-SUMMARY-RTN" TO PARA-NAME.
048700*    11/02/06 RM -- CR-0301. CLINICAL-SUMMARY-REC GOES TO DISK
048800*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
048900*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
049000     WRITE CLINICAL-SUMMARY-REC FROM CS-CLINICAL-SUMMARY-REC.
049100*    09/09/04 TV -- CONFIRM THE TREND TEXT THAT ACTUALLY WENT TO
049200*    DISK MATCHES WHAT 300-SELECT-BRANCH-RTN CHOSE, IN CASE THE
049300*    STRING IN 350-FORMAT-SUMMARY-RTN EVER TRUNCATES IT.
049400     DISPLAY "CLNSUMM TREND WRITTEN: " WS-CS-TREND-COPY.
049500     ADD +1 TO RECORDS-WRITTEN.
049600 400-EXIT.
049700     EXIT.
049800
049900*    05/16/95 JS -- ONE CLOSE PARAGRAPH SHARED BY THE NORMAL-END
050000*    PATH (900-CLEANUP) AND THE ABEND PATH (1000-ABEND-RTN) SO
050100*    CLNSUMM-FILE IS ALWAYS CLOSED WITH A GOOD BLOCK COUNT WHETHER
050200*    THE RUN FINISHED CLEAN OR BLEW UP ON THE RISKPRED CALL.
050300 700-CLOSE-FILES.
050400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
050500*    11/02/06 RM -- CR-0301. CLNSUMM-FILE IS CLOSED ON BOTH THE
050600*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
050700*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
050800     CLOSE CLNSUMM-FILE, SYSOUT.
050900 700-EXIT.
051000     EXIT.
051100
051200*    05/16/95 JS -- RECORD COUNT ECHOED TO THE LOG AT NORMAL END SO
051300*    OPERATIONS CAN CONFIRM ONE SUMMARY WENT OUT WITHOUT HAVING TO
051400*    OPEN CLNSUMM-FILE ITSELF.
051500 900-CLEANUP.
051600     MOVE "900-CLEANUP" TO PARA-NAME.
051700*    06/03/05 DO -- CR-0322. THIS PERFORM ROUTES TO 700-CLOSE-FILES
051800*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
051900*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
052000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
052100     DISPLAY "** CLINICAL SUMMARY RECORDS WRITTEN **".
052200*    06/03/05 DO -- CR-0322. LINE GOES TO THE OPERATOR CONSOLE OR
052300*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
052400*    DOWNSTREAM JOB DEPENDS ON.
052500     DISPLAY RECORDS-WRITTEN.
052600     DISPLAY "******** NORMAL END OF JOB CLNSUMM ********".
052700 900-EXIT.
052800     EXIT.
052900
053000*    05/16/95 JS -- ABEND RECORD GOES TO SYSOUT RATHER THAN THE
053100*    OUTPUT DATA SET SO A FAILED RUN NEVER LEAVES A PARTIAL OR
053200*    MISLEADING CLINICAL-SUMMARY-REC ON CLNSUMM-FILE FOR A
053300*    DOWNSTREAM DASHBOARD JOB TO PICK UP.  RETURN-CODE OF 12 IS
053400*    THIS SHOP'S STANDARD SUBPROGRAM-FAILURE CODE.
053500 1000-ABEND-RTN.
053600*    02/17/99 PK -- CR-0330. SYSOUT-REC GOES TO DISK EXACTLY AS
053700*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
053800*    BETWEEN HERE AND THE PHYSICAL WRITE.
053900     WRITE SYSOUT-REC FROM ABEND-REC.
054000*    01/08/97 LW -- CR-0341. THIS PERFORM ROUTES TO 700-CLOSE-FILES
054100*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
054200*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
054300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
054400     DISPLAY "*** ABNORMAL END OF JOB-CLNSUMM ***" UPON CONSOLE.
054500     MOVE +12 TO RETURN-CODE.
054600     GOBACK.
