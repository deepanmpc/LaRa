000100******************************************************************
000200***** RECORD LAYOUT FOR THE SIMULATION-RESULT OUTPUT FILE
000300***** ONE RECORD PER RUN -- THE COUNTERFACTUAL WHAT-IF PROJECTION
000400***** OF FRUSTRATION, STAGNATION AND INDEPENDENCE FOR THE CHILD
000500***** UNDER THE REQUESTED DIFFICULTY/FREQUENCY ADJUSTMENTS.
000600******************************************************************
000700 01  SR-SIMULATION-RESULT-REC.
000800     05  SR-CHILD-ID-HASHED          PIC X(64).
000900     05  SR-PROJECTED-FRUSTRATION.
001000         10  SR-FRUSTRATION-VALUE    PIC S9(1)V9(4).
001100         10  SR-FRUSTRATION-MARGIN   PIC S9(1)V9(4).
001200         10  SR-FRUSTRATION-LOWER    PIC S9(1)V9(4).
001300         10  SR-FRUSTRATION-UPPER    PIC S9(1)V9(4).
001400     05  SR-PROJECTED-STAGNATION.
001500         10  SR-STAGNATION-VALUE     PIC S9(1)V9(4).
001600         10  SR-STAGNATION-MARGIN    PIC S9(1)V9(4).
001700         10  SR-STAGNATION-LOWER     PIC S9(1)V9(4).
001800         10  SR-STAGNATION-UPPER     PIC S9(1)V9(4).
001900     05  SR-PROJECTED-INDEPENDENCE.
002000         10  SR-INDEPENDENCE-VALUE   PIC S9(1)V9(4).
002100         10  SR-INDEPENDENCE-MARGIN  PIC S9(1)V9(4).
002200         10  SR-INDEPENDENCE-LOWER   PIC S9(1)V9(4).
002300         10  SR-INDEPENDENCE-UPPER   PIC S9(1)V9(4).
002400     05  FILLER                      PIC X(16).
