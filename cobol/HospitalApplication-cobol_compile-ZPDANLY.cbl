000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ZPDANLY.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/95.
000600 DATE-COMPILED. 03/14/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    ZPD (ZONE OF PROXIMAL DEVELOPMENT) OVERVIEW REPORT FOR ONE
001100*    CHILD.  READS THE ZPD-METRIC EXTRACT (ALREADY WINDOWED TO
001200*    THE REQUESTED DATE RANGE AND IN ASCENDING TIMESTAMP ORDER
001300*    UPSTREAM) IN ONE PASS, POSTING EACH READING TO A CONCEPT
001400*    ACCUMULATOR TABLE HELD IN WORKING STORAGE SO THE
001500*    PER-CONCEPT MASTERY RATCHET AND ATTEMPT COUNT DO NOT DEPEND
001600*    ON THE RECORDS BEING GROUPED BY CONCEPT ON THE EXTRACT.
001700*    ALSO TRACKS THE FIRST AND LAST MASTERY-SCORE SEEN FOR THE
001800*    ADVANCEMENT-VELOCITY FIGURE, AND WRITES ONE TREND ROW PER
001900*    READING IN ITS ORIGINAL ORDER.
002000******************************************************************
002100*CHANGE LOG.
002200*    03/14/95  JS  CR-0141  ORIGINAL PROGRAM.
002300*    02/17/99  DO  Y2K-0010 YEAR 2000 READINESS REVIEW -- THE
002400*                           METRIC-TIMESTAMP FIELD ON THE EXTRACT
002500*                           IS AN 8-DIGIT YYYYMMDD, NO 2-DIGIT
002600*                           YEAR EXPOSURE.  NO CHANGE REQUIRED.
002700*                           SIGNED OFF PER Y2K PROJECT.
002800*    08/19/02  TV  CR-0255  REPLACED THE SORT-AND-CONTROL-BREAK
002900*                           DESIGN WITH THE IN-MEMORY CONCEPT
003000*                           TABLE BELOW -- THE EXTRACT IS NOT
003100*                           GUARANTEED SORTED BY CONCEPT-ID AND A
003200*                           SORT STEP WAS OVERKILL FOR THE SMALL
003300*                           NUMBER OF DISTINCT CONCEPTS PER CHILD.
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON QUICK-RERUN-SW.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
004600*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004700*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004800     SELECT SYSOUT
004900         ASSIGN TO UT-S-SYSOUT
005000         ORGANIZATION IS SEQUENTIAL.
005100
005200*    07/19/02 RH -- CR-0255. ZPDMETRC-FILE LAYOUT IS FIXED-BLOCK,
005300*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005400*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005500     SELECT ZPDMETRC-FILE
005600         ASSIGN TO UT-S-ZPDMETRC
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS IFCODE.
005900
006000*    09/30/06 TV -- CR-0288. ZPDOVRVW-FILE LAYOUT IS FIXED-BLOCK,
006100*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
006200*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
006300     SELECT ZPDOVRVW-FILE
006400         ASSIGN TO UT-S-ZPDOVRVW
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS OFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000*    11/02/06 RM -- CR-0301. SYSOUT LAYOUT IS FIXED-BLOCK,
007100*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
007200*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 100 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
008000*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
008100*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
008200*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
008300 01  SYSOUT-REC                      PIC X(100).
008400
008500****** ZPD-METRIC-IN -- ASCENDING TIMESTAMP ORDER, ALREADY
008600****** WINDOWED TO THE REQUESTED DATE RANGE FOR THIS CHILD
008700 FD  ZPDMETRC-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 120 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS ZPD-METRIC-REC-IN.
009300*    07/19/02 RH -- CR-0255. ZPD-METRIC-REC-IN IS SCRATCH SPACE FOR
009400*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
009500*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
009600*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009700 01  ZPD-METRIC-REC-IN                PIC X(120).
009800*    09/30/06 TV -- CR-0288. ZPD-METRIC-REC-IN-TRACE IS SCRATCH
009900*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
010000*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
010100*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
010200 01  ZPD-METRIC-REC-IN-TRACE REDEFINES ZPD-METRIC-REC-IN.
010300     05  ZM-CHILD-ID-HASHED-COPY     PIC X(64).
010400     05  FILLER                      PIC X(56).
010500
010600****** ZPD-OVERVIEW-OUT -- HEADER, THEN ONE CONCEPT-MASTERY ROW
010700****** PER DISTINCT CONCEPT, THEN ONE TREND ROW PER READING
010800 FD  ZPDOVRVW-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 125 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS ZPD-OVERVIEW-REC.
011400*    11/02/06 RM -- CR-0301. ZPD-OVERVIEW-REC IS SCRATCH SPACE FOR
011500*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011600*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011700*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011800 01  ZPD-OVERVIEW-REC                 PIC X(125).
011900
012000 WORKING-STORAGE SECTION.
012100*    06/03/05 DO -- CR-0322. FILE-STATUS-CODES IS SCRATCH SPACE FOR
012200*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
012300*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
012400*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012500 01  FILE-STATUS-CODES.
012600     05  IFCODE                      PIC X(2).
012700         88  CODE-READ                VALUE SPACES.
012800         88  NO-MORE-DATA             VALUE "10".
012900     05  OFCODE                      PIC X(2).
013000         88  CODE-WRITE               VALUE SPACES.
013100
013200 COPY ZPDMETRC.
013300 COPY ZPDOVRVW.
013400
013500*    08/19/02 TV -- CONCEPT ACCUMULATOR TABLE, SEE CR-0255.
013600 01  WS-CONCEPT-TABLE.
013700     05  WS-CONCEPT-ENTRY OCCURS 50 TIMES
013800                           INDEXED BY WS-CONCEPT-NDX.
013900         10  WS-CONCEPT-ID           PIC X(20).
014000         10  WS-CONCEPT-MASTERY-MAX  PIC S9(1)V9(4) COMP-3.
014100         10  WS-CONCEPT-ATTEMPT-SUM  PIC 9(06)      COMP-3.
014200*    02/17/99 PK -- CR-0330. WS-CONCEPT-COUNT IS SCRATCH SPACE FOR
014300*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
014400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
014500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014600 01  WS-CONCEPT-COUNT                PIC S9(4) COMP VALUE ZERO.
014700*    01/08/97 LW -- CR-0341. WS-CONCEPT-FOUND-SW IS SCRATCH SPACE
014800*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
014900*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
015000*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
015100 01  WS-CONCEPT-FOUND-SW             PIC X(1) VALUE "N".
015200     88  WS-CONCEPT-FOUND             VALUE "Y".
015300
015400*    05/23/95 MC -- CR-0356. WS-VELOCITY-WORK IS SCRATCH SPACE FOR
015500*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
015600*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
015700*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
015800 01  WS-VELOCITY-WORK.
015900     05  WS-FIRST-MASTERY-SCORE      PIC S9(1)V9(4) COMP-3.
016000     05  WS-LAST-MASTERY-SCORE       PIC S9(1)V9(4) COMP-3.
016100     05  WS-ADVANCEMENT-VELOCITY     PIC S9(1)V9(4) COMP-3.
016200*    10/11/07 JS -- CR-0367. WS-VELOCITY-WORK-ALPHA IS SCRATCH SPACE
016300*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
016400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
016500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
016600 01  WS-VELOCITY-WORK-ALPHA REDEFINES WS-VELOCITY-WORK
016700                                      PIC X(09).
016800
016900*    04/02/08 RH -- AR-2005-14. WS-ELASTICITY-WORK IS SCRATCH SPACE
017000*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
017100*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
017200*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
017300 01  WS-ELASTICITY-WORK.
017400     05  WS-ELASTICITY-SUM           PIC S9(5)V9(4) COMP-3.
017500     05  WS-ELASTICITY-CONTRIB       PIC S9(1)V9(4) COMP-3.
017600     05  WS-AVERAGE-ELASTICITY       PIC S9(1)V9(4) COMP-3.
017700*    12/05/96 TV -- CR-0219. WS-ELASTICITY-WORK-ALPHA IS SCRATCH
017800*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
017900*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
018000*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
018100 01  WS-ELASTICITY-WORK-ALPHA REDEFINES WS-ELASTICITY-WORK
018200                                      PIC X(11).
018300
018400*    08/17/03 RM -- CR-0198. WS-DIFFICULTY-DIVISOR IS SCRATCH SPACE
018500*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
018600*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
018700*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
018800 01  WS-DIFFICULTY-DIVISOR           PIC 9(02) COMP-3.
018900*    03/14/95 DO -- CR-0144. WS-TREND-SUCCESS-RATE IS SCRATCH SPACE
019000*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
019100*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
019200*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
019300 01  WS-TREND-SUCCESS-RATE           PIC S9(3)V9(4) COMP-3.
019400
019500*    07/19/02 PK -- CR-0255. MORE-ZPDMETRC-SW IS SCRATCH SPACE FOR
019600*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
019700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
019800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
019900 01  MORE-ZPDMETRC-SW                PIC X(1) VALUE SPACE.
020000     88  NO-MORE-ZPDMETRC-RECS        VALUE "N".
020100     88  MORE-ZPDMETRC-RECS           VALUE " ".
020200*    09/30/06 LW -- CR-0288. FIRST-ZPDMETRC-SW IS SCRATCH SPACE FOR
020300*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
020400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
020500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
020600 01  FIRST-ZPDMETRC-SW               PIC X(1) VALUE "Y".
020700     88  FIRST-ZPDMETRC-REC           VALUE "Y".
020800
020900*    11/02/06 MC -- CR-0301. COUNTERS-AND-ACCUMULATORS IS SCRATCH
021000*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
021100*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
021200*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
021300 01  COUNTERS-AND-ACCUMULATORS.
021400     05  RECORDS-READ                PIC S9(7) COMP.
021500     05  RECORDS-WRITTEN             PIC S9(7) COMP.
021600
021700 COPY ABENDREC.
021800
021900 PROCEDURE DIVISION.
022000*    08/19/02 TV -- CR-0255.  VELOCITY AND ELASTICITY ARE COMPUTED
022100*    ONLY AFTER THE MAINLINE HAS SEEN EVERY READING (THEY NEED THE
022200*    FINAL WS-LAST-MASTERY-SCORE AND THE COMPLETE ELASTICITY SUM),
022300*    SO THE HEADER ROW IS THE LAST OVERVIEW RECORD BUILT EVEN
022400*    THOUGH IT IS THE FIRST ONE PHYSICALLY WRITTEN.
022500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022600*    06/03/05 DO -- CR-0322. TEST AGAINST NO-MORE-ZPDMETRC-RECS
022700*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
022800*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
022900*    CHANGE REQUEST ON FILE.
023000     IF NO-MORE-ZPDMETRC-RECS
023100         PERFORM 500-WRITE-EMPTY-OVERVIEW THRU 500-EXIT
023200     ELSE
023300         PERFORM 100-MAINLINE THRU 100-EXIT
023400             UNTIL NO-MORE-ZPDMETRC-RECS
023500         PERFORM 300-CALC-VELOCITY-RTN THRU 300-EXIT
023600         PERFORM 320-CALC-ELASTICITY-RTN THRU 320-EXIT
023700         PERFORM 210-WRITE-HEADER-RTN THRU 210-EXIT
023800         PERFORM 220-EMIT-CONCEPT-RTN THRU 220-EXIT
023900             VARYING WS-CONCEPT-NDX FROM 1 BY 1
024000             UNTIL WS-CONCEPT-NDX > WS-CONCEPT-COUNT.
024100*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO 900-CLEANUP --
024200*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
024300*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
024400     PERFORM 900-CLEANUP THRU 900-EXIT.
024500*    07/19/02 RH -- CR-0255. ZERO IS SET EXPLICITLY ON EVERY PASS --
024600*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
024700*    EARLIER RECORD IN THE SAME RUN.
024800     MOVE ZERO TO RETURN-CODE.
024900     GOBACK.
025000
025100*    06/03/05 JS -- CR-0322. OPENS AND INITIALIZES ONLY -- NOTHING
025200*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
025300*    PRIOR RUN'S VALUE.
025400 000-HOUSEKEEPING.
025500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025600     DISPLAY "******** BEGIN JOB ZPDANLY ********".
025700*    03/14/95 JS -- CR-0144. INPUT IS OPENED ONCE, AT HOUSEKEEPING
025800*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
025900*    LOGIC ANYWHERE IN THIS PROGRAM.
026000     OPEN INPUT ZPDMETRC-FILE.
026100*    07/19/02 RH -- CR-0255. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
026200*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
026300*    LOGIC ANYWHERE IN THIS PROGRAM.
026400     OPEN OUTPUT ZPDOVRVW-FILE.
026500*    09/30/06 TV -- CR-0288. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
026600*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
026700*    LOGIC ANYWHERE IN THIS PROGRAM.
026800     OPEN OUTPUT SYSOUT.
026900*    11/02/06 RM -- CR-0301. COUNTERS-AND-ACCUMULATORS IS RESET TO
027000*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
027100*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
027200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027300*    09/30/06 TV -- CR-0288. ZERO IS SET EXPLICITLY ON EVERY PASS --
027400*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
027500*    EARLIER RECORD IN THE SAME RUN.
027600     MOVE ZERO TO WS-CONCEPT-COUNT.
027700*    11/02/06 RM -- CR-0301. ZERO IS SET EXPLICITLY ON EVERY PASS --
027800*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
027900*    EARLIER RECORD IN THE SAME RUN.
028000     MOVE ZERO TO WS-ELASTICITY-SUM.
028100*    06/03/05 DO -- CR-0322. ZERO IS SET EXPLICITLY ON EVERY PASS --
028200*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
028300*    EARLIER RECORD IN THE SAME RUN.
028400     MOVE ZERO TO WS-FIRST-MASTERY-SCORE WS-LAST-MASTERY-SCORE.
028500
028600*    06/03/05 DO -- CR-0322. ZPDMETRC-FILE IS RE-ENTERED HERE
028700*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
028800*    RETURNING TO THE TOP OF THE PARAGRAPH.
028900     READ ZPDMETRC-FILE INTO ZM-ZPD-METRIC-REC
029000         AT END
029100         MOVE "N" TO MORE-ZPDMETRC-SW
029200         GO TO 000-EXIT
029300     END-READ.
029400     ADD +1 TO RECORDS-READ.
029500*    03/14/95 JS -- FIRST RECORD OF THE WINDOW ECHOED RAW SO A
029600*    CHILD-KEY MISMATCH SHOWS UP ON THE RUN LOG BEFORE THE
029700*    CONCEPT TABLE STARTS FILLING IN.
029800     DISPLAY "ZPDANLY FIRST REC RAW: " ZPD-METRIC-REC-IN-TRACE.
029900 000-EXIT.
030000     EXIT.
030100
030200*    ONE PASS -- POST TO THE CONCEPT TABLE, ROLL THE ELASTICITY
030300*    SUM, TRACK FIRST/LAST MASTERY-SCORE, AND EMIT THE TREND
030400*    ROW BEFORE READING THE NEXT RECORD.
030500 100-MAINLINE.
030600     MOVE "100-MAINLINE" TO PARA-NAME.
030700*    02/17/99 PK -- CR-0330. TEST AGAINST FIRST-ZPDMETRC-REC
030800*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
030900*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
031000*    CHANGE REQUEST ON FILE.
031100     IF FIRST-ZPDMETRC-REC
031200         MOVE ZM-MASTERY-SCORE TO WS-FIRST-MASTERY-SCORE
031300         MOVE "N" TO FIRST-ZPDMETRC-SW.
031400*    02/17/99 PK -- CR-0330. ZM-MASTERY-SCORE IS SET EXPLICITLY ON
031500*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
031600*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
031700     MOVE ZM-MASTERY-SCORE TO WS-LAST-MASTERY-SCORE.
031800
031900*    01/08/97 LW -- CR-0341. THIS PERFORM ROUTES TO
032000*    200-CONTROL-BREAK-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
032100*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
032200*    SITE.
032300     PERFORM 200-CONTROL-BREAK-RTN THRU 200-EXIT.
032400
032500*    01/08/97 LW -- CR-0341. WS-ELASTICITY-CONTRIB IS RECOMPUTED
032600*    FRESH HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A
032700*    VALUE LEFT OVER FROM A PRIOR RECORD.
032800     COMPUTE WS-ELASTICITY-CONTRIB =
032900         (ZM-MASTERY-SCORE * 0.8) + (ZM-DIFFICULTY-LEVEL * 0.2).
033000*    05/23/95 MC -- CR-0356. WS-ELASTICITY-CONTRIB ACCUMULATES
033100*    ACROSS THE WHOLE EXTRACT -- IT IS INITIALIZED ONLY AT
033200*    HOUSEKEEPING TIME, NOT INSIDE THIS PARAGRAPH.
033300     ADD WS-ELASTICITY-CONTRIB TO WS-ELASTICITY-SUM.
033400
033500*    10/11/07 JS -- CR-0367. THIS PERFORM ROUTES TO
033600*    400-EMIT-TREND-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
033700*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
033800*    SITE.
033900     PERFORM 400-EMIT-TREND-RTN THRU 400-EXIT.
034000
034100*    02/17/99 PK -- CR-0330. ZPDMETRC-FILE IS RE-ENTERED HERE
034200*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
034300*    RETURNING TO THE TOP OF THE PARAGRAPH.
034400     READ ZPDMETRC-FILE INTO ZM-ZPD-METRIC-REC
034500         AT END
034600         MOVE "N" TO MORE-ZPDMETRC-SW
034700         GO TO 100-EXIT
034800     END-READ.
034900     ADD +1 TO RECORDS-READ.
035000 100-EXIT.
035100     EXIT.
035200
035300*    POST THIS READING TO ITS CONCEPT'S TABLE ENTRY, ADDING A
035400*    NEW ENTRY WHEN THE CONCEPT-ID HAS NOT BEEN SEEN BEFORE.
035500 200-CONTROL-BREAK-RTN.
035600     MOVE "200-CONTROL-BREAK-RTN" TO PARA-NAME.
035700     MOVE "N" TO WS-CONCEPT-FOUND-SW.
035800*    04/02/08 RH -- AR-2005-14. THIS PERFORM ROUTES TO
035900*    205-SEARCH-CONCEPT-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
036000*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
036100*    SITE.
036200     PERFORM 205-SEARCH-CONCEPT-RTN THRU 205-EXIT
036300         VARYING WS-CONCEPT-NDX FROM 1 BY 1
036400         UNTIL WS-CONCEPT-NDX > WS-CONCEPT-COUNT
036500         OR WS-CONCEPT-FOUND.
036600
036700*    05/23/95 MC -- CR-0356. TEST AGAINST NOT REFLECTS A CLINICAL
036800*    CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN ARBITRARY ROUND
036900*    NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE REQUEST ON
037000*    FILE.
037100     IF NOT WS-CONCEPT-FOUND
037200         ADD +1 TO WS-CONCEPT-COUNT
037300         SET WS-CONCEPT-NDX TO WS-CONCEPT-COUNT
037400         MOVE ZM-CONCEPT-ID TO WS-CONCEPT-ID (WS-CONCEPT-NDX)
037500         MOVE ZM-MASTERY-SCORE
037600             TO WS-CONCEPT-MASTERY-MAX (WS-CONCEPT-NDX)
037700         MOVE ZM-ENGAGEMENT-FREQUENCY
037800             TO WS-CONCEPT-ATTEMPT-SUM (WS-CONCEPT-NDX)
037900     ELSE
038000         IF ZM-MASTERY-SCORE >
038100              WS-CONCEPT-MASTERY-MAX (WS-CONCEPT-NDX)
038200             MOVE ZM-MASTERY-SCORE
038300                 TO WS-CONCEPT-MASTERY-MAX (WS-CONCEPT-NDX)
038400         END-IF
038500         ADD ZM-ENGAGEMENT-FREQUENCY
038600             TO WS-CONCEPT-ATTEMPT-SUM (WS-CONCEPT-NDX).
038700 200-EXIT.
038800     EXIT.
038900
039000*    08/19/02 TV -- CR-0255.  DOES NO WORK OF ITS OWN; IT EXISTS
039100*    SO 200-CONTROL-BREAK-RTN CAN DRIVE IT AS A PERFORM ... VARYING
039200*    TARGET.  WS-CONCEPT-NDX IS LEFT POINTING AT THE MATCHING
039300*    ENTRY (OR ONE PAST THE END) WHEN THE LOOP STOPS.
039400 205-SEARCH-CONCEPT-RTN.
039500*    10/11/07 JS -- CR-0367. TEST AGAINST WS-CONCEPT-ID REFLECTS A
039600*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
039700*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
039800*    REQUEST ON FILE.
039900     IF WS-CONCEPT-ID (WS-CONCEPT-NDX) = ZM-CONCEPT-ID
040000         MOVE "Y" TO WS-CONCEPT-FOUND-SW.
040100 205-EXIT.
040200     EXIT.
040300
040400*    02/17/99 RH -- CR-0330. FIGURE DERIVED HERE FEEDS A LATER
040500*    PARAGRAPH'S TIER OR THRESHOLD TEST -- CHANGE THE ARITHMETIC
040600*    HERE, NOT AT THE POINT OF USE, OR THE TWO WILL DRIFT APART.
040700 300-CALC-VELOCITY-RTN.
040800     MOVE "300-CALC-VELOCITY-RTN" TO PARA-NAME.
040900*    04/02/08 RH -- AR-2005-14. TEST AGAINST RECORDS-READ REFLECTS A
041000*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
041100*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
041200*    REQUEST ON FILE.
041300     IF RECORDS-READ < 2
041400         MOVE ZERO TO WS-ADVANCEMENT-VELOCITY
041500     ELSE
041600         COMPUTE WS-ADVANCEMENT-VELOCITY ROUNDED =
041700             (WS-LAST-MASTERY-SCORE - WS-FIRST-MASTERY-SCORE)
041800                 / RECORDS-READ.
041900*    08/19/02 TV -- CR-0255.  FIRST/LAST MASTERY SCORES AND THE
042000*    DERIVED VELOCITY GO OUT RAW SO A NEGATIVE VELOCITY CAN BE
042100*    TRACED BACK TO WHICH READING SET THE ANCHOR RATHER THAN
042200*    ASSUMED TO BE A REGRESSION FORMULA BUG.
042300     DISPLAY "ZPDANLY VELOCITY WORK RAW: " WS-VELOCITY-WORK-ALPHA.
042400 300-EXIT.
042500     EXIT.
042600
042700*    01/08/97 TV -- CR-0341. FIGURE DERIVED HERE FEEDS A LATER
042800*    PARAGRAPH'S TIER OR THRESHOLD TEST -- CHANGE THE ARITHMETIC
042900*    HERE, NOT AT THE POINT OF USE, OR THE TWO WILL DRIFT APART.
043000 320-CALC-ELASTICITY-RTN.
043100     MOVE "320-CALC-ELASTICITY-RTN" TO PARA-NAME.
043200*    12/05/96 TV -- CR-0219. WS-AVERAGE-ELASTICITY IS RECOMPUTED
043300*    FRESH HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A
043400*    VALUE LEFT OVER FROM A PRIOR RECORD.
043500     COMPUTE WS-AVERAGE-ELASTICITY ROUNDED =
043600         WS-ELASTICITY-SUM / RECORDS-READ.
043700*    08/19/02 TV -- CR-0255.  THE ROLLING ELASTICITY SUM AND THE
043800*    AVERAGED FIGURE THAT FEEDS THE HEADER ROW ARE ECHOED RAW SO
043900*    THE HEADER'S AVERAGE-ELASTICITY VALUE CAN BE HAND-VERIFIED
044000*    AGAINST THE ACCUMULATED SUM WITHOUT REPLAYING THE WHOLE RUN.
044100     DISPLAY "ZPDANLY ELASTICITY WORK RAW: " WS-ELASTICITY-WORK-ALPHA.
044200 320-EXIT.
044300     EXIT.
044400
044500*    08/19/02 TV -- CR-0255.  ONE HEADER ROW PER CHILD, CARRYING
044600*    THE TWO SUMMARY FIGURES THAT ONLY EXIST ONCE THE WHOLE
044700*    EXTRACT HAS BEEN SEEN -- THIS IS WHY IT IS BUILT LAST BUT
044800*    WRITTEN FIRST IN THE OUTPUT FILE.
044900 210-WRITE-HEADER-RTN.
045000     MOVE "210-WRITE-HEADER-RTN" TO PARA-NAME.
045100     MOVE "H"                       TO ZO-RECORD-TYPE.
045200*    12/05/96 TV -- CR-0219. ZM-CHILD-ID-HASHED IS SET EXPLICITLY ON
045300*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
045400*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
045500     MOVE ZM-CHILD-ID-HASHED        TO ZO-CHILD-ID-HASHED.
045600*    08/17/03 RM -- CR-0198. WS-ADVANCEMENT-VELOCITY IS SET
045700*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
045800*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
045900     MOVE WS-ADVANCEMENT-VELOCITY   TO ZO-ADVANCEMENT-VELOCITY.
046000*    03/14/95 DO -- CR-0144. WS-AVERAGE-ELASTICITY IS SET EXPLICITLY
046100*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
046200*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
046300     MOVE WS-AVERAGE-ELASTICITY     TO ZO-AVERAGE-ELASTICITY.
046400*    07/19/02 PK -- CR-0255. ZPD-OVERVIEW-REC GOES TO DISK EXACTLY
046500*    AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
046600*    BETWEEN HERE AND THE PHYSICAL WRITE.
046700     WRITE ZPD-OVERVIEW-REC FROM ZO-ZPD-OVERVIEW-REC.
046800     ADD +1 TO RECORDS-WRITTEN.
046900 210-EXIT.
047000     EXIT.
047100
047200*    08/19/02 TV -- CR-0255.  ONE "C" ROW PER DISTINCT CONCEPT,
047300*    DRIVEN OFF WS-CONCEPT-NDX SET BY THE CALLING VARYING CLAUSE
047400*    IN THE MAINLINE -- NOT THE ORDER CONCEPTS APPEARED ON THE
047500*    EXTRACT, WHICH THE TABLE DOES NOT PRESERVE.
047600 220-EMIT-CONCEPT-RTN.
047700     MOVE "220-EMIT-CONCEPT-RTN" TO PARA-NAME.
047800     MOVE "C"                    TO ZO-RECORD-TYPE.
047900*    09/30/06 LW -- CR-0288. ZM-CHILD-ID-HASHED IS SET EXPLICITLY ON
048000*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
048100*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
048200     MOVE ZM-CHILD-ID-HASHED     TO ZO-CHILD-ID-HASHED.
048300*    11/02/06 MC -- CR-0301. WS-CONCEPT-ID IS SET EXPLICITLY ON
048400*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
048500*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
048600     MOVE WS-CONCEPT-ID (WS-CONCEPT-NDX)      TO ZO-CONCEPT-ID.
048700*    06/03/05 JS -- CR-0322. WS-CONCEPT-MASTERY-MAX IS SET
048800*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
048900*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
049000     MOVE WS-CONCEPT-MASTERY-MAX (WS-CONCEPT-NDX)
049100         TO ZO-CONCEPT-MASTERY.
049200*    02/17/99 RH -- CR-0330. WS-CONCEPT-ATTEMPT-SUM IS SET
049300*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
049400*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
049500     MOVE WS-CONCEPT-ATTEMPT-SUM (WS-CONCEPT-NDX)
049600         TO ZO-CONCEPT-ATTEMPTS.
049700*    01/08/97 TV -- CR-0341. ZPD-OVERVIEW-REC GOES TO DISK EXACTLY
049800*    AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
049900*    BETWEEN HERE AND THE PHYSICAL WRITE.
050000     WRITE ZPD-OVERVIEW-REC FROM ZO-ZPD-OVERVIEW-REC.
050100     ADD +1 TO RECORDS-WRITTEN.
050200 220-EXIT.
050300     EXIT.
050400
050500*    05/23/95 RM -- CR-0356. ONE OUTPUT LINE PER TABLE ENTRY -- THE
050600*    LOOP INDEX DRIVES THE MOVE, NOT THE ORDER RECORDS ARRIVED IN,
050700*    SO THE REPORT STAYS IN A FIXED SEQUENCE ACROSS RUNS.
050800 400-EMIT-TREND-RTN.
050900     MOVE "400-EMIT-TREND-RTN" TO PARA-NAME.
051000*    08/19/02 TV -- CR-0255.  A ZERO DIFFICULTY-LEVEL ON THE
051100*    EXTRACT MEANS THE ACTIVITY WAS UNRATED, NOT THAT IT WAS
051200*    TRIVIAL; FORCING THE DIVISOR TO 1 REPORTS THE RAW MASTERY
051300*    SCORE UNCHANGED INSTEAD OF ABENDING ON A DIVIDE BY ZERO.
051400     IF ZM-DIFFICULTY-LEVEL = ZERO
051500         MOVE 1 TO WS-DIFFICULTY-DIVISOR
051600     ELSE
051700         MOVE ZM-DIFFICULTY-LEVEL TO WS-DIFFICULTY-DIVISOR.
051800*    08/17/03 RM -- CR-0198. WS-TREND-SUCCESS-RATE IS RECOMPUTED
051900*    FRESH HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A
052000*    VALUE LEFT OVER FROM A PRIOR RECORD.
052100     COMPUTE WS-TREND-SUCCESS-RATE ROUNDED =
052200         ZM-MASTERY-SCORE / WS-DIFFICULTY-DIVISOR.
052300
052400     MOVE "T"                    TO ZO-RECORD-TYPE.
052500*    05/23/95 RM -- CR-0356. ZM-CHILD-ID-HASHED IS SET EXPLICITLY ON
052600*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
052700*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
052800     MOVE ZM-CHILD-ID-HASHED     TO ZO-CHILD-ID-HASHED.
052900*    10/11/07 DO -- CR-0367. ZM-METRIC-DATE IS BUILT BY STRING
053000*    RATHER THAN A SERIES OF MOVEs SO THE NARRATIVE TEXT CAN VARY IN
053100*    LENGTH WITHOUT LEAVING TRAILING SPACES OR A TRUNCATED WORD.
053200     STRING ZM-METRIC-DATE DELIMITED BY SIZE
053300            ZM-METRIC-TIME DELIMITED BY SIZE
053400            INTO ZO-TREND-TIMESTAMP.
053500*    04/02/08 PK -- AR-2005-14. WS-TREND-SUCCESS-RATE IS SET
053600*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
053700*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
053800     MOVE WS-TREND-SUCCESS-RATE  TO ZO-TREND-SUCCESS-RATE.
053900*    12/05/96 LW -- CR-0219. ZM-ENGAGEMENT-FREQUENCY IS SET
054000*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
054100*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
054200     MOVE ZM-ENGAGEMENT-FREQUENCY TO ZO-TREND-ENGAGEMENT.
054300*    08/17/03 MC -- CR-0198. ZM-DIFFICULTY-LEVEL IS SET EXPLICITLY
054400*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
054500*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
054600     MOVE ZM-DIFFICULTY-LEVEL    TO ZO-TREND-DIFFICULTY-MA.
054700*    03/14/95 JS -- CR-0144. ZPD-OVERVIEW-REC GOES TO DISK EXACTLY
054800*    AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
054900*    BETWEEN HERE AND THE PHYSICAL WRITE.
055000     WRITE ZPD-OVERVIEW-REC FROM ZO-ZPD-OVERVIEW-REC.
055100     ADD +1 TO RECORDS-WRITTEN.
055200 400-EXIT.
055300     EXIT.
055400
055500*    08/19/02 TV -- CR-0255.  AN EMPTY EXTRACT IS NOT AN ERROR --
055600*    A CHILD CAN HAVE NO ACTIVITY IN THE REQUESTED WINDOW -- SO
055700*    THE DASHBOARD STILL GETS A HEADER ROW, JUST WITH ZEROED
055800*    VELOCITY AND ELASTICITY RATHER THAN NO OUTPUT AT ALL.
055900 500-WRITE-EMPTY-OVERVIEW.
056000     MOVE "500-WRITE-EMPTY-OVERVIEW" TO PARA-NAME.
056100*    01/08/97 LW -- CR-0341. ZO-ZPD-OVERVIEW-REC IS RESET TO ITS
056200*    INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
056300*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
056400     INITIALIZE ZO-ZPD-OVERVIEW-REC.
056500     MOVE "H" TO ZO-RECORD-TYPE.
056600*    07/19/02 RH -- CR-0255. ZPD-OVERVIEW-REC GOES TO DISK EXACTLY
056700*    AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
056800*    BETWEEN HERE AND THE PHYSICAL WRITE.
056900     WRITE ZPD-OVERVIEW-REC FROM ZO-ZPD-OVERVIEW-REC.
057000     ADD +1 TO RECORDS-WRITTEN.
057100 500-EXIT.
057200     EXIT.
057300
057400*    03/14/95 JS -- ALL THREE FILES CLOSE TOGETHER REGARDLESS OF
057500*    WHICH BRANCH OF THE MAINLINE RAN, SO THE EMPTY-EXTRACT PATH
057600*    AND THE NORMAL PATH SHARE ONE CLOSE PARAGRAPH.
057700 700-CLOSE-FILES.
057800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
057900*    05/23/95 MC -- CR-0356. ZPDMETRC-FILE IS CLOSED ON BOTH THE
058000*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
058100*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
058200     CLOSE ZPDMETRC-FILE, ZPDOVRVW-FILE, SYSOUT.
058300 700-EXIT.
058400     EXIT.
058500
058600*    03/14/95 JS -- BOTH COUNTS ARE ECHOED SO A RUN THAT WROTE
058700*    FEWER OVERVIEW RECORDS THAN EXPECTED (HEADER PLUS ONE ROW PER
058800*    CONCEPT PLUS ONE ROW PER READING) CAN BE SPOTTED FROM THE
058900*    JOB LOG WITHOUT BROWSING THE OUTPUT FILE.
059000 900-CLEANUP.
059100     MOVE "900-CLEANUP" TO PARA-NAME.
059200*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO 700-CLOSE-FILES
059300*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
059400*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
059500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
059600     DISPLAY "** ZPD-METRIC RECORDS READ **".
059700*    10/11/07 JS -- CR-0367. LINE GOES TO THE OPERATOR CONSOLE OR
059800*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
059900*    DOWNSTREAM JOB DEPENDS ON.
060000     DISPLAY RECORDS-READ.
060100     DISPLAY "** ZPD-OVERVIEW RECORDS WRITTEN **".
060200*    04/02/08 RH -- AR-2005-14. LINE GOES TO THE OPERATOR CONSOLE OR
060300*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
060400*    DOWNSTREAM JOB DEPENDS ON.
060500     DISPLAY RECORDS-WRITTEN.
060600     DISPLAY "******** NORMAL END OF JOB ZPDANLY ********".
060700 900-EXIT.
060800     EXIT.
060900
061000*    03/14/95 JS -- HELD IN RESERVE FOR AN UNEXPECTED FILE-STATUS
061100*    CONDITION ON EITHER FILE; NEITHER READ NOR WRITE LOGIC IN
061200*    THIS PROGRAM CURRENTLY BRANCHES HERE.
061300 1000-ABEND-RTN.
061400*    11/02/06 RM -- CR-0301. SYSOUT-REC GOES TO DISK EXACTLY AS
061500*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
061600*    BETWEEN HERE AND THE PHYSICAL WRITE.
061700     WRITE SYSOUT-REC FROM ABEND-REC.
061800*    06/03/05 DO -- CR-0322. THIS PERFORM ROUTES TO 700-CLOSE-FILES
061900*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
062000*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
062100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
062200     DISPLAY "*** ABNORMAL END OF JOB-ZPDANLY ***" UPON CONSOLE.
062300     MOVE +12 TO RETURN-CODE.
062400     GOBACK.
