000100******************************************************************
000200***** RECORD LAYOUT FOR THE CLINICAL-SUMMARY OUTPUT FILE
000300***** ONE RECORD PER RUN -- THE PLAIN-LANGUAGE NARRATIVE BUILT
000400***** FROM THE PREDICTIVE-RISK TIER FOR ONE CHILD.
000500******************************************************************
000600 01  CS-CLINICAL-SUMMARY-REC.
000700     05  CS-DOMINANT-RISK-TREND      PIC X(90).
000800     05  CS-RECOMMENDED-ACTION       PIC X(70).
000900     05  CS-CONFIDENCE-LEVEL         PIC X(40).
001000     05  CS-UNCERTAINTY-STATEMENT    PIC X(110).
001100     05  CS-STRUCTURED-SHORT-SUMMARY PIC X(250).
001200     05  FILLER                      PIC X(10).
