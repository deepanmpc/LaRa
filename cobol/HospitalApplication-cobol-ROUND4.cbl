000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ROUND4.
000400 AUTHOR. R. MCKENNA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/09/93.
000700 DATE-COMPILED. 06/09/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    SHARED SCORE-ROUNDING SUBROUTINE, CALLED FROM EVERY DASHBOARD
001200*    ANALYTICS JOB AT THE POINT IT MOVES A COMPUTED RATIO OR
001300*    SCORE INTO ITS OUTPUT RECORD.  ALL INTERMEDIATE ARITHMETIC
001400*    IN THE CALLING PROGRAMS IS CARRIED AT FULL WORKING PRECISION
001500*    -- THIS ROUTINE IS THE ONLY PLACE A VALUE GETS TRUNCATED TO
001600*    THE REPORTED 4-DECIMAL SCALE, AND IT ALWAYS ROUNDS HALF UP.
001700******************************************************************
001800*CHANGE LOG.
001900*    06/09/93  RM  CR-0118  ORIGINAL SUBROUTINE, REPLACES AD-HOC
002000*                           COMPUTE ROUNDED CLAUSES SCATTERED
002100*                           ACROSS THE DASHBOARD ANALYTICS SUITE.
002200*    11/02/94  RM  CR-0164  WIDENED WORKING FIELD TO S9(3)V9(8) --
002300*                           MARGINAL-EFFECTIVENESS-SLOPE OVERFLOWED
002400*                           THE ORIGINAL S9(1)V9(8) WORKING AREA.
002500*    02/17/99  DO  Y2K-0007 YEAR 2000 READINESS REVIEW -- ROUTINE
002600*                           CARRIES NO DATE FIELDS, NO CHANGE
002700*                           REQUIRED.  SIGNED OFF PER Y2K PROJECT.
002800*    08/30/01  TV  CR-0241  ADDED RETURN-CD SO A CALLER CAN TELL
002900*                           WHETHER THE INPUT OVERFLOWED THE
003000*                           WORKING FIELD RATHER THAN SILENTLY
003100*                           TRUNCATING IT, AND A RAW-BYTES TRACE
003200*                           DISPLAY FOR THAT CASE.
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     UPSI-0 ON QUICK-RERUN-SW.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700*    03/14/95 JS -- CR-0144. WS-ROUND-WORK IS SCRATCH SPACE FOR ITS
004800*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
004900*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
005000*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
005100 01  WS-ROUND-WORK                    PIC S9(3)V9(8).
005200*    07/19/02 RH -- CR-0255. WS-ROUND-DISPLAY IS SCRATCH SPACE FOR
005300*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
005400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
005500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
005600 01  WS-ROUND-DISPLAY REDEFINES WS-ROUND-WORK
005700                                      PIC S9(11).
005800*    09/30/06 TV -- CR-0288. WS-ROUND-PARTS IS SCRATCH SPACE FOR ITS
005900*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
006000*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
006100*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
006200 01  WS-ROUND-PARTS REDEFINES WS-ROUND-WORK.
006300     05  WS-RD-WHOLE                 PIC S9(3).
006400     05  WS-RD-FRACTION              PIC 9(8).
006500
006600*    11/02/06 RM -- CR-0301. MISC-FIELDS IS SCRATCH SPACE FOR ITS
006700*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
006800*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
006900*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
007000 01  MISC-FIELDS.
007100     05  WS-ROUND-OVERFLOW-SW        PIC X(01) VALUE "N".
007200         88  ROUND-OVERFLOW          VALUE "Y".
007300
007400 LINKAGE SECTION.
007500*    06/03/05 DO -- CR-0322. ROUND4-REC IS SCRATCH SPACE FOR ITS OWN
007600*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
007700*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
007800*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
007900 01  ROUND4-REC.
008000     05  UNROUNDED-VALUE             PIC S9(3)V9(8) COMP-3.
008100     05  ROUNDED-VALUE                PIC S9(3)V9(4) COMP-3.
008200*    02/17/99 PK -- CR-0330. ROUND4-REC-ALPHA IS SCRATCH SPACE FOR
008300*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
008400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
008500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
008600 01  ROUND4-REC-ALPHA REDEFINES ROUND4-REC
008700                                      PIC X(10).
008800
008900*    01/08/97 LW -- CR-0341. RETURN-CD IS SCRATCH SPACE FOR ITS OWN
009000*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
009100*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
009200*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009300 01  RETURN-CD                       PIC S9(4) COMP.
009400
009500*    08/30/01 TV -- CR-0241.  THE OVERFLOW SWITCH IS RESET ON
009600*    EVERY CALL BECAUSE THIS IS A SHARED SUBROUTINE -- A PRIOR
009700*    CALLER'S OVERFLOW MUST NEVER LEAK INTO THE NEXT CALLER'S
009800*    RETURN-CD.
009900 PROCEDURE DIVISION USING ROUND4-REC, RETURN-CD.
010000     MOVE "N" TO WS-ROUND-OVERFLOW-SW.
010100*    03/14/95 JS -- CR-0144. UNROUNDED-VALUE IS SET EXPLICITLY ON
010200*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
010300*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
010400     MOVE UNROUNDED-VALUE TO WS-ROUND-WORK.
010500
010600*    HALF-UP AT THE FOURTH DECIMAL ONLY -- NEVER BETWEEN STEPS
010700     COMPUTE ROUNDED-VALUE ROUNDED = WS-ROUND-WORK.
010800
010900*    03/14/95 JS -- CR-0144. TEST AGAINST UNROUNDED-VALUE REFLECTS A
011000*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
011100*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
011200*    REQUEST ON FILE.
011300     IF UNROUNDED-VALUE > 999.99999999
011400        OR UNROUNDED-VALUE < -999.99999999
011500          MOVE "Y" TO WS-ROUND-OVERFLOW-SW
011600*         08/30/01 TV -- CR-0241.  THREE VIEWS OF THE SAME
011700*         WORKING FIELD GO TO THE RUN LOG SO SUPPORT CAN SPOT
011800*         WHETHER A SIGN-NIBBLE GOT SCRAMBLED (RAW REC), THE
011900*         WORKING FIELD OVERFLOWED CLEANLY (DISPLAY VALUE), OR
012000*         ONLY THE FRACTIONAL HALF IS SUSPECT (WHOLE/FRACTION).
012100          DISPLAY "** ROUND4 OVERFLOW, RAW REC=" ROUND4-REC-ALPHA
012200          DISPLAY "** ROUND4 OVERFLOW, WORK=" WS-ROUND-DISPLAY
012300          DISPLAY "** ROUND4 OVERFLOW, WHOLE/FRACTION=" WS-RD-WHOLE
012400              "/" WS-RD-FRACTION.
012500
012600*    08/30/01 TV -- CR-0241.  ROUNDED-VALUE WAS ALREADY COMPUTED
012700*    ABOVE FROM THE OVERFLOWED WORKING FIELD, SO IT IS RETURNED
012800*    TO THE CALLER AS-IS; RETURN-CD +8 IS THE SIGNAL TO DISTRUST
012900*    IT, NOT AN INSTRUCTION TO ZERO IT OUT.
013000     IF ROUND-OVERFLOW
013100         MOVE +8 TO RETURN-CD
013200     ELSE
013300         MOVE ZERO TO RETURN-CD.
013400
013500     GOBACK.
