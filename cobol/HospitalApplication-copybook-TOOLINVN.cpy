000100******************************************************************
000200***** RECORD LAYOUT FOR THE TOOL-INTERVENTION EXTRACT FILE
000300***** ONE RECORD PER CLINICAL-TOOL INTERVENTION LOGGED FOR A CHILD
000400***** FILE IS A PER-CHILD EXTRACT, ALREADY DE-IDENTIFIED UPSTREAM
000500***** SORTED ASCENDING BY CHILD-ID-HASHED THEN INTERVENTION-TS
000600******************************************************************
000700 01  TI-TOOL-INTERVENTION-REC.
000800     05  TI-CHILD-ID-HASHED          PIC X(64).
000900     05  TI-TOOL-NAME                PIC X(30).
001000     05  TI-INTERVENTION-TIMESTAMP.
001100         10  TI-INTERVENTION-DATE    PIC 9(8).
001200         10  TI-INTERVENTION-TIME    PIC 9(6).
001300     05  TI-OUTCOME-SCORE            PIC S9(1)V9(4).
001400     05  TI-INTERVENTION-DURATION    PIC 9(5).
001500     05  FILLER                      PIC X(02).
