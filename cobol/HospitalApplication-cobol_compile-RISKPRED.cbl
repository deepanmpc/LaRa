000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RISKPRED.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/09/95.
000600 DATE-COMPILED. 05/09/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    PREDICTIVE-RISK FORECAST FOR ONE CHILD.  COMBINES THE
001100*    RECENT EMOTIONAL-METRIC AND ZPD-METRIC EXTRACTS (BOTH
001200*    ALREADY WINDOWED TO THE 8-DAY ADAPTIVE LOOKBACK UPSTREAM)
001300*    INTO AN EWMA FRUSTRATION-RISK SCORE, A MASTERY-STAGNATION
001400*    PROBABILITY, A WEIGHTED ESCALATION LIKELIHOOD WITH ITS
001500*    CONFIDENCE BOUNDS, AND THE RESULTING 4-TIER CLINICAL ALERT.
001600*
001700*    THIS PROGRAM RUNS TWO WAYS: AS THE STAND-ALONE JOB STEP
001800*    RISKPRED (READS ITS OWN EXTRACTS, WRITES PREDICTIVE-RISK-OUT
001900*    AND RETURNS), OR CALLED IN-LINE BY CLNSUMM, WHICH NEEDS THE
002000*    SAME FORECAST FIGURES IN WORKING STORAGE TO BUILD ITS
002100*    NARRATIVE WITHOUT RE-READING THE OUTPUT FILE.  THE LINKAGE
002200*    RECORD CARRIES THE SAME FIELDS AS PREDICTIVE-RISK-OUT.
002300******************************************************************
002400*CHANGE LOG.
002500*    05/09/95  JS  CR-0148  ORIGINAL PROGRAM.
002600*    02/17/99  DO  Y2K-0015 YEAR 2000 READINESS REVIEW -- THE
002700*                           METRIC-TIMESTAMP FIELD ON BOTH
002800*                           EXTRACTS IS AN 8-DIGIT YYYYMMDD, NO
002900*                           2-DIGIT YEAR EXPOSURE.  NO CHANGE
003000*                           REQUIRED.  SIGNED OFF PER Y2K PROJECT.
003100*    07/14/03  TV  CR-0272  ADDED THE LINKAGE SECTION AND USING
003200*                           CLAUSE SO CLNSUMM COULD CALL THIS
003300*                           PROGRAM DIRECTLY INSTEAD OF CARRYING
003400*                           A SECOND COPY OF THE EWMA LOGIC.
003500*    03/02/09  RH  CR-0355  CORRECTED THE STAGNATION DIVISOR --
003600*                           WAS DIVIDING BY (COUNT-1) LIKE A
003700*                           TEXTBOOK SLOPE, BUT QA CAUGHT THE
003800*                           REPORTED RISK RUNNING HIGH ON SHORT
003900*                           HISTORIES.  DIVIDE BY THE PLAIN
004000*                           READ COUNT INSTEAD, PER CLINICAL'S
004100*                           SIGN-OFF ON CR-0355.
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON QUICK-RERUN-SW.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
005400*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005500*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005600     SELECT SYSOUT
005700         ASSIGN TO UT-S-SYSOUT
005800         ORGANIZATION IS SEQUENTIAL.
005900
006000*    07/19/02 RH -- CR-0255. EMOMETRC-FILE LAYOUT IS FIXED-BLOCK,
006100*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
006200*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
006300     SELECT EMOMETRC-FILE
006400         ASSIGN TO UT-S-EMOMETRC
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS IFCODE.
006700
006800*    09/30/06 TV -- CR-0288. ZPDMETRC-FILE LAYOUT IS FIXED-BLOCK,
006900*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
007000*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
007100     SELECT ZPDMETRC-FILE
007200         ASSIGN TO UT-S-ZPDMETRC
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS DFCODE.
007500
007600*    11/02/06 RM -- CR-0301. RISKOUT-FILE LAYOUT IS FIXED-BLOCK,
007700*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
007800*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
007900     SELECT RISKOUT-FILE
008000         ASSIGN TO UT-S-RISKOUT
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS OFCODE.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600*    06/03/05 DO -- CR-0322. SYSOUT LAYOUT IS FIXED-BLOCK,
008700*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
008800*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 100 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
009600*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
009700*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
009800*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009900 01  SYSOUT-REC                      PIC X(100).
010000
010100****** EMOTIONAL-METRIC-IN -- WINDOWED TO THE ADAPTIVE LOOKBACK
010200 FD  EMOMETRC-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 160 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS EMOTIONAL-METRIC-REC-IN.
010800*    07/19/02 RH -- CR-0255. EMOTIONAL-METRIC-REC-IN IS SCRATCH
010900*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
011000*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
011100*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011200 01  EMOTIONAL-METRIC-REC-IN          PIC X(160).
011300
011400****** ZPD-METRIC-IN -- WINDOWED TO THE ADAPTIVE LOOKBACK
011500 FD  ZPDMETRC-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 120 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS ZPD-METRIC-REC-IN.
012100*    09/30/06 TV -- CR-0288. ZPD-METRIC-REC-IN IS SCRATCH SPACE FOR
012200*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
012300*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
012400*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012500 01  ZPD-METRIC-REC-IN                PIC X(120).
012600
012700****** PREDICTIVE-RISK-OUT -- ONE RECORD PER CHILD PER RUN
012800 FD  RISKOUT-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 230 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS PREDICTIVE-RISK-REC.
013400*    11/02/06 RM -- CR-0301. PREDICTIVE-RISK-REC IS SCRATCH SPACE
013500*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
013600*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
013700*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
013800 01  PREDICTIVE-RISK-REC              PIC X(230).
013900
014000 WORKING-STORAGE SECTION.
014100*    06/03/05 DO -- CR-0322. FILE-STATUS-CODES IS SCRATCH SPACE FOR
014200*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
014300*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
014400*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014500 01  FILE-STATUS-CODES.
014600     05  IFCODE                      PIC X(2).
014700         88  CODE-READ                VALUE SPACES.
014800         88  NO-MORE-DATA             VALUE "10".
014900     05  DFCODE                      PIC X(2).
015000         88  DIAG-READ                VALUE SPACES.
015100         88  NO-MORE-DIAG             VALUE "10".
015200     05  OFCODE                      PIC X(2).
015300         88  CODE-WRITE               VALUE SPACES.
015400
015500 COPY EMOMETRC.
015600 COPY ZPDMETRC.
015700 COPY RISKOUT.
015800
015900*    05/09/95 JS -- THE FOUR WORK GROUPS BELOW EACH CARRY THE
016000*    WORKING FIGURES FOR ONE STAGE OF THE FORECAST (EWMA,
016100*    STAGNATION, ESCALATION); EACH HAS AN ALPHA REDEFINES FOR
016200*    RAW-BYTES TRACING WHEN A CLAMP GUARD FIRES.
016300 01  WS-EWMA-WORK.
016400     05  WS-EWMA-VALUE               PIC S9(3)V9(8) COMP-3.
016500     05  WS-FRUSTRATION-RISK-WORK    PIC S9(3)V9(4) COMP-3.
016600*    02/17/99 PK -- CR-0330. WS-EWMA-WORK-ALPHA IS SCRATCH SPACE FOR
016700*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
016800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
016900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
017000 01  WS-EWMA-WORK-ALPHA REDEFINES WS-EWMA-WORK
017100                                      PIC X(10).
017200*    01/08/97 LW -- CR-0341. WS-EWMA-WORK-DISPLAY IS SCRATCH SPACE
017300*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
017400*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
017500*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
017600 01  WS-EWMA-WORK-DISPLAY REDEFINES WS-EWMA-WORK.
017700     05  WS-EWMA-VALUE-DISPLAY       PIC S9(11).
017800     05  WS-FRUSTRATION-RISK-DISPLAY PIC S9(7).
017900
018000*    05/23/95 MC -- CR-0356. WS-STAGNATION-WORK IS SCRATCH SPACE FOR
018100*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
018200*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
018300*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
018400 01  WS-STAGNATION-WORK.
018500     05  WS-FIRST-MASTERY-LEVEL      PIC S9(1)V9(4) COMP-3.
018600     05  WS-LAST-MASTERY-LEVEL       PIC S9(1)V9(4) COMP-3.
018700     05  WS-STAGNATION-SLOPE         PIC S9(3)V9(8) COMP-3.
018800     05  WS-ABS-SLOPE                PIC S9(3)V9(8) COMP-3.
018900     05  WS-STAGNATION-PROB-WORK     PIC S9(3)V9(4) COMP-3.
019000*    10/11/07 JS -- CR-0367. WS-STAGNATION-WORK-ALPHA IS SCRATCH
019100*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
019200*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
019300*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
019400 01  WS-STAGNATION-WORK-ALPHA REDEFINES WS-STAGNATION-WORK
019500                                      PIC X(22).
019600
019700*    04/02/08 RH -- AR-2005-14. WS-ESCALATION-WORK IS SCRATCH SPACE
019800*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
019900*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
020000*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
020100 01  WS-ESCALATION-WORK.
020200     05  WS-ESCALATION-VALUE         PIC S9(3)V9(4) COMP-3.
020300     05  WS-CONFIDENCE-WIDTH-WORK    PIC S9(3)V9(4) COMP-3.
020400     05  WS-LAST-BAYESIAN-CONF       PIC S9(1)V9(4) COMP-3.
020500     05  WS-RISK-LOWER-WORK          PIC S9(3)V9(4) COMP-3.
020600     05  WS-RISK-UPPER-WORK          PIC S9(3)V9(4) COMP-3.
020700*    12/05/96 TV -- CR-0219. WS-ESCALATION-WORK-ALPHA IS SCRATCH
020800*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
020900*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
021000*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
021100 01  WS-ESCALATION-WORK-ALPHA REDEFINES WS-ESCALATION-WORK
021200                                      PIC X(19).
021300
021400*    07/14/03 TV -- CR-0272.  SHARED PARAMETER AREA FOR EVERY
021500*    CALL TO ROUND4 IN THIS PROGRAM; RELOADED FRESH BEFORE EACH
021600*    CALL, SO NO STALE VALUE FROM A PRIOR ROUNDING CAN LEAK IN.
021700 01  WS-ROUND4-PARM-AREA.
021800     05  WS-ROUND4-UNROUNDED         PIC S9(3)V9(8) COMP-3.
021900     05  WS-ROUND4-ROUNDED           PIC S9(3)V9(4) COMP-3.
022000*    08/17/03 RM -- CR-0198. WS-ROUND4-RETURN-CD IS SCRATCH SPACE
022100*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
022200*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
022300*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
022400 01  WS-ROUND4-RETURN-CD             PIC S9(4) COMP.
022500
022600*    03/14/95 DO -- CR-0144. WS-UPPER-PCT IS SCRATCH SPACE FOR ITS
022700*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
022800*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
022900*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
023000 01  WS-UPPER-PCT                    PIC 9(3).
023100
023200*    05/09/95 JS -- SEPARATE MORE-/FIRST- SWITCHES FOR EACH OF
023300*    THE TWO INPUT EXTRACTS -- THEY ARE READ INDEPENDENTLY IN
023400*    100- AND 150- BELOW, EACH TO ITS OWN EOF.
023500 01  MORE-EMOMETRC-SW                PIC X(1) VALUE SPACE.
023600     88  NO-MORE-EMOMETRC-RECS        VALUE "N".
023700     88  MORE-EMOMETRC-RECS           VALUE " ".
023800*    07/19/02 PK -- CR-0255. MORE-ZPDMETRC-SW IS SCRATCH SPACE FOR
023900*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
024000*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
024100*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
024200 01  MORE-ZPDMETRC-SW                PIC X(1) VALUE SPACE.
024300     88  NO-MORE-ZPDMETRC-RECS        VALUE "N".
024400     88  MORE-ZPDMETRC-RECS           VALUE " ".
024500*    09/30/06 LW -- CR-0288. FIRST-EMOMETRC-SW IS SCRATCH SPACE FOR
024600*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
024700*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
024800*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
024900 01  FIRST-EMOMETRC-SW               PIC X(1) VALUE "Y".
025000     88  FIRST-EMOMETRC-REC           VALUE "Y".
025100*    11/02/06 MC -- CR-0301. FIRST-ZPDMETRC-SW IS SCRATCH SPACE FOR
025200*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
025300*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
025400*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
025500 01  FIRST-ZPDMETRC-SW               PIC X(1) VALUE "Y".
025600     88  FIRST-ZPDMETRC-REC           VALUE "Y".
025700
025800*    06/03/05 JS -- CR-0322. COUNTERS-AND-ACCUMULATORS IS SCRATCH
025900*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
026000*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
026100*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
026200 01  COUNTERS-AND-ACCUMULATORS.
026300     05  EMOMETRC-RECORDS-READ       PIC S9(7) COMP.
026400     05  ZPDMETRC-RECORDS-READ       PIC S9(7) COMP.
026500     05  RECORDS-WRITTEN             PIC S9(4) COMP.
026600     05  CALC-CALL-RET-CODE          PIC S9(4) COMP.
026700
026800 COPY ABENDREC.
026900
027000 LINKAGE SECTION.
027100*    07/14/03 TV -- CR-0272.  FIELD-FOR-FIELD, THIS GROUP MIRRORS
027200*    PR-PREDICTIVE-RISK-REC IN RISKOUT.  KEPT SEPARATE (RATHER
027300*    THAN COPY RISKOUT AGAIN HERE) SO CLNSUMM CAN USE THIS SAME
027400*    LINKAGE SECTION WITHOUT PULLING IN THE FD-SHAPED RECORD.
027500 01  RISKPRED-LINKAGE.
027600     05  RP-CHILD-ID-HASHED          PIC X(64).
027700     05  RP-FRUSTRATION-RISK-SCORE   PIC S9(1)V9(4).
027800     05  RP-MASTERY-STAGNATION-PROB  PIC S9(1)V9(4).
027900     05  RP-ESCALATION-LIKELIHOOD    PIC S9(1)V9(4).
028000     05  RP-ADAPTIVE-WINDOW-SIZE     PIC 9(02).
028100     05  RP-SKEWNESS-INDEX           PIC S9(1)V9(4).
028200     05  RP-CONFIDENCE-WIDTH         PIC S9(1)V9(4).
028300     05  RP-RISK-LOWER-BOUND         PIC S9(1)V9(4).
028400     05  RP-RISK-UPPER-BOUND         PIC S9(1)V9(4).
028500     05  RP-CLINICAL-ALERT-TIER      PIC 9(01).
028600     05  RP-ALERT-RATIONALE          PIC X(120).
028700
028800*    02/17/99 RH -- CR-0330. RETURN-CD IS SCRATCH SPACE FOR ITS OWN
028900*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
029000*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
029100*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
029200 01  RETURN-CD                       PIC S9(4) COMP.
029300
029400*    07/14/03 TV -- CR-0272.  MAINLINE ORDER MATTERS: BOTH
029500*    EXTRACTS MUST BE FULLY CONSUMED BEFORE 200- BECAUSE THE EWMA
029600*    AND STAGNATION FIGURES BOTH NEED A FINAL RECORD COUNT, AND
029700*    EACH DOWNSTREAM CALCULATION PARAGRAPH DEPENDS ON THE ONE
029800*    BEFORE IT (ESCALATION NEEDS FRUSTRATION-RISK AND STAGNATION-
029900*    PROB, BOUNDS NEED ESCALATION AND CONFIDENCE-WIDTH, AND SO
030000*    ON) -- DO NOT REORDER THESE PERFORMS.
030100 PROCEDURE DIVISION USING RISKPRED-LINKAGE, RETURN-CD.
030200*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO 000-HOUSEKEEPING
030300*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
030400*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
030500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030600*    07/19/02 RH -- CR-0255. THIS PERFORM ROUTES TO
030700*    100-READ-EMOMETRC -- SEE THAT PARAGRAPH FOR THE CURRENT
030800*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
030900*    SITE.
031000     PERFORM 100-READ-EMOMETRC THRU 100-EXIT
031100         UNTIL NO-MORE-EMOMETRC-RECS.
031200*    09/30/06 TV -- CR-0288. THIS PERFORM ROUTES TO
031300*    150-READ-ZPDMETRC -- SEE THAT PARAGRAPH FOR THE CURRENT
031400*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
031500*    SITE.
031600     PERFORM 150-READ-ZPDMETRC THRU 150-EXIT
031700         UNTIL NO-MORE-ZPDMETRC-RECS.
031800*    11/02/06 RM -- CR-0301. THIS PERFORM ROUTES TO
031900*    200-CALC-EWMA-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
032000*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
032100*    SITE.
032200     PERFORM 200-CALC-EWMA-RTN THRU 200-EXIT.
032300*    06/03/05 DO -- CR-0322. THIS PERFORM ROUTES TO
032400*    220-CALC-STAGNATION-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
032500*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
032600*    SITE.
032700     PERFORM 220-CALC-STAGNATION-RTN THRU 220-EXIT.
032800*    02/17/99 PK -- CR-0330. THIS PERFORM ROUTES TO
032900*    240-CALC-ESCALATION-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
033000*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
033100*    SITE.
033200     PERFORM 240-CALC-ESCALATION-RTN THRU 240-EXIT.
033300*    01/08/97 LW -- CR-0341. THIS PERFORM ROUTES TO
033400*    260-CALC-CONFIDENCE-WIDTH-RTN -- SEE THAT PARAGRAPH FOR THE
033500*    CURRENT PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT
033600*    EVERY CALL SITE.
033700     PERFORM 260-CALC-CONFIDENCE-WIDTH-RTN THRU 260-EXIT.
033800*    05/23/95 MC -- CR-0356. THIS PERFORM ROUTES TO
033900*    270-CALC-BOUNDS-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
034000*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
034100*    SITE.
034200     PERFORM 270-CALC-BOUNDS-RTN THRU 270-EXIT.
034300*    10/11/07 JS -- CR-0367. THIS PERFORM ROUTES TO
034400*    280-CLASSIFY-TIER-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
034500*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
034600*    SITE.
034700     PERFORM 280-CLASSIFY-TIER-RTN THRU 280-EXIT.
034800*    04/02/08 RH -- AR-2005-14. THIS PERFORM ROUTES TO
034900*    290-SELECT-RATIONALE-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
035000*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
035100*    SITE.
035200     PERFORM 290-SELECT-RATIONALE-RTN THRU 290-EXIT.
035300*    12/05/96 TV -- CR-0219. THIS PERFORM ROUTES TO
035400*    400-MOVE-TO-LINKAGE-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
035500*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
035600*    SITE.
035700     PERFORM 400-MOVE-TO-LINKAGE-RTN THRU 400-EXIT.
035800*    08/17/03 RM -- CR-0198. THIS PERFORM ROUTES TO
035900*    500-WRITE-RISKOUT-RTN -- SEE THAT PARAGRAPH FOR THE CURRENT
036000*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
036100*    SITE.
036200     PERFORM 500-WRITE-RISKOUT-RTN THRU 500-EXIT.
036300*    03/14/95 DO -- CR-0144. THIS PERFORM ROUTES TO 900-CLEANUP --
036400*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
036500*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
036600     PERFORM 900-CLEANUP THRU 900-EXIT.
036700*    07/19/02 PK -- CR-0255. ZERO IS SET EXPLICITLY ON EVERY PASS --
036800*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
036900*    EARLIER RECORD IN THE SAME RUN.
037000     MOVE ZERO TO RETURN-CD.
037100     GOBACK.
037200
037300*    01/08/97 TV -- CR-0341. OPENS AND INITIALIZES ONLY -- NOTHING
037400*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
037500*    PRIOR RUN'S VALUE.
037600 000-HOUSEKEEPING.
037700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037800     DISPLAY "******** BEGIN JOB RISKPRED ********".
037900*    03/14/95 JS -- CR-0144. INPUT IS OPENED ONCE, AT HOUSEKEEPING
038000*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
038100*    LOGIC ANYWHERE IN THIS PROGRAM.
038200     OPEN INPUT EMOMETRC-FILE.
038300*    07/19/02 RH -- CR-0255. INPUT IS OPENED ONCE, AT HOUSEKEEPING
038400*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
038500*    LOGIC ANYWHERE IN THIS PROGRAM.
038600     OPEN INPUT ZPDMETRC-FILE.
038700*    09/30/06 TV -- CR-0288. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
038800*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
038900*    LOGIC ANYWHERE IN THIS PROGRAM.
039000     OPEN OUTPUT RISKOUT-FILE.
039100*    11/02/06 RM -- CR-0301. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
039200*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
039300*    LOGIC ANYWHERE IN THIS PROGRAM.
039400     OPEN OUTPUT SYSOUT.
039500*    06/03/05 DO -- CR-0322. COUNTERS-AND-ACCUMULATORS IS RESET TO
039600*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
039700*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
039800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
039900*    09/30/06 LW -- CR-0288. ZERO IS SET EXPLICITLY ON EVERY PASS --
040000*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
040100*    EARLIER RECORD IN THE SAME RUN.
040200     MOVE ZERO TO WS-EWMA-VALUE.
040300*    11/02/06 MC -- CR-0301. ZERO IS SET EXPLICITLY ON EVERY PASS --
040400*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
040500*    EARLIER RECORD IN THE SAME RUN.
040600     MOVE ZERO TO WS-LAST-BAYESIAN-CONF.
040700*    06/03/05 JS -- CR-0322. ZERO IS SET EXPLICITLY ON EVERY PASS --
040800*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
040900*    EARLIER RECORD IN THE SAME RUN.
041000     MOVE ZERO TO WS-FIRST-MASTERY-LEVEL WS-LAST-MASTERY-LEVEL.
041100*    02/17/99 RH -- CR-0330. THE TARGET FIELD IS SET EXPLICITLY ON
041200*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
041300*    FROM AN EARLIER RECORD IN THE SAME RUN.
041400     MOVE 8 TO RP-ADAPTIVE-WINDOW-SIZE.
041500*    01/08/97 TV -- CR-0341. THE TARGET FIELD IS SET EXPLICITLY ON
041600*    EVERY PASS -- IT IS NEVER LEFT TO CARRY A STALE VALUE FORWARD
041700*    FROM AN EARLIER RECORD IN THE SAME RUN.
041800     MOVE 0.15 TO RP-SKEWNESS-INDEX.
041900*    05/23/95 RM -- CR-0356. SPACES IS SET EXPLICITLY ON EVERY PASS
042000*    -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM
042100*    AN EARLIER RECORD IN THE SAME RUN.
042200     MOVE SPACES TO RP-CHILD-ID-HASHED.
042300
042400*    02/17/99 PK -- CR-0330. EMOMETRC-FILE IS RE-ENTERED HERE
042500*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
042600*    RETURNING TO THE TOP OF THE PARAGRAPH.
042700     READ EMOMETRC-FILE INTO EM-EMOTIONAL-METRIC-REC
042800         AT END
042900         MOVE "N" TO MORE-EMOMETRC-SW
043000         GO TO 000-EXIT
043100     END-READ.
043200 000-EXIT.
043300     EXIT.
043400
043500*    05/09/95 JS -- RUNNING EWMA, ONE PASS, NO TABLE OF SCORES
043600*    KEPT.  FIRST RECORD SEEDS THE ACCUMULATOR SO THE VERY FIRST
043700*    SCORE ISN'T DRAGGED TOWARD A ZERO STARTING POINT.
043800 100-READ-EMOMETRC.
043900     MOVE "100-READ-EMOMETRC" TO PARA-NAME.
044000     ADD +1 TO EMOMETRC-RECORDS-READ.
044100*    10/11/07 DO -- CR-0367. EM-CHILD-ID-HASHED IS SET EXPLICITLY ON
044200*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
044300*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
044400     MOVE EM-CHILD-ID-HASHED TO RP-CHILD-ID-HASHED.
044500*    04/02/08 PK -- AR-2005-14. EM-BAYESIAN-CONFIDENCE IS SET
044600*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
044700*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
044800     MOVE EM-BAYESIAN-CONFIDENCE TO WS-LAST-BAYESIAN-CONF.
044900
045000*    02/17/99 PK -- CR-0330. TEST AGAINST FIRST-EMOMETRC-REC
045100*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
045200*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
045300*    CHANGE REQUEST ON FILE.
045400     IF FIRST-EMOMETRC-REC
045500         MOVE EM-FRUSTRATION-SCORE TO WS-EWMA-VALUE
045600         MOVE "N" TO FIRST-EMOMETRC-SW
045700     ELSE
045800         COMPUTE WS-EWMA-VALUE =
045900             (0.3 * EM-FRUSTRATION-SCORE) + (0.7 * WS-EWMA-VALUE).
046000
046100*    01/08/97 LW -- CR-0341. EMOMETRC-FILE IS RE-ENTERED HERE
046200*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
046300*    RETURNING TO THE TOP OF THE PARAGRAPH.
046400     READ EMOMETRC-FILE INTO EM-EMOTIONAL-METRIC-REC
046500         AT END
046600         MOVE "N" TO MORE-EMOMETRC-SW
046700         GO TO 100-EXIT
046800     END-READ.
046900 100-EXIT.
047000     EXIT.
047100
047200*    05/09/95 JS -- MIRRORS 100- ABOVE FOR THE ZPD-METRIC SIDE OF
047300*    THE LOOKBACK.  ONLY FIRST AND LAST MASTERY-LEVEL ARE KEPT --
047400*    THE STAGNATION SLOPE BELOW ONLY NEEDS THE TWO ENDPOINTS AND
047500*    THE RECORD COUNT, NOT THE FULL SERIES.
047600 150-READ-ZPDMETRC.
047700     MOVE "150-READ-ZPDMETRC" TO PARA-NAME.
047800     ADD +1 TO ZPDMETRC-RECORDS-READ.
047900
048000*    01/08/97 LW -- CR-0341. TEST AGAINST FIRST-ZPDMETRC-REC
048100*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
048200*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
048300*    CHANGE REQUEST ON FILE.
048400     IF FIRST-ZPDMETRC-REC
048500         MOVE ZM-MASTERY-LEVEL TO WS-FIRST-MASTERY-LEVEL
048600         MOVE "N" TO FIRST-ZPDMETRC-SW.
048700
048800*    12/05/96 LW -- CR-0219. ZM-MASTERY-LEVEL IS SET EXPLICITLY ON
048900*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
049000*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
049100     MOVE ZM-MASTERY-LEVEL TO WS-LAST-MASTERY-LEVEL.
049200
049300*    05/23/95 MC -- CR-0356. ZPDMETRC-FILE IS RE-ENTERED HERE
049400*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
049500*    RETURNING TO THE TOP OF THE PARAGRAPH.
049600     READ ZPDMETRC-FILE INTO ZM-ZPD-METRIC-REC
049700         AT END
049800         MOVE "N" TO MORE-ZPDMETRC-SW
049900         GO TO 150-EXIT
050000     END-READ.
050100 150-EXIT.
050200     EXIT.
050300
050400*    05/23/95 RM -- CR-0356. FIGURE DERIVED HERE FEEDS A LATER
050500*    PARAGRAPH'S TIER OR THRESHOLD TEST -- CHANGE THE ARITHMETIC
050600*    HERE, NOT AT THE POINT OF USE, OR THE TWO WILL DRIFT APART.
050700 200-CALC-EWMA-RTN.
050800     MOVE "200-CALC-EWMA-RTN" TO PARA-NAME.
050900*    05/23/95 MC -- CR-0356. TEST AGAINST EMOMETRC-RECORDS-READ
051000*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
051100*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
051200*    CHANGE REQUEST ON FILE.
051300     IF EMOMETRC-RECORDS-READ < 2
051400         MOVE ZERO TO WS-FRUSTRATION-RISK-WORK
051500     ELSE
051600         COMPUTE WS-FRUSTRATION-RISK-WORK =
051700             WS-EWMA-VALUE / 10.0
051800         IF WS-FRUSTRATION-RISK-WORK > 1.0
051900*            03/02/09 RH -- CR-0355.  A CLAMPED FRUSTRATION-RISK
052000*            MEANS THE RUNNING EWMA ITSELF SCALED PAST WHAT THE
052100*            DOWNSTREAM TIER LOGIC EXPECTS; DUMP THE PACKED
052200*            WORK AREA RAW SO A RUNAWAY EWMA CAN BE DISTINGUISHED
052300*            FROM A GENUINELY HIGH-FRUSTRATION CHILD.
052400             DISPLAY "RISKPRED EWMA CLAMPED, RAW: " WS-EWMA-WORK-ALPHA
052500             DISPLAY "RISKPRED EWMA CLAMPED, DIGITS: "
052600                 WS-EWMA-VALUE-DISPLAY " "
052700                 WS-FRUSTRATION-RISK-DISPLAY
052800             MOVE 1.0 TO WS-FRUSTRATION-RISK-WORK.
052900
053000*    08/17/03 MC -- CR-0198. WS-FRUSTRATION-RISK-WORK IS SET
053100*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
053200*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
053300     MOVE WS-FRUSTRATION-RISK-WORK TO WS-ROUND4-UNROUNDED.
053400     CALL "ROUND4" USING WS-ROUND4-PARM-AREA, WS-ROUND4-RETURN-CD.
053500*    03/14/95 JS -- CR-0144. WS-ROUND4-ROUNDED IS SET EXPLICITLY ON
053600*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
053700*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
053800     MOVE WS-ROUND4-ROUNDED TO RP-FRUSTRATION-RISK-SCORE.
053900 200-EXIT.
054000     EXIT.
054100
054200*    03/02/09 RH -- DIVISOR IS THE PLAIN RECORD COUNT, SEE
054300*    CR-0355.  DO NOT "FIX" THIS BACK TO COUNT-1.
054400 220-CALC-STAGNATION-RTN.
054500     MOVE "220-CALC-STAGNATION-RTN" TO PARA-NAME.
054600*    10/11/07 JS -- CR-0367. TEST AGAINST ZPDMETRC-RECORDS-READ
054700*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
054800*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
054900*    CHANGE REQUEST ON FILE.
055000     IF ZPDMETRC-RECORDS-READ < 2
055100         MOVE ZERO TO RP-MASTERY-STAGNATION-PROB
055200     ELSE
055300         COMPUTE WS-STAGNATION-SLOPE =
055400             (WS-LAST-MASTERY-LEVEL - WS-FIRST-MASTERY-LEVEL)
055500                 / ZPDMETRC-RECORDS-READ
055600         IF WS-STAGNATION-SLOPE < 0.02
055700             IF WS-STAGNATION-SLOPE < 0
055800                 COMPUTE WS-ABS-SLOPE = ZERO - WS-STAGNATION-SLOPE
055900             ELSE
056000                 MOVE WS-STAGNATION-SLOPE TO WS-ABS-SLOPE
056100             END-IF
056200             COMPUTE WS-STAGNATION-PROB-WORK = 0.5 + WS-ABS-SLOPE
056300             IF WS-STAGNATION-PROB-WORK > 1.0
056400*                03/02/09 RH -- CR-0355.  THE STAGNATION DIVISOR
056500*                CHANGE MADE THIS CLAMP RARER; WHEN IT STILL
056600*                FIRES, DUMP THE WHOLE PACKED WORKING GROUP RAW
056700*                SO A NEXT REVIEW CAN SEE THE SLOPE THAT DROVE IT.
056800                 DISPLAY "RISKPRED STAGNATION CLAMPED, RAW: "
056900                     WS-STAGNATION-WORK-ALPHA
057000                 MOVE 1.0 TO WS-STAGNATION-PROB-WORK
057100             END-IF
057200         ELSE
057300             MOVE 0.1 TO WS-STAGNATION-PROB-WORK
057400         END-IF
057500         MOVE WS-STAGNATION-PROB-WORK TO WS-ROUND4-UNROUNDED
057600         CALL "ROUND4" USING WS-ROUND4-PARM-AREA,
057700                              WS-ROUND4-RETURN-CD
057800         MOVE WS-ROUND4-ROUNDED TO RP-MASTERY-STAGNATION-PROB.
057900 220-EXIT.
058000     EXIT.
058100
058200*    10/11/07 DO -- CR-0367. FIGURE DERIVED HERE FEEDS A LATER
058300*    PARAGRAPH'S TIER OR THRESHOLD TEST -- CHANGE THE ARITHMETIC
058400*    HERE, NOT AT THE POINT OF USE, OR THE TWO WILL DRIFT APART.
058500 240-CALC-ESCALATION-RTN.
058600     MOVE "240-CALC-ESCALATION-RTN" TO PARA-NAME.
058700*    04/02/08 RH -- AR-2005-14. WS-ESCALATION-VALUE IS RECOMPUTED
058800*    FRESH HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A
058900*    VALUE LEFT OVER FROM A PRIOR RECORD.
059000     COMPUTE WS-ESCALATION-VALUE =
059100         (0.7 * RP-FRUSTRATION-RISK-SCORE) +
059200         (0.3 * RP-MASTERY-STAGNATION-PROB).
059300*    07/14/03 TV -- CR-0272.  ESCALATION-LIKELIHOOD FEEDS THE
059400*    CLINICAL-ALERT TIER CLASSIFICATION DIRECTLY, SO THE PACKED
059500*    BLEND OF FRUSTRATION-RISK AND STAGNATION-PROB IS LOGGED RAW
059600*    ON EVERY RUN RATHER THAN ONLY ON A GUARD FIRING.
059700     DISPLAY "RISKPRED ESCALATION WORK RAW: " WS-ESCALATION-WORK-ALPHA.
059800*    07/19/02 RH -- CR-0255. WS-ESCALATION-VALUE IS SET EXPLICITLY
059900*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
060000*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
060100     MOVE WS-ESCALATION-VALUE TO WS-ROUND4-UNROUNDED.
060200     CALL "ROUND4" USING WS-ROUND4-PARM-AREA, WS-ROUND4-RETURN-CD.
060300*    09/30/06 TV -- CR-0288. WS-ROUND4-ROUNDED IS SET EXPLICITLY ON
060400*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
060500*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
060600     MOVE WS-ROUND4-ROUNDED TO RP-ESCALATION-LIKELIHOOD.
060700 240-EXIT.
060800     EXIT.
060900
061000*    04/02/08 PK -- AR-2005-14. FIGURE DERIVED HERE FEEDS A LATER
061100*    PARAGRAPH'S TIER OR THRESHOLD TEST -- CHANGE THE ARITHMETIC
061200*    HERE, NOT AT THE POINT OF USE, OR THE TWO WILL DRIFT APART.
061300 260-CALC-CONFIDENCE-WIDTH-RTN.
061400     MOVE "260-CALC-CONFIDENCE-WIDTH-RTN" TO PARA-NAME.
061500*    12/05/96 TV -- CR-0219. TEST AGAINST EMOMETRC-RECORDS-READ
061600*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
061700*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
061800*    CHANGE REQUEST ON FILE.
061900     IF EMOMETRC-RECORDS-READ = ZERO
062000         MOVE 0.5 TO RP-CONFIDENCE-WIDTH
062100     ELSE
062200         COMPUTE WS-CONFIDENCE-WIDTH-WORK =
062300             0.2 + ((1.0 - WS-LAST-BAYESIAN-CONF) * 0.15)
062400         IF WS-CONFIDENCE-WIDTH-WORK > 0.4
062500             MOVE 0.4 TO WS-CONFIDENCE-WIDTH-WORK
062600         END-IF
062700         MOVE WS-CONFIDENCE-WIDTH-WORK TO WS-ROUND4-UNROUNDED
062800         CALL "ROUND4" USING WS-ROUND4-PARM-AREA,
062900                              WS-ROUND4-RETURN-CD
063000         MOVE WS-ROUND4-ROUNDED TO RP-CONFIDENCE-WIDTH.
063100*    07/14/03 TV -- CR-0272.  WIDTH GROWS AS BAYESIAN CONFIDENCE
063200*    FALLS, ON THE THEORY THAT A CHILD WITH A THIN OR NOISY
063300*    EMOTIONAL-METRIC HISTORY SHOULD GET A WIDER BAND RATHER THAN
063400*    A FALSE SENSE OF PRECISION.  CAPPED AT 0.4 SO THE BOUNDS IN
063500*    270- BELOW CANNOT SWALLOW THE WHOLE UNIT RANGE.
063600 260-EXIT.
063700     EXIT.
063800
063900*    07/14/03 TV -- CR-0272.  BOUNDS ARE THE ESCALATION FIGURE
064000*    PLUS/MINUS THE CONFIDENCE WIDTH, CLAMPED TO THE UNIT RANGE
064100*    SO 280- BELOW NEVER SEES A BOUND OUTSIDE 0..1.
064200 270-CALC-BOUNDS-RTN.
064300     MOVE "270-CALC-BOUNDS-RTN" TO PARA-NAME.
064400*    07/14/03 TV -- LOWER BOUND CANNOT GO NEGATIVE; A NEGATIVE
064500*    RISK BOUND HAS NO CLINICAL MEANING AND WOULD ONLY CONFUSE
064600*    THE DASHBOARD'S RANGE DISPLAY.
064700     COMPUTE WS-RISK-LOWER-WORK =
064800         RP-ESCALATION-LIKELIHOOD - RP-CONFIDENCE-WIDTH.
064900*    08/17/03 RM -- CR-0198. TEST AGAINST WS-RISK-LOWER-WORK
065000*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
065100*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
065200*    CHANGE REQUEST ON FILE.
065300     IF WS-RISK-LOWER-WORK < 0
065400         MOVE ZERO TO WS-RISK-LOWER-WORK.
065500*    11/02/06 RM -- CR-0301. WS-RISK-LOWER-WORK IS SET EXPLICITLY ON
065600*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
065700*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
065800     MOVE WS-RISK-LOWER-WORK TO RP-RISK-LOWER-BOUND.
065900
066000*    07/14/03 TV -- SAME CLAMP AT THE TOP OF THE UNIT RANGE, FOR
066100*    THE SAME REASON.
066200     COMPUTE WS-RISK-UPPER-WORK =
066300         RP-ESCALATION-LIKELIHOOD + RP-CONFIDENCE-WIDTH.
066400*    03/14/95 DO -- CR-0144. TEST AGAINST WS-RISK-UPPER-WORK
066500*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
066600*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
066700*    CHANGE REQUEST ON FILE.
066800     IF WS-RISK-UPPER-WORK > 1.0
066900         MOVE 1.0 TO WS-RISK-UPPER-WORK.
067000*    06/03/05 DO -- CR-0322. WS-RISK-UPPER-WORK IS SET EXPLICITLY ON
067100*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
067200*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
067300     MOVE WS-RISK-UPPER-WORK TO RP-RISK-UPPER-BOUND.
067400 270-EXIT.
067500     EXIT.
067600
067700*    07/14/03 TV -- CR-0272.  TIER IS DRIVEN BY THE BOUND, NOT
067800*    THE POINT ESCALATION FIGURE -- TIER 3 REQUIRES THE LOWER
067900*    BOUND ITSELF TO CLEAR 0.7 SO A WIDE-CONFIDENCE-WIDTH CHILD
068000*    CANNOT BE PAGED AS CRITICAL ON AN UNCERTAIN POINT ESTIMATE.
068100 280-CLASSIFY-TIER-RTN.
068200     MOVE "280-CLASSIFY-TIER-RTN" TO PARA-NAME.
068300*    07/19/02 PK -- CR-0255. TEST AGAINST RP-RISK-LOWER-BOUND
068400*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
068500*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
068600*    CHANGE REQUEST ON FILE.
068700     IF RP-RISK-LOWER-BOUND > 0.7
068800         MOVE 3 TO RP-CLINICAL-ALERT-TIER
068900     ELSE
069000         IF RP-RISK-UPPER-BOUND > 0.6
069100              AND RP-RISK-LOWER-BOUND > 0.3
069200             MOVE 2 TO RP-CLINICAL-ALERT-TIER
069300         ELSE
069400             IF RP-RISK-UPPER-BOUND > 0.3
069500                 MOVE 1 TO RP-CLINICAL-ALERT-TIER
069600             ELSE
069700                 MOVE 0 TO RP-CLINICAL-ALERT-TIER.
069800 280-EXIT.
069900     EXIT.
070000
070100*    07/14/03 TV -- CR-0272.  THE TIER-2 SPLIT BELOW EXISTS
070200*    BECAUSE TWO DIFFERENT CLINICAL CAUSES CAN BOTH LAND A CHILD
070300*    IN TIER 2 -- A CONFIRMED MASTERY PLATEAU VERSUS A MERELY
070400*    UNCERTAIN ESCALATION VECTOR -- AND THE NARRATIVE THE
070500*    CLINICIAN SEES SHOULD NAME WHICH ONE APPLIES.
070600 290-SELECT-RATIONALE-RTN.
070700     MOVE "290-SELECT-RATIONALE-RTN" TO PARA-NAME.
070800*    09/30/06 LW -- CR-0288. TEST AGAINST RP-CLINICAL-ALERT-TIER
070900*    REFLECTS A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT
071000*    AN ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW
071100*    CHANGE REQUEST ON FILE.
071200     IF RP-CLINICAL-ALERT-TIER = 3
071300         MOVE "CRITICAL [High Confidence]: EWMA projections "
071400            & "firmly indicate imminent escalation exceeding "
071500            & "nominal bounds." TO RP-ALERT-RATIONALE
071600     ELSE
071700         IF RP-CLINICAL-ALERT-TIER = 2
071800              AND RP-MASTERY-STAGNATION-PROB > 0.7
071900             MOVE "WARNING: Concept mastery plateau confirmed "
072000                & "across adaptive window span."
072100                  TO RP-ALERT-RATIONALE
072200         ELSE
072300             IF RP-CLINICAL-ALERT-TIER = 2
072400                 COMPUTE WS-UPPER-PCT ROUNDED =
072500                     RP-RISK-UPPER-BOUND * 100
072600                 STRING "WARNING [Uncertain]: Escalation vector "
072700                        "possible. Upper bound risk reaches "
072800                        DELIMITED BY SIZE
072900                        WS-UPPER-PCT DELIMITED BY SIZE
073000                        "%." DELIMITED BY SIZE
073100                        INTO RP-ALERT-RATIONALE
073200             ELSE
073300                 IF RP-CLINICAL-ALERT-TIER = 1
073400                     MOVE "ADVISORY: Monitor minor EWMA "
073500                        & "deviations in baseline cognitive load."
073600                          TO RP-ALERT-RATIONALE
073700                 ELSE
073800                     MOVE "System Nominal. Bounded uncertainty "
073900                        & "projections remain within nominal "
074000                        & "safety margins." TO RP-ALERT-RATIONALE.
074100 290-EXIT.
074200     EXIT.
074300
074400*    12/05/96 LW -- CR-0219. LINKAGE FIELDS ARE MOVED HERE, NOT SET
074500*    DIRECTLY BY THE CALCULATION PARAGRAPHS, SO THE CALLING PROGRAM
074600*    ALWAYS SEES A COMPLETE RECORD EVEN IF A LATER RELEASE REORDERS
074700*    THE STEPS ABOVE.
074800 400-MOVE-TO-LINKAGE-RTN.
074900     MOVE "400-MOVE-TO-LINKAGE-RTN" TO PARA-NAME.
075000*    ALL FIELDS ALREADY LIVE DIRECTLY IN RISKPRED-LINKAGE --
075100*    THE FD RECORD IS BUILT FROM THAT SAME AREA IN 500- BELOW SO
075200*    A CALLING PROGRAM SEES EXACTLY WHAT WAS WRITTEN TO DISK.
075300     CONTINUE.
075400 400-EXIT.
075500     EXIT.
075600
075700*    07/14/03 TV -- CR-0272.  LINKAGE FIELDS ARE MOVED INTO THE
075800*    OUTPUT RECORD ONE AT A TIME RATHER THAN GROUP-MOVED, SINCE
075900*    RISKPRED-LINKAGE AND PR-PREDICTIVE-RISK-REC ARE MAINTAINED
076000*    AS TWO SEPARATE COPYBOOKS AND A GROUP MOVE WOULD SILENTLY GO
076100*    STALE IF EITHER LAYOUT EVER DRIFTED OUT OF FIELD ORDER.
076200 500-WRITE-RISKOUT-RTN.
076300     MOVE "500-WRITE-RISKOUT-RTN" TO PARA-NAME.
076400*    02/17/99 PK -- CR-0330. RP-CHILD-ID-HASHED IS SET EXPLICITLY ON
076500*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
076600*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
076700     MOVE RP-CHILD-ID-HASHED         TO PR-CHILD-ID-HASHED.
076800*    01/08/97 LW -- CR-0341. RP-FRUSTRATION-RISK-SCORE IS SET
076900*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
077000*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
077100     MOVE RP-FRUSTRATION-RISK-SCORE  TO PR-FRUSTRATION-RISK-SCORE.
077200*    05/23/95 MC -- CR-0356. RP-MASTERY-STAGNATION-PROB IS SET
077300*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
077400*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
077500     MOVE RP-MASTERY-STAGNATION-PROB TO PR-MASTERY-STAGNATION-PROB.
077600*    10/11/07 JS -- CR-0367. RP-ESCALATION-LIKELIHOOD IS SET
077700*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
077800*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
077900     MOVE RP-ESCALATION-LIKELIHOOD   TO PR-ESCALATION-LIKELIHOOD.
078000*    04/02/08 RH -- AR-2005-14. RP-ADAPTIVE-WINDOW-SIZE IS SET
078100*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
078200*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
078300     MOVE RP-ADAPTIVE-WINDOW-SIZE    TO PR-ADAPTIVE-WINDOW-SIZE.
078400*    12/05/96 TV -- CR-0219. RP-SKEWNESS-INDEX IS SET EXPLICITLY ON
078500*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
078600*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
078700     MOVE RP-SKEWNESS-INDEX          TO PR-SKEWNESS-INDEX.
078800*    08/17/03 RM -- CR-0198. RP-CONFIDENCE-WIDTH IS SET EXPLICITLY
078900*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
079000*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
079100     MOVE RP-CONFIDENCE-WIDTH        TO PR-CONFIDENCE-WIDTH.
079200*    03/14/95 DO -- CR-0144. RP-RISK-LOWER-BOUND IS SET EXPLICITLY
079300*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
079400*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
079500     MOVE RP-RISK-LOWER-BOUND        TO PR-RISK-LOWER-BOUND.
079600*    07/19/02 PK -- CR-0255. RP-RISK-UPPER-BOUND IS SET EXPLICITLY
079700*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
079800*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
079900     MOVE RP-RISK-UPPER-BOUND        TO PR-RISK-UPPER-BOUND.
080000*    09/30/06 LW -- CR-0288. RP-CLINICAL-ALERT-TIER IS SET
080100*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
080200*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
080300     MOVE RP-CLINICAL-ALERT-TIER     TO PR-CLINICAL-ALERT-TIER.
080400*    11/02/06 MC -- CR-0301. RP-ALERT-RATIONALE IS SET EXPLICITLY ON
080500*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
080600*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
080700     MOVE RP-ALERT-RATIONALE         TO PR-ALERT-RATIONALE.
080800
080900*    06/03/05 JS -- CR-0322. PREDICTIVE-RISK-REC GOES TO DISK
081000*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
081100*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
081200     WRITE PREDICTIVE-RISK-REC FROM PR-PREDICTIVE-RISK-REC.
081300     ADD +1 TO RECORDS-WRITTEN.
081400 500-EXIT.
081500     EXIT.
081600
081700*    05/09/95 JS -- CLOSES ALL THREE FILES REGARDLESS OF WHICH
081800*    PATH GOT US HERE (NORMAL END OR 1000-ABEND-RTN BELOW), SO A
081900*    DATASET IS NEVER LEFT OPEN FOR THE NEXT STEP IN THE STREAM.
082000 700-CLOSE-FILES.
082100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
082200*    10/11/07 JS -- CR-0367. EMOMETRC-FILE IS CLOSED ON BOTH THE
082300*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
082400*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
082500     CLOSE EMOMETRC-FILE, ZPDMETRC-FILE, RISKOUT-FILE, SYSOUT.
082600 700-EXIT.
082700     EXIT.
082800
082900*    05/09/95 JS -- RECORDS-WRITTEN IS NOT ECHOED HERE -- IT IS
083000*    ALWAYS EITHER 0 OR 1 IN THIS RELEASE, SO THE TWO READ COUNTS
083100*    ABOVE TELL SUPPORT EVERYTHING NEEDED TO CONFIRM THE RUN SAW
083200*    DATA BEFORE DECIDING WHY NO OUTPUT RECORD APPEARED.
083300 900-CLEANUP.
083400     MOVE "900-CLEANUP" TO PARA-NAME.
083500*    02/17/99 RH -- CR-0330. THIS PERFORM ROUTES TO 700-CLOSE-FILES
083600*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
083700*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
083800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
083900     DISPLAY "** EMOTIONAL-METRIC RECORDS READ **".
084000*    04/02/08 RH -- AR-2005-14. LINE GOES TO THE OPERATOR CONSOLE OR
084100*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
084200*    DOWNSTREAM JOB DEPENDS ON.
084300     DISPLAY EMOMETRC-RECORDS-READ.
084400     DISPLAY "** ZPD-METRIC RECORDS READ **".
084500*    12/05/96 TV -- CR-0219. LINE GOES TO THE OPERATOR CONSOLE OR
084600*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
084700*    DOWNSTREAM JOB DEPENDS ON.
084800     DISPLAY ZPDMETRC-RECORDS-READ.
084900     DISPLAY "******** NORMAL END OF JOB RISKPRED ********".
085000 900-EXIT.
085100     EXIT.
085200
085300*    07/14/03 TV -- CR-0272.  RETURN-CD (NOT RETURN-CODE) SO A
085400*    CALLING CLNSUMM CAN TEST THE RESULT OF THIS CALL WITHOUT
085500*    DISTURBING ITS OWN JOB-STEP RETURN-CODE, WHICH IS SET
085600*    SEPARATELY WHEN RISKPRED RUNS STAND-ALONE.
085700 1000-ABEND-RTN.
085800*    01/08/97 TV -- CR-0341. SYSOUT-REC GOES TO DISK EXACTLY AS
085900*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
086000*    BETWEEN HERE AND THE PHYSICAL WRITE.
086100     WRITE SYSOUT-REC FROM ABEND-REC.
086200*    05/23/95 RM -- CR-0356. THIS PERFORM ROUTES TO 700-CLOSE-FILES
086300*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
086400*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
086500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
086600     DISPLAY "*** ABNORMAL END OF JOB-RISKPRED ***" UPON CONSOLE.
086700     MOVE +12 TO RETURN-CD.
086800     GOBACK.
