000100******************************************************************
000200***** RECORD LAYOUT FOR THE CALIBRATION-LOG EXTRACT FILE
000300***** ONE RECORD PER LOGGED PREDICTION/OUTCOME PAIR FOR A CHILD
000400***** FILE IS A PER-CHILD EXTRACT, ALREADY DE-IDENTIFIED UPSTREAM
000500***** SORTED ASCENDING BY CHILD-ID-HASHED, PREDICTION-TYPE,
000600***** THEN LOG-TIMESTAMP
000700******************************************************************
000800 01  CL-CALIBRATION-LOG-REC.
000900     05  CL-CHILD-ID-HASHED          PIC X(64).
001000     05  CL-PREDICTION-TYPE          PIC X(30).
001100     05  CL-LOG-TIMESTAMP.
001200         10  CL-LOG-DATE             PIC 9(8).
001300         10  CL-LOG-TIME             PIC 9(6).
001400     05  CL-PREDICTED-PROBABILITY    PIC S9(1)V9(4).
001500     05  CL-ACTUAL-OUTCOME           PIC 9(1).
001600     05  FILLER                      PIC X(06).
