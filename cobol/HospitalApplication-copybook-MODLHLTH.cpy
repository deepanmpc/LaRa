000100******************************************************************
000200***** RECORD LAYOUT FOR THE MODEL-HEALTH OUTPUT FILE
000300***** ONE RECORD PER RUN -- FIXED META-ACCURACY FIGURES AND THE
000400***** DEGRADATION CLASSIFICATION FOR THE PREDICTIVE MODEL.
000500******************************************************************
000600 01  MH-MODEL-HEALTH-REC.
000700     05  MH-PREDICTION-ACCURACY      PIC S9(1)V9(4).
000800     05  MH-CALIBRATION-TREND        PIC S9(1)V9(4).
000900     05  MH-OVERRIDE-IMPACT-SCORE    PIC S9(1)V9(4).
001000     05  MH-DEGRADATION-FLAG         PIC X(01).
001100     05  MH-HEALTH-SUMMARY           PIC X(80).
001200     05  FILLER                      PIC X(09).
