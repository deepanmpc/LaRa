000100******************************************************************
000200***** RECORD LAYOUT FOR THE TOOL-ANALYTICS OUTPUT FILE
000300***** ONE RECORD PER RUN -- OVERALL TOOL SUCCESS/DEPENDENCY
000400***** FIGURES FOR THE CHILD OVER THE REQUESTED DATE RANGE.
000500******************************************************************
000600 01  TA-TOOL-ANALYTICS-REC.
000700     05  TA-CHILD-ID-HASHED          PIC X(64).
000800     05  TA-SUCCESS-RATE             PIC S9(1)V9(4).
000900     05  TA-DEPENDENCY-RISK-SCORE    PIC S9(1)V9(4).
001000     05  TA-TOTAL-INTERVENTIONS      PIC 9(06).
001100     05  FILLER                      PIC X(10).
