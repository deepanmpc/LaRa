000100******************************************************************
000200***** RECORD LAYOUT FOR THE TOOL-EFFECTIVENESS OUTPUT FILE
000300***** ONE RECORD PER DISTINCT TOOL-NAME SEEN FOR THE CHILD OVER
000400***** THE 30-DAY WINDOW -- THE HABITUATION-DECAY FIGURES FOR
000500***** THAT TOOL.
000600******************************************************************
000700 01  TE-TOOL-EFFECTIVENESS-REC.
000800     05  TE-CHILD-ID-HASHED          PIC X(64).
000900     05  TE-TOOL-ID                  PIC X(30).
001000     05  TE-MARGINAL-EFFECT-SLOPE    PIC S9(3)V9(4).
001100     05  TE-HABITUATION-RISK-SCORE   PIC S9(1)V9(4).
001200     05  TE-RECOMMENDED-COOLDOWN-MIN PIC 9(03).
001300     05  FILLER                      PIC X(10).
