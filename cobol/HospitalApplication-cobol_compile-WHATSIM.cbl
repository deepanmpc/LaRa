000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WHATSIM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/18/95.
000600 DATE-COMPILED. 04/18/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*    DETERMINISTIC "WHAT-IF" PROJECTION FOR A CHILD'S FRUSTRATION,
001100*    STAGNATION AND INDEPENDENCE TRAJECTORY UNDER AN ADJUSTED
001200*    DIFFICULTY LEVEL AND INTERVENTION FREQUENCY.  STARTS FROM
001300*    FIXED CLINICAL BASELINES AND APPLIES THE SHOP'S ELASTICITY
001400*    FORMULAE TO PROJECT EACH METRIC, THEN DERIVES A MARGIN OF
001500*    ERROR FROM AN UNCERTAINTY MULTIPLIER BUILT UP FROM THE SIZE
001600*    OF THE REQUESTED ADJUSTMENTS.
001700******************************************************************
001800*CHANGE LOG.
001900*    04/18/95  JS  CR-0146  ORIGINAL PROGRAM.
002000*    02/17/99  DO  Y2K-0013 YEAR 2000 READINESS REVIEW -- PROGRAM
002100*                           CARRIES NO DATE FIELDS, NO CHANGE
002200*                           REQUIRED.  SIGNED OFF PER Y2K PROJECT.
002300*    09/30/06  TV  CR-0322  FACTORED THE THREE CLAMP-TO-UNIT-RANGE
002400*                           TESTS INTO A SINGLE SHARED PARAGRAPH --
002500*                           THEY WERE BEING HAND-CODED SEPARATELY
002600*                           FOR EACH PROJECTED METRIC AND ONE HAD
002700*                           DRIFTED OUT OF SYNC WITH THE OTHERS.
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON QUICK-RERUN-SW.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900*    03/14/95 JS -- CR-0144. SYSOUT LAYOUT IS FIXED-BLOCK,
004000*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004100*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004200     SELECT SYSOUT
004300         ASSIGN TO UT-S-SYSOUT
004400         ORGANIZATION IS SEQUENTIAL.
004500
004600*    07/19/02 RH -- CR-0255. SIMREQ-FILE LAYOUT IS FIXED-BLOCK,
004700*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
004800*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
004900     SELECT SIMREQ-FILE
005000         ASSIGN TO UT-S-SIMREQ
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS IFCODE.
005300
005400*    09/30/06 TV -- CR-0288. SIMRSLT-FILE LAYOUT IS FIXED-BLOCK,
005500*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
005600*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
005700     SELECT SIMRSLT-FILE
005800         ASSIGN TO UT-S-SIMRSLT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS OFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400*    11/02/06 RM -- CR-0301. SYSOUT LAYOUT IS FIXED-BLOCK,
006500*    SEQUENTIAL -- NO KEYED ACCESS IS NEEDED SINCE THE WHOLE FILE IS
006600*    CONSUMED OR PRODUCED IN A SINGLE PASS PER RUN.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 100 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300*    03/14/95 JS -- CR-0144. SYSOUT-REC IS SCRATCH SPACE FOR ITS OWN
007400*    SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
007500*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
007600*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
007700 01  SYSOUT-REC                      PIC X(100).
007800
007900****** SIMULATION-REQUEST-IN -- ONE RECORD PER WHAT-IF REQUEST
008000 FD  SIMREQ-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 84 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SIMULATION-REQUEST-REC-IN.
008600*    07/19/02 RH -- CR-0255. SIMULATION-REQUEST-REC-IN IS SCRATCH
008700*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
008800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
008900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
009000 01  SIMULATION-REQUEST-REC-IN        PIC X(84).
009100
009200****** SIMULATION-RESULT-OUT -- ONE RECORD PER REQUEST PROCESSED
009300 FD  SIMRSLT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 140 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SIMULATION-RESULT-REC.
009900*    09/30/06 TV -- CR-0288. SIMULATION-RESULT-REC IS SCRATCH SPACE
010000*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
010100*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
010200*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
010300 01  SIMULATION-RESULT-REC            PIC X(140).
010400
010500 WORKING-STORAGE SECTION.
010600*    11/02/06 RM -- CR-0301. FILE-STATUS-CODES IS SCRATCH SPACE FOR
010700*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
010800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
010900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
011000 01  FILE-STATUS-CODES.
011100     05  IFCODE                      PIC X(2).
011200         88  CODE-READ                VALUE SPACES.
011300         88  NO-MORE-DATA             VALUE "10".
011400     05  OFCODE                      PIC X(2).
011500         88  CODE-WRITE               VALUE SPACES.
011600
011700 COPY SIMREQ.
011800 COPY SIMRSLT.
011900
012000*    06/03/05 DO -- CR-0322. WS-SIM-WORK IS SCRATCH SPACE FOR ITS
012100*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
012200*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
012300*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
012400 01  WS-SIM-WORK.
012500     05  WS-DIFF-ADJ                 PIC S9(3)V9(4) COMP-3.
012600     05  WS-INT-ADJ                  PIC S9(3)V9(4) COMP-3.
012700     05  WS-ABS-DIFF-ADJ             PIC S9(3)V9(4) COMP-3.
012800     05  WS-ABS-INT-ADJ              PIC S9(3)V9(4) COMP-3.
012900     05  WS-UNCERTAINTY-MULT         PIC S9(3)V9(4) COMP-3.
013000*    02/17/99 PK -- CR-0330. WS-SIM-WORK-ALPHA IS SCRATCH SPACE FOR
013100*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
013200*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
013300*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
013400 01  WS-SIM-WORK-ALPHA REDEFINES WS-SIM-WORK
013500                                      PIC X(20).
013600*    01/08/97 LW -- CR-0341. WS-SIM-WORK-PARTS IS SCRATCH SPACE FOR
013700*    ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
013800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
013900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014000 01  WS-SIM-WORK-PARTS REDEFINES WS-SIM-WORK.
014100     05  WS-DIFF-ADJ-DISPLAY         PIC S9(7).
014200     05  WS-INT-ADJ-DISPLAY          PIC S9(7).
014300     05  FILLER                      PIC X(16).
014400
014500*    05/23/95 MC -- CR-0356. WS-CLAMP-AREA IS SCRATCH SPACE FOR ITS
014600*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
014700*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
014800*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
014900 01  WS-CLAMP-AREA.
015000*    09/30/06 TV -- CR-0322.  SINGLE SCRATCH FIELD SHARED BY
015100*    250-CLAMP-ZERO-ONE; A CALLER MOVES THE VALUE TO BE CLAMPED
015200*    IN, PERFORMS 250-, AND MOVES THE CLAMPED RESULT BACK OUT.
015300     05  WS-CLAMP-VALUE              PIC S9(3)V9(4) COMP-3.
015400
015500*    04/18/95 JS -- THE THREE PROJECTED-VALUE/MARGIN PAIRS BELOW
015600*    HOLD THIS REQUEST'S RESULT UNTIL 400-WRITE-RESULT MOVES THEM
015700*    TO THE OUTPUT RECORD; THEY ARE OVERWRITTEN FRESH ON EVERY
015800*    PASS THROUGH 100-MAINLINE.
015900 01  WS-METRIC-VALUES.
016000     05  WS-FRUSTRATION-VALUE        PIC S9(3)V9(4) COMP-3.
016100     05  WS-FRUSTRATION-MARGIN       PIC S9(3)V9(4) COMP-3.
016200     05  WS-STAGNATION-VALUE         PIC S9(3)V9(4) COMP-3.
016300     05  WS-STAGNATION-MARGIN        PIC S9(3)V9(4) COMP-3.
016400     05  WS-INDEPENDENCE-VALUE       PIC S9(3)V9(4) COMP-3.
016500     05  WS-INDEPENDENCE-MARGIN      PIC S9(3)V9(4) COMP-3.
016600*    10/11/07 JS -- CR-0367. WS-METRIC-VALUES-ALPHA IS SCRATCH SPACE
016700*    FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
016800*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
016900*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
017000 01  WS-METRIC-VALUES-ALPHA REDEFINES WS-METRIC-VALUES
017100                                      PIC X(24).
017200
017300*    04/02/08 RH -- AR-2005-14. COUNTERS-AND-ACCUMULATORS IS SCRATCH
017400*    SPACE FOR ITS OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT
017500*    REFERENCED OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE
017600*    RESIZED WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
017700 01  COUNTERS-AND-ACCUMULATORS.
017800     05  RECORDS-READ                PIC S9(9) COMP.
017900     05  RECORDS-WRITTEN             PIC S9(9) COMP.
018000
018100*    12/05/96 TV -- CR-0219. MORE-SIMREQ-SW IS SCRATCH SPACE FOR ITS
018200*    OWN SECTION OF THE PROCEDURE DIVISION ONLY -- NOT REFERENCED
018300*    OUTSIDE THE PARAGRAPHS THAT OWN IT, SO IT CAN BE RESIZED
018400*    WITHOUT A CROSS-PROGRAM IMPACT REVIEW.
018500 01  MORE-SIMREQ-SW                  PIC X(1) VALUE SPACE.
018600     88  NO-MORE-SIMREQ-RECS          VALUE "N".
018700     88  MORE-SIMREQ-RECS             VALUE " ".
018800
018900 COPY ABENDREC.
019000
019100 PROCEDURE DIVISION.
019200*    04/18/95 JS -- EACH SIMULATION REQUEST IS SELF-CONTAINED, SO
019300*    100-MAINLINE PROCESSES AND WRITES ONE RESULT PER READ WITH NO
019400*    ACCUMULATION ACROSS REQUESTS -- UNLIKE THE EXTRACT-DRIVEN
019500*    ANALYTICS JOBS IN THIS SUITE.
019600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019700*    03/14/95 JS -- CR-0144. THIS PERFORM ROUTES TO 100-MAINLINE --
019800*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
019900*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
020000     PERFORM 100-MAINLINE THRU 100-EXIT
020100         UNTIL NO-MORE-SIMREQ-RECS.
020200*    07/19/02 RH -- CR-0255. THIS PERFORM ROUTES TO 900-CLEANUP --
020300*    SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER THAN
020400*    DUPLICATING THE LOGIC AT EVERY CALL SITE.
020500     PERFORM 900-CLEANUP THRU 900-EXIT.
020600*    09/30/06 TV -- CR-0288. ZERO IS SET EXPLICITLY ON EVERY PASS --
020700*    THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE FORWARD FROM AN
020800*    EARLIER RECORD IN THE SAME RUN.
020900     MOVE ZERO TO RETURN-CODE.
021000     GOBACK.
021100
021200*    08/17/03 RM -- CR-0198. OPENS AND INITIALIZES ONLY -- NOTHING
021300*    BELOW THIS PARAGRAPH MAY ASSUME A COUNTER OR SWITCH HOLDS A
021400*    PRIOR RUN'S VALUE.
021500 000-HOUSEKEEPING.
021600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021700     DISPLAY "******** BEGIN JOB WHATSIM ********".
021800*    03/14/95 JS -- CR-0144. INPUT IS OPENED ONCE, AT HOUSEKEEPING
021900*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
022000*    LOGIC ANYWHERE IN THIS PROGRAM.
022100     OPEN INPUT SIMREQ-FILE.
022200*    07/19/02 RH -- CR-0255. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
022300*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
022400*    LOGIC ANYWHERE IN THIS PROGRAM.
022500     OPEN OUTPUT SIMRSLT-FILE.
022600*    09/30/06 TV -- CR-0288. OUTPUT IS OPENED ONCE, AT HOUSEKEEPING
022700*    TIME, FOR THE LIFE OF THE RUN -- THERE IS NO MID-JOB REOPEN
022800*    LOGIC ANYWHERE IN THIS PROGRAM.
022900     OPEN OUTPUT SYSOUT.
023000*    11/02/06 RM -- CR-0301. COUNTERS-AND-ACCUMULATORS IS RESET TO
023100*    ITS INITIAL STATE HERE RATHER THAN BY INDIVIDUAL MOVEs SO A NEW
023200*    FIELD ADDED TO THE GROUP LATER IS COVERED AUTOMATICALLY.
023300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023400
023500*    06/03/05 DO -- CR-0322. SIMREQ-FILE IS RE-ENTERED HERE
023600*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
023700*    RETURNING TO THE TOP OF THE PARAGRAPH.
023800     READ SIMREQ-FILE INTO SQ-SIMULATION-REQUEST-REC
023900         AT END
024000         MOVE "N" TO MORE-SIMREQ-SW
024100         GO TO 000-EXIT
024200     END-READ.
024300     ADD +1 TO RECORDS-READ.
024400*    04/18/95 JS -- ONE REQUEST PER RECORD, NO GROUPING NEEDED --
024500*    UNLIKE THE EXTRACT-DRIVEN REPORTS, A WHAT-IF REQUEST NEVER
024600*    NEEDS TO BE MATCHED AGAINST ANY OTHER REQUEST.
024700 000-EXIT.
024800     EXIT.
024900
025000*    03/14/95 DO -- CR-0144. LOGIC HERE WAS CARRIED OVER FROM THE
025100*    ORIGINAL DESIGN REVIEW AND HAS NOT NEEDED TO CHANGE SINCE --
025200*    SEE THE PARAGRAPH BELOW FOR THE CURRENT RULE.
025300 100-MAINLINE.
025400     MOVE "100-MAINLINE" TO PARA-NAME.
025500*    11/02/06 RM -- CR-0301. THIS PERFORM ROUTES TO
025600*    200-COMPUTE-PROJECTIONS -- SEE THAT PARAGRAPH FOR THE CURRENT
025700*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
025800*    SITE.
025900     PERFORM 200-COMPUTE-PROJECTIONS THRU 200-EXIT.
026000*    06/03/05 DO -- CR-0322. THIS PERFORM ROUTES TO
026100*    300-COMPUTE-MARGINS -- SEE THAT PARAGRAPH FOR THE CURRENT
026200*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
026300*    SITE.
026400     PERFORM 300-COMPUTE-MARGINS THRU 300-EXIT.
026500*    02/17/99 PK -- CR-0330. THIS PERFORM ROUTES TO 400-WRITE-RESULT
026600*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
026700*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
026800     PERFORM 400-WRITE-RESULT THRU 400-EXIT.
026900
027000*    02/17/99 PK -- CR-0330. SIMREQ-FILE IS RE-ENTERED HERE
027100*    MID-PARAGRAPH SO THE LOOP PICKS UP THE NEXT RECORD WITHOUT
027200*    RETURNING TO THE TOP OF THE PARAGRAPH.
027300     READ SIMREQ-FILE INTO SQ-SIMULATION-REQUEST-REC
027400         AT END
027500         MOVE "N" TO MORE-SIMREQ-SW
027600         GO TO 100-EXIT
027700     END-READ.
027800     ADD +1 TO RECORDS-READ.
027900 100-EXIT.
028000     EXIT.
028100
028200*    ELASTICITY FORMULAE -- SEE THE ANALYTICS DESIGN NOTEBOOK FOR
028300*    HOW THE COEFFICIENTS WERE DERIVED.  DO NOT CHANGE WITHOUT
028400*    CLINICAL SIGN-OFF.
028500 200-COMPUTE-PROJECTIONS.
028600     MOVE "200-COMPUTE-PROJECTIONS" TO PARA-NAME.
028700*    06/03/05 DO -- CR-0322. WS-DIFF-ADJ IS RECOMPUTED FRESH HERE
028800*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
028900*    OVER FROM A PRIOR RECORD.
029000     COMPUTE WS-DIFF-ADJ =
029100         SQ-DIFFICULTY-ADJ-PCT / 100.
029200*    02/17/99 PK -- CR-0330. WS-INT-ADJ IS RECOMPUTED FRESH HERE
029300*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
029400*    OVER FROM A PRIOR RECORD.
029500     COMPUTE WS-INT-ADJ =
029600         SQ-INTERVENTION-FREQ-ADJ / 100.
029700*    09/30/06 TV -- CR-0322.  THE TWO REQUESTED ADJUSTMENTS DRIVE
029800*    EVERY CLAMP BELOW, SO THEY GO OUT RAW AND AS SIGNED DISPLAY
029900*    DIGITS BEFORE THE FIRST CLAMP RUNS, IN CASE A BAD REQUEST
030000*    RECORD PRODUCES AN ADJUSTMENT NO CLINICIAN WOULD RECOGNIZE.
030100     DISPLAY "WHATSIM SIM WORK RAW: " WS-SIM-WORK-ALPHA.
030200     DISPLAY "WHATSIM SIM WORK DIGITS: "
030300         WS-DIFF-ADJ-DISPLAY " " WS-INT-ADJ-DISPLAY.
030400
030500*    01/08/97 LW -- CR-0341. WS-CLAMP-VALUE IS RECOMPUTED FRESH HERE
030600*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
030700*    OVER FROM A PRIOR RECORD.
030800     COMPUTE WS-CLAMP-VALUE =
030900         0.65 + (WS-DIFF-ADJ * 0.8) - (WS-INT-ADJ * 0.4).
031000*    01/08/97 LW -- CR-0341. THIS PERFORM ROUTES TO
031100*    250-CLAMP-ZERO-ONE -- SEE THAT PARAGRAPH FOR THE CURRENT
031200*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
031300*    SITE.
031400     PERFORM 250-CLAMP-ZERO-ONE THRU 250-EXIT.
031500*    05/23/95 MC -- CR-0356. WS-CLAMP-VALUE IS SET EXPLICITLY ON
031600*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
031700*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
031800     MOVE WS-CLAMP-VALUE TO WS-FRUSTRATION-VALUE.
031900
032000*    05/23/95 MC -- CR-0356. WS-CLAMP-VALUE IS RECOMPUTED FRESH HERE
032100*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
032200*    OVER FROM A PRIOR RECORD.
032300     COMPUTE WS-CLAMP-VALUE =
032400         0.40 - (WS-DIFF-ADJ * 0.5).
032500*    10/11/07 JS -- CR-0367. THIS PERFORM ROUTES TO
032600*    250-CLAMP-ZERO-ONE -- SEE THAT PARAGRAPH FOR THE CURRENT
032700*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
032800*    SITE.
032900     PERFORM 250-CLAMP-ZERO-ONE THRU 250-EXIT.
033000*    04/02/08 RH -- AR-2005-14. WS-CLAMP-VALUE IS SET EXPLICITLY ON
033100*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
033200*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
033300     MOVE WS-CLAMP-VALUE TO WS-STAGNATION-VALUE.
033400
033500*    10/11/07 JS -- CR-0367. WS-CLAMP-VALUE IS RECOMPUTED FRESH HERE
033600*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
033700*    OVER FROM A PRIOR RECORD.
033800     COMPUTE WS-CLAMP-VALUE =
033900         0.70 - (WS-INT-ADJ * 0.6) + (WS-DIFF-ADJ * 0.2).
034000*    12/05/96 TV -- CR-0219. THIS PERFORM ROUTES TO
034100*    250-CLAMP-ZERO-ONE -- SEE THAT PARAGRAPH FOR THE CURRENT
034200*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
034300*    SITE.
034400     PERFORM 250-CLAMP-ZERO-ONE THRU 250-EXIT.
034500*    08/17/03 RM -- CR-0198. WS-CLAMP-VALUE IS SET EXPLICITLY ON
034600*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
034700*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
034800     MOVE WS-CLAMP-VALUE TO WS-INDEPENDENCE-VALUE.
034900*    09/30/06 TV -- CR-0322.  ALL THREE PROJECTED METRICS ECHOED
035000*    RAW TOGETHER ONCE THE CLAMPS HAVE ALL RUN, SO A REVIEWER CAN
035100*    CONFIRM NONE FELL OUTSIDE THE UNIT RANGE BEFORE MARGINS ARE
035200*    APPLIED IN THE NEXT PARAGRAPH.
035300     DISPLAY "WHATSIM METRIC VALUES RAW: " WS-METRIC-VALUES-ALPHA.
035400 200-EXIT.
035500     EXIT.
035600
035700*    09/30/06 TV -- SHARED CLAMP PARAGRAPH, SEE CR-0322.
035800 250-CLAMP-ZERO-ONE.
035900*    04/02/08 RH -- AR-2005-14. TEST AGAINST WS-CLAMP-VALUE REFLECTS
036000*    A CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
036100*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
036200*    REQUEST ON FILE.
036300     IF WS-CLAMP-VALUE < 0
036400         MOVE ZERO TO WS-CLAMP-VALUE.
036500*    12/05/96 TV -- CR-0219. TEST AGAINST WS-CLAMP-VALUE REFLECTS A
036600*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
036700*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
036800*    REQUEST ON FILE.
036900     IF WS-CLAMP-VALUE > 1
037000         MOVE 1 TO WS-CLAMP-VALUE.
037100 250-EXIT.
037200     EXIT.
037300
037400*    04/18/95 JS -- MARGIN OF ERROR GROWS WITH THE SIZE OF THE
037500*    REQUESTED ADJUSTMENT, ON THE THEORY THAT A SMALL TWEAK TO
037600*    DIFFICULTY OR INTERVENTION FREQUENCY STAYS CLOSE TO OBSERVED
037700*    CLINICAL BEHAVIOR WHILE A LARGE ONE IS EXTRAPOLATING FURTHER
037800*    FROM WHAT HAS ACTUALLY BEEN SEEN FOR THIS CHILD.
037900 300-COMPUTE-MARGINS.
038000     MOVE "300-COMPUTE-MARGINS" TO PARA-NAME.
038100*    08/17/03 RM -- CR-0198. TEST AGAINST WS-DIFF-ADJ REFLECTS A
038200*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
038300*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
038400*    REQUEST ON FILE.
038500     IF WS-DIFF-ADJ < 0
038600         COMPUTE WS-ABS-DIFF-ADJ = ZERO - WS-DIFF-ADJ
038700     ELSE
038800         MOVE WS-DIFF-ADJ TO WS-ABS-DIFF-ADJ.
038900
039000*    03/14/95 DO -- CR-0144. TEST AGAINST WS-INT-ADJ REFLECTS A
039100*    CLINICAL CUTOFF AGREED WITH THE MODEL OWNERS -- NOT AN
039200*    ARBITRARY ROUND NUMBER, SO DO NOT NUDGE IT WITHOUT A NEW CHANGE
039300*    REQUEST ON FILE.
039400     IF WS-INT-ADJ < 0
039500         COMPUTE WS-ABS-INT-ADJ = ZERO - WS-INT-ADJ
039600     ELSE
039700         MOVE WS-INT-ADJ TO WS-ABS-INT-ADJ.
039800
039900*    07/19/02 PK -- CR-0255. WS-UNCERTAINTY-MULT IS RECOMPUTED FRESH
040000*    HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE
040100*    LEFT OVER FROM A PRIOR RECORD.
040200     COMPUTE WS-UNCERTAINTY-MULT =
040300         1.0 + WS-ABS-DIFF-ADJ + WS-ABS-INT-ADJ.
040400
040500*    09/30/06 LW -- CR-0288. WS-FRUSTRATION-MARGIN IS RECOMPUTED
040600*    FRESH HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A
040700*    VALUE LEFT OVER FROM A PRIOR RECORD.
040800     COMPUTE WS-FRUSTRATION-MARGIN  = 0.15 * WS-UNCERTAINTY-MULT.
040900*    11/02/06 MC -- CR-0301. WS-STAGNATION-MARGIN IS RECOMPUTED
041000*    FRESH HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A
041100*    VALUE LEFT OVER FROM A PRIOR RECORD.
041200     COMPUTE WS-STAGNATION-MARGIN   = 0.10 * WS-UNCERTAINTY-MULT.
041300*    06/03/05 JS -- CR-0322. WS-INDEPENDENCE-MARGIN IS RECOMPUTED
041400*    FRESH HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A
041500*    VALUE LEFT OVER FROM A PRIOR RECORD.
041600     COMPUTE WS-INDEPENDENCE-MARGIN = 0.20 * WS-UNCERTAINTY-MULT.
041700 300-EXIT.
041800     EXIT.
041900
042000*    04/18/95 JS -- EACH METRIC'S LOWER/UPPER BOUND IS THE
042100*    PROJECTED VALUE MINUS/PLUS ITS OWN MARGIN, RE-CLAMPED TO THE
042200*    UNIT RANGE THROUGH THE SAME SHARED PARAGRAPH AS THE
042300*    PROJECTIONS THEMSELVES SO THE BOUNDS CANNOT DRIFT NEGATIVE
042400*    OR ABOVE 1.0 EVEN WHEN THE MARGIN IS LARGE.
042500 400-WRITE-RESULT.
042600     MOVE "400-WRITE-RESULT" TO PARA-NAME.
042700*    03/14/95 DO -- CR-0144. SQ-CHILD-ID-HASHED IS SET EXPLICITLY ON
042800*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
042900*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
043000     MOVE SQ-CHILD-ID-HASHED TO SR-CHILD-ID-HASHED.
043100
043200*    07/19/02 PK -- CR-0255. WS-FRUSTRATION-VALUE IS SET EXPLICITLY
043300*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
043400*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
043500     MOVE WS-FRUSTRATION-VALUE  TO SR-FRUSTRATION-VALUE.
043600*    09/30/06 LW -- CR-0288. WS-FRUSTRATION-MARGIN IS SET EXPLICITLY
043700*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
043800*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
043900     MOVE WS-FRUSTRATION-MARGIN TO SR-FRUSTRATION-MARGIN.
044000*    02/17/99 RH -- CR-0330. WS-CLAMP-VALUE IS RECOMPUTED FRESH HERE
044100*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
044200*    OVER FROM A PRIOR RECORD.
044300     COMPUTE WS-CLAMP-VALUE =
044400         WS-FRUSTRATION-VALUE - WS-FRUSTRATION-MARGIN.
044500*    11/02/06 MC -- CR-0301. THIS PERFORM ROUTES TO
044600*    250-CLAMP-ZERO-ONE -- SEE THAT PARAGRAPH FOR THE CURRENT
044700*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
044800*    SITE.
044900     PERFORM 250-CLAMP-ZERO-ONE THRU 250-EXIT.
045000*    06/03/05 JS -- CR-0322. WS-CLAMP-VALUE IS SET EXPLICITLY ON
045100*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
045200*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
045300     MOVE WS-CLAMP-VALUE TO SR-FRUSTRATION-LOWER.
045400*    01/08/97 TV -- CR-0341. WS-CLAMP-VALUE IS RECOMPUTED FRESH HERE
045500*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
045600*    OVER FROM A PRIOR RECORD.
045700     COMPUTE WS-CLAMP-VALUE =
045800         WS-FRUSTRATION-VALUE + WS-FRUSTRATION-MARGIN.
045900*    02/17/99 RH -- CR-0330. THIS PERFORM ROUTES TO
046000*    250-CLAMP-ZERO-ONE -- SEE THAT PARAGRAPH FOR THE CURRENT
046100*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
046200*    SITE.
046300     PERFORM 250-CLAMP-ZERO-ONE THRU 250-EXIT.
046400*    01/08/97 TV -- CR-0341. WS-CLAMP-VALUE IS SET EXPLICITLY ON
046500*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
046600*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
046700     MOVE WS-CLAMP-VALUE TO SR-FRUSTRATION-UPPER.
046800
046900*    05/23/95 RM -- CR-0356. WS-STAGNATION-VALUE IS SET EXPLICITLY
047000*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
047100*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
047200     MOVE WS-STAGNATION-VALUE  TO SR-STAGNATION-VALUE.
047300*    10/11/07 DO -- CR-0367. WS-STAGNATION-MARGIN IS SET EXPLICITLY
047400*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
047500*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
047600     MOVE WS-STAGNATION-MARGIN TO SR-STAGNATION-MARGIN.
047700*    05/23/95 RM -- CR-0356. WS-CLAMP-VALUE IS RECOMPUTED FRESH HERE
047800*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
047900*    OVER FROM A PRIOR RECORD.
048000     COMPUTE WS-CLAMP-VALUE =
048100         WS-STAGNATION-VALUE - WS-STAGNATION-MARGIN.
048200*    04/02/08 PK -- AR-2005-14. THIS PERFORM ROUTES TO
048300*    250-CLAMP-ZERO-ONE -- SEE THAT PARAGRAPH FOR THE CURRENT
048400*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
048500*    SITE.
048600     PERFORM 250-CLAMP-ZERO-ONE THRU 250-EXIT.
048700*    12/05/96 LW -- CR-0219. WS-CLAMP-VALUE IS SET EXPLICITLY ON
048800*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
048900*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
049000     MOVE WS-CLAMP-VALUE TO SR-STAGNATION-LOWER.
049100*    10/11/07 DO -- CR-0367. WS-CLAMP-VALUE IS RECOMPUTED FRESH HERE
049200*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
049300*    OVER FROM A PRIOR RECORD.
049400     COMPUTE WS-CLAMP-VALUE =
049500         WS-STAGNATION-VALUE + WS-STAGNATION-MARGIN.
049600*    08/17/03 MC -- CR-0198. THIS PERFORM ROUTES TO
049700*    250-CLAMP-ZERO-ONE -- SEE THAT PARAGRAPH FOR THE CURRENT
049800*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
049900*    SITE.
050000     PERFORM 250-CLAMP-ZERO-ONE THRU 250-EXIT.
050100*    03/14/95 JS -- CR-0144. WS-CLAMP-VALUE IS SET EXPLICITLY ON
050200*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
050300*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
050400     MOVE WS-CLAMP-VALUE TO SR-STAGNATION-UPPER.
050500
050600*    07/19/02 RH -- CR-0255. WS-INDEPENDENCE-VALUE IS SET EXPLICITLY
050700*    ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
050800*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
050900     MOVE WS-INDEPENDENCE-VALUE  TO SR-INDEPENDENCE-VALUE.
051000*    09/30/06 TV -- CR-0288. WS-INDEPENDENCE-MARGIN IS SET
051100*    EXPLICITLY ON EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A
051200*    STALE VALUE FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
051300     MOVE WS-INDEPENDENCE-MARGIN TO SR-INDEPENDENCE-MARGIN.
051400*    04/02/08 PK -- AR-2005-14. WS-CLAMP-VALUE IS RECOMPUTED FRESH
051500*    HERE EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE
051600*    LEFT OVER FROM A PRIOR RECORD.
051700     COMPUTE WS-CLAMP-VALUE =
051800         WS-INDEPENDENCE-VALUE - WS-INDEPENDENCE-MARGIN.
051900*    11/02/06 RM -- CR-0301. THIS PERFORM ROUTES TO
052000*    250-CLAMP-ZERO-ONE -- SEE THAT PARAGRAPH FOR THE CURRENT
052100*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
052200*    SITE.
052300     PERFORM 250-CLAMP-ZERO-ONE THRU 250-EXIT.
052400*    06/03/05 DO -- CR-0322. WS-CLAMP-VALUE IS SET EXPLICITLY ON
052500*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
052600*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
052700     MOVE WS-CLAMP-VALUE TO SR-INDEPENDENCE-LOWER.
052800*    12/05/96 LW -- CR-0219. WS-CLAMP-VALUE IS RECOMPUTED FRESH HERE
052900*    EVERY TIME THROUGH -- NOTHING BELOW DEPENDS ON A VALUE LEFT
053000*    OVER FROM A PRIOR RECORD.
053100     COMPUTE WS-CLAMP-VALUE =
053200         WS-INDEPENDENCE-VALUE + WS-INDEPENDENCE-MARGIN.
053300*    02/17/99 PK -- CR-0330. THIS PERFORM ROUTES TO
053400*    250-CLAMP-ZERO-ONE -- SEE THAT PARAGRAPH FOR THE CURRENT
053500*    PROCESSING RULE RATHER THAN DUPLICATING THE LOGIC AT EVERY CALL
053600*    SITE.
053700     PERFORM 250-CLAMP-ZERO-ONE THRU 250-EXIT.
053800*    01/08/97 LW -- CR-0341. WS-CLAMP-VALUE IS SET EXPLICITLY ON
053900*    EVERY PASS -- THE FIELD IS NEVER LEFT TO CARRY A STALE VALUE
054000*    FORWARD FROM AN EARLIER RECORD IN THE SAME RUN.
054100     MOVE WS-CLAMP-VALUE TO SR-INDEPENDENCE-UPPER.
054200
054300*    05/23/95 MC -- CR-0356. SIMULATION-RESULT-REC GOES TO DISK
054400*    EXACTLY AS BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA
054500*    HAPPENS BETWEEN HERE AND THE PHYSICAL WRITE.
054600     WRITE SIMULATION-RESULT-REC FROM SR-SIMULATION-RESULT-REC.
054700     ADD +1 TO RECORDS-WRITTEN.
054800 400-EXIT.
054900     EXIT.
055000
055100*    04/18/95 JS -- ONE CLOSE PARAGRAPH FOR BOTH THE NORMAL-END
055200*    PATH AND 1000-ABEND-RTN BELOW, SO A DATASET IS NEVER LEFT
055300*    OPEN REGARDLESS OF HOW THE JOB STEP ENDS.
055400 700-CLOSE-FILES.
055500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
055600*    01/08/97 LW -- CR-0341. SIMREQ-FILE IS CLOSED ON BOTH THE
055700*    NORMAL AND THE ABEND PATH SO A BAD RUN NEVER LEAVES THE DD
055800*    ALLOCATED FOR THE NEXT STEP IN THE STREAM.
055900     CLOSE SIMREQ-FILE, SIMRSLT-FILE, SYSOUT.
056000 700-EXIT.
056100     EXIT.
056200
056300*    04/18/95 JS -- READ AND WRITTEN COUNTS SHOULD ALWAYS MATCH IN
056400*    THIS PROGRAM (ONE RESULT PER REQUEST, NO SKIPPED RECORDS); A
056500*    MISMATCH ON THE JOB LOG MEANS 400-WRITE-RESULT WAS NEVER
056600*    REACHED FOR AT LEAST ONE REQUEST.
056700 900-CLEANUP.
056800     MOVE "900-CLEANUP" TO PARA-NAME.
056900*    10/11/07 JS -- CR-0367. THIS PERFORM ROUTES TO 700-CLOSE-FILES
057000*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
057100*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
057200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
057300     DISPLAY "** SIMULATION REQUESTS READ **".
057400*    05/23/95 MC -- CR-0356. LINE GOES TO THE OPERATOR CONSOLE OR
057500*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
057600*    DOWNSTREAM JOB DEPENDS ON.
057700     DISPLAY RECORDS-READ.
057800     DISPLAY "** SIMULATION RESULTS WRITTEN **".
057900*    10/11/07 JS -- CR-0367. LINE GOES TO THE OPERATOR CONSOLE OR
058000*    RUN LOG, NOT TO ANY OUTPUT FILE -- IT CARRIES NO RECORD DATA A
058100*    DOWNSTREAM JOB DEPENDS ON.
058200     DISPLAY RECORDS-WRITTEN.
058300     DISPLAY "******** NORMAL END OF JOB WHATSIM ********".
058400 900-EXIT.
058500     EXIT.
058600
058700*    04/18/95 JS -- HELD IN RESERVE FOR AN UNEXPECTED FILE-STATUS
058800*    CONDITION ON EITHER FILE; THIS RELEASE'S READ/WRITE LOGIC
058900*    NEVER BRANCHES HERE ON ITS OWN.
059000 1000-ABEND-RTN.
059100*    04/02/08 RH -- AR-2005-14. SYSOUT-REC GOES TO DISK EXACTLY AS
059200*    BUILT ABOVE -- NO FURTHER EDITING OF THE RECORD AREA HAPPENS
059300*    BETWEEN HERE AND THE PHYSICAL WRITE.
059400     WRITE SYSOUT-REC FROM ABEND-REC.
059500*    12/05/96 TV -- CR-0219. THIS PERFORM ROUTES TO 700-CLOSE-FILES
059600*    -- SEE THAT PARAGRAPH FOR THE CURRENT PROCESSING RULE RATHER
059700*    THAN DUPLICATING THE LOGIC AT EVERY CALL SITE.
059800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
059900     DISPLAY "*** ABNORMAL END OF JOB-WHATSIM ***" UPON CONSOLE.
060000     MOVE +12 TO RETURN-CODE.
060100     GOBACK.
