000100******************************************************************
000200***** RECORD LAYOUT FOR THE EMOTIONAL-OVERVIEW OUTPUT FILE
000300***** ONE HEADER RECORD PER RUN, FOLLOWED BY ONE HEATMAP DETAIL
000400***** RECORD PER EMOTIONAL-METRIC READ AND ONE ALERT DETAIL
000500***** RECORD FOR EACH READING WITH A FRUSTRATION STREAK OVER 2.
000600***** EO-RECORD-TYPE TELLS THE READING PROGRAM WHICH OF THE
000700***** THREE VIEWS BELOW APPLIES TO EO-DETAIL-DATA.
000800******************************************************************
000900 01  EO-EMOTIONAL-OVERVIEW-REC.
001000     05  EO-RECORD-TYPE              PIC X(01).
001100         88  EO-HEADER-REC           VALUE 'H'.
001200         88  EO-HEATMAP-REC          VALUE 'D'.
001300         88  EO-ALERT-REC            VALUE 'A'.
001400     05  EO-CHILD-ID-HASHED          PIC X(64).
001500     05  EO-DETAIL-DATA.
001600         10  EO-VOLATILITY-INDEX     PIC S9(2)V9(4).
001700         10  EO-AVG-RECOVERY-LATENCY PIC S9(3)V9(4).
001800         10  EO-RESILIENCE-GROWTH    PIC S9(2)V9(4).
001900         10  FILLER                  PIC X(41).
002000     05  EO-HEATMAP-DATA REDEFINES EO-DETAIL-DATA.
002100         10  EO-HEATMAP-DATE         PIC X(08).
002200         10  EO-HEATMAP-DOM-MOOD     PIC X(20).
002300         10  EO-HEATMAP-SPIKE-CNT    PIC 9(01).
002400         10  EO-HEATMAP-STABILITY    PIC S9(2)V9(4).
002500         10  FILLER                  PIC X(25).
002600     05  EO-ALERT-DATA REDEFINES EO-DETAIL-DATA.
002700         10  EO-ALERT-TIMESTAMP      PIC X(14).
002800         10  EO-ALERT-CONCEPT-ID     PIC X(20).
002900         10  EO-ALERT-STREAK-LTH     PIC 9(04).
003000         10  EO-ALERT-RESOLVED-STAT  PIC X(08).
003100         10  FILLER                  PIC X(14).
